000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/88.
000700 DATE-COMPILED. 03/14/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* STRLEN - TRAILING-SPACE TRIM LENGTH                            *
001100*                                                                *
001200* RETURNS THE LENGTH OF TEXT1 WITH TRAILING SPACES STRIPPED OFF. *
001300* USED BY TRIGRPT TO SIZE THE NEXT TOKEN WHEN IT BUILDS A        *
001400* REACTION FORMULA STRING ONE COMPOUND AT A TIME, AND BY         *
001500* PATHSRCH WHEN IT APPENDS ONE MORE METABOLITE NAME TO A PATH    *
001600* NARRATIVE LINE.                                                *
001700*                                                                *
001800* CHANGE LOG                                                    *
001900* DATE       INIT  TICKET     DESCRIPTION                       *
002000* ---------- ----  ---------  -------------------------------   *
002100* 03/14/88   JLS   MDL-0002   ORIGINAL SUBROUTINE.              *
002200* 07/19/90   CLH   MDL-0016   RETURN-LTH NOW SET, NOT ADDED TO - *
002300*                             CALLER WAS DOUBLING LENGTH ON A    *
002400*                             SECOND CALL WITH THE SAME FIELD.   *
002500* 02/17/99   PAS   MDL-0045   Y2K SWEEP - NO DATE FIELDS IN THIS *
002600*                             SUBROUTINE, HEADER DATED ONLY.     *
002700* 05/08/03   KMR   MDL-0053   BACKWARD SCAN REWRITTEN WITHOUT    *
002800*                             THE REVERSE INTRINSIC SO THIS      *
002900*                             COMPILES ON THE OLDER GENERATION   *
003000*                             COMPILER STILL RUNNING THE MODEL   *
003100*                             EXTRACT JOBS.                      *
003200* 08/19/04   KMR   MDL-0059   ADDED STD SHOP HEADER ENTRIES      *
003300*                             (SPECIAL-NAMES, ALT RECORD VIEWS)  *
003400*                             PER THE SITE STANDARDS REVIEW.     *
003500* 08/15/05   KMR   MDL-0065   REINTRODUCED A 77-LEVEL ITEM FOR   *
003600*                             L, THE ONE STANDALONE SCRATCH      *
003700*                             COUNTER IN THIS SUBROUTINE,        *
003800*                             MATCHING THIS SHOP'S OWN           *
003900*                             LONGSTANDING CONVENTION.           *
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                               MDL-0059
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300 77  L                          PIC S9(04) COMP.                  MDL-0065
005400 01  WS-SCAN-WORK.
005500     05  WS-SCAN-SUB                PIC S9(04) COMP.
005600     05  FILLER                     PIC X(01).
005700 01  WS-SCAN-WORK-ALT REDEFINES WS-SCAN-WORK.                     MDL-0059
005800     05  WS-SCAN-WORK-X             PIC X(05).                    MDL-0059
005900 01  WS-STAMP-FIELD                 PIC 9(06) VALUE ZERO.         MDL-0059
006000 01  WS-STAMP-GROUP REDEFINES WS-STAMP-FIELD.                     MDL-0059
006100     05  WS-STAMP-YY                PIC 9(02).                    MDL-0059
006200     05  WS-STAMP-MM                PIC 9(02).                    MDL-0059
006300     05  WS-STAMP-DD                PIC 9(02).                    MDL-0059
006400 01  MISC-FIELDS.
006500     05  WS-SPACE-SW                PIC X(01) VALUE SPACE.
006600         88  WS-AT-A-SPACE          VALUE SPACE.
006700     05  FILLER                     PIC X(07).
006800 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.                       MDL-0059
006900     05  WS-SPACE-SW-X              PIC X(01).                    MDL-0059
007000     05  FILLER                     PIC X(07).                    MDL-0059
007100
007200 LINKAGE SECTION.
007300 01  TEXT1                          PIC X(255).
007400 01  RETURN-LTH                     PIC S9(04).
007500
007600 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007700 000-FIND-TRIM-LENGTH.
007800     MOVE ZERO TO L.
007900     MOVE 255 TO WS-SCAN-SUB.
008000     PERFORM 100-BACK-UP-OVER-SPACES THRU 100-EXIT
008100         UNTIL WS-SCAN-SUB < 1
008200            OR TEXT1 (WS-SCAN-SUB:1) NOT = SPACE.
008300     MOVE WS-SCAN-SUB TO L.
008400     MOVE L TO RETURN-LTH.
008500     GOBACK.
008600 000-EXIT.
008700     EXIT.
008800
008900 100-BACK-UP-OVER-SPACES.
009000     SUBTRACT 1 FROM WS-SCAN-SUB.
009100 100-EXIT.
009200     EXIT.
