000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MODLOAD.
000400 AUTHOR. R W JACKSON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/11/88.
000700 DATE-COMPILED. 02/11/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* MODLOAD - SHARED MODEL-LOAD SUBROUTINE                        *
001100*                                                                *
001200* READS THE REACTION, STOICHIOMETRY, GENE-LINK AND ALIAS MASTER *
001300* FILES AND BUILDS THE IN-MEMORY CROSS-REFERENCE TABLES THAT    *
001400* EVERY MODEL-DRIVEN REPORT JOB (CMPDRPT, SUCCSTAT, DISTRPT,    *
001500* TRIGRPT, PATHSRCH) RUNS AGAINST.  TABLES ARE RETURNED TO THE  *
001600* CALLER BY REFERENCE THROUGH WS-MODEL-TABLES/WS-MODEL-TOTALS - *
001700* THE CALLING PROGRAM MUST COPY MODLTABS INTO ITS OWN WORKING-  *
001800* STORAGE AND PASS THOSE SAME 01-LEVELS ON THE CALL.            *
001900*                                                                *
002000* CHANGE LOG                                                    *
002100* DATE       INIT  TICKET     DESCRIPTION                       *
002200* ---------- ----  ---------  -------------------------------   *
002300* 02/11/88   RWJ   MDL-0001   ORIGINAL SUBROUTINE - REACTIONS,  *
002400*                             STOICHIOMETRY AND GENE LINKS.     *
002500* 06/02/88   RWJ   MDL-0007   ADDED COMPOUND COMMON-THRESHOLD   *
002600*                             PASS AFTER STOICFL LOAD.          *
002700* 11/30/89   CLH   MDL-0014   ALIAS TABLE NOW LOADED BEFORE     *
002800*                             GENE LINKS SO LOOKUP IS IN PLACE. *
002900* 04/09/91   CLH   MDL-0019   FEATURE-TRIGGER TABLE ADDED FOR   *
003000*                             THE NEW TRIGGER-REACTIONS REPORT. *
003100* 08/14/92   DWT   MDL-0025   WARN-AND-CONTINUE ON UNRESOLVED   *
003200*                             ALIASES INSTEAD OF ABEND.         *
003300* 01/06/94   DWT   MDL-0031   ORPHAN COUNT MOVED TO A FINAL     *
003400*                             PASS OVER RXN-TABLE - CATCHES     *
003500*                             REACTIONS WITH NO GENE LINK ROWS  *
003600*                             AT ALL, NOT JUST UNRESOLVED ONES. *
003700* 03/22/96   PAS   MDL-0038   RAISED STOICH-TABLE CEILING FOR   *
003800*                             THE EXPANDED MODEL EXTRACT.       *
003900* 02/17/99   PAS   MDL-0044   Y2K - WS-RUN-DATE NOW CENTURY-    *
004000*                             AWARE, NO OTHER DATE LOGIC HERE.  *
004100* 09/05/01   KMR   MDL-0051   COMPOUND FIND-OR-ADD CHANGED FROM *
004200*                             SEARCH ALL TO LINEAR SEARCH - THE *
004300*                             XREF TABLE IS BUILT UNSORTED.     *
004400* 08/15/05   KMR   MDL-0064   SET REPLACED WITH MOVE FOR        *
004500*                             LITERAL-TO-SWITCH ASSIGNMENTS -   *
004600*                             SET IS ONLY VALID FOR             *
004700*                             INDEX-NAMES, CONDITION-NAMES AND  *
004800*                             POINTERS, NOT A PLAIN PIC X       *
004900*                             SWITCH OR A NON-INDEX COMP        *
005000*                             HOLDER.                           *
005100* 08/15/05   KMR   MDL-0065   REINTRODUCED 77-LEVEL ITEMS FOR   *
005200*                             STANDALONE SCRATCH HOLDERS AND    *
005300*                             MORE-xxx READ SWITCHES, MATCHING  *
005400*                             THIS SHOP'S OWN LONGSTANDING      *
005500*                             CONVENTION.                       *
005600* 08/22/05   KMR   MDL-0066   COMMON-COMPOUND THRESHOLD IS NOW  *
005700*                             OVERRIDABLE - MODLOAD READS ITS   *
005800*                             OWN MODLPARM FILE AT 000-HOUSE-   *
005900*                             KEEPING AND HONORS A THRSH TAG    *
006000*                             BEFORE 280-MARK-COMMON RUNS, THE  *
006100*                             SAME WAY PATHSRCH'S MAXLN PARM    *
006200*                             OVERRIDES WS-MAX-PATH-LENGTH.     *
006300*                             MODLPARM IS OPTIONAL - A MISSING  *
006400*                             OR EMPTY FILE LEAVES THE DEFAULT  *
006500*                             OF 20 UNTOUCHED.                  *
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT REACT-FILE
007800     ASSIGN TO UT-S-REACTFL
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS RFCODE.
008100
008200     SELECT STOICH-FILE
008300     ASSIGN TO UT-S-STOICFL
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS SFCODE.
008600
008700     SELECT GENE-FILE
008800     ASSIGN TO UT-S-GENEFL
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS GFCODE.
009100
009200     SELECT ALIAS-FILE
009300     ASSIGN TO UT-S-ALIASFL
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS AFCODE.
009600
009700     SELECT MODL-PARM-FILE
009800     ASSIGN TO UT-S-MODLPARM
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS MPCODE.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  REACT-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 80 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS REACTION-REC.
011000     COPY REACTREC.
011100
011200 FD  STOICH-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 40 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS STOICH-REC.
011800     COPY STOCHREC.
011900
012000 FD  GENE-FILE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 40 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS GENE-LINK-REC.
012600     COPY GENLKREC.
012700
012800 FD  ALIAS-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 60 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS ALIAS-REC.
013400     COPY ALIASREC.
013500
013600 FD  MODL-PARM-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 30 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS MODL-PARM-REC.
014200 01  MODL-PARM-REC                 PIC X(30).
014300
014400 WORKING-STORAGE SECTION.
014500 01  FILE-STATUS-CODES.
014600     05  RFCODE                     PIC X(2).
014700         88  NO-MORE-REACTIONS      VALUE "10".
014800     05  SFCODE                     PIC X(2).
014900         88  NO-MORE-STOICH         VALUE "10".
015000     05  GFCODE                     PIC X(2).
015100         88  NO-MORE-GENELINKS      VALUE "10".
015200     05  AFCODE                     PIC X(2).
015300         88  NO-MORE-ALIASES        VALUE "10".
015400     05  MPCODE                     PIC X(2).
015500         88  NO-MORE-PARM-RECS      VALUE "10".
015600     05  FILLER                     PIC X(02).
015700
015800 01  FLAGS-AND-SWITCHES.
015900     05  COMPOUND-FOUND-SW          PIC X(01).
016000         88  COMPOUND-WAS-FOUND     VALUE "Y".
016100         88  COMPOUND-NOT-FOUND     VALUE "N".
016200     05  FEATURE-FOUND-SW           PIC X(01).
016300         88  FEATURE-ROW-FOUND      VALUE "Y".
016400         88  FEATURE-ROW-NOT-FOUND  VALUE "N".
016500     05  ALIAS-RESOLVED-SW          PIC X(01).
016600         88  ALIAS-WAS-RESOLVED     VALUE "Y".
016700         88  ALIAS-NOT-RESOLVED     VALUE "N".
016800     05  FILLER                     PIC X(02).
016900
017000 01  WS-RUN-DATE-YMD                PIC 9(06).
017100 01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-YMD.
017200     05  WS-RUN-YY                  PIC 9(02).
017300     05  WS-RUN-MM                  PIC 9(02).
017400     05  WS-RUN-DD                  PIC 9(02).
017500
017600 01  HOLD-GENE-ALIAS                PIC X(20).
017700 01  HOLD-GENE-ALIAS-SPLIT REDEFINES HOLD-GENE-ALIAS.
017800     05  HOLD-ALIAS-PREFIX          PIC X(01).
017900     05  HOLD-ALIAS-REST            PIC X(19).
018000
018100 01  WS-WORK-PAIR                   PIC X(10).
018200 01  WS-WORK-PAIR-ALPHA REDEFINES WS-WORK-PAIR.
018300     05  WS-WORK-HI                 PIC X(05).
018400     05  WS-WORK-LO                 PIC X(05).
018500
018600 01  WS-SUBSCRIPTS.
018700     05  WS-CMP-SUB                 PIC 9(05) COMP.
018800     05  WS-FT-SUB                  PIC 9(05) COMP.
018900     05  WS-LIST-SUB                PIC 9(05) COMP.
019000     05  WS-FIRST-ALI-IDX           PIC 9(05) COMP.
019100     05  FILLER                     PIC X(02).
019200
019300 77  WS-HOLD-RXN-ID                 PIC 9(05).                    MDL-0065
019400 77  WS-HOLD-COMPOUND               PIC X(20).                    MDL-0065
019500 77  WS-HOLD-COEFF                  PIC S9(03).                   MDL-0065
019600 77  WS-RXN-FOUND-SW                PIC X(01).                    MDL-0065
019700     88  RXN-ROW-FOUND              VALUE "Y".
019800     88  RXN-ROW-NOT-FOUND          VALUE "N".
019900 77  MORE-REACT-SW                  PIC X(01) VALUE "Y".          MDL-0065
020000     88  NO-MORE-REACT              VALUE "N".                    MDL-0065
020100 77  MORE-STOICH-SW                 PIC X(01) VALUE "Y".          MDL-0065
020200     88  NO-MORE-STOICH-RECS        VALUE "N".                    MDL-0065
020300 77  MORE-GENE-SW                   PIC X(01) VALUE "Y".          MDL-0065
020400     88  NO-MORE-GENE-RECS          VALUE "N".                    MDL-0065
020500 77  MORE-ALIAS-SW                  PIC X(01) VALUE "Y".          MDL-0065
020600     88  NO-MORE-ALIAS-RECS         VALUE "N".                    MDL-0065
020700
020800 01  WS-PARM-WORK.
020900     05  WS-PP-TAG                  PIC X(05).
021000     05  WS-PP-VALUE                PIC X(20).
021100     05  FILLER                     PIC X(05).
021200
021300 77  MORE-PARM-SW                   PIC X(01) VALUE "Y".          MDL-0066
021400     88  NO-MORE-PARM               VALUE "N".                    MDL-0066
021500
021600 LINKAGE SECTION.
021700     COPY MODLTABS.
021800
021900 PROCEDURE DIVISION USING WS-MODEL-TABLES, WS-MODEL-TOTALS.
022000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022100     PERFORM 100-LOAD-REACTIONS THRU 100-EXIT
022200             UNTIL NO-MORE-REACT.
022300     PERFORM 150-LOAD-ALIASES THRU 150-EXIT
022400             UNTIL NO-MORE-ALIAS-RECS.
022500     PERFORM 200-LOAD-STOICH THRU 200-EXIT
022600             UNTIL NO-MORE-STOICH-RECS.
022700     PERFORM 280-MARK-COMMON THRU 280-EXIT
022800             VARYING CMP-IDX FROM 1 BY 1
022900             UNTIL CMP-IDX > WS-COMPOUND-COUNT.
023000     PERFORM 300-LOAD-GENELINKS THRU 300-EXIT
023100             UNTIL NO-MORE-GENE-RECS.
023200     PERFORM 500-FINALIZE-TOTALS THRU 500-EXIT.
023300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
023400     GOBACK.
023500
023600 000-HOUSEKEEPING.
023700     ACCEPT WS-RUN-DATE-YMD FROM DATE.
023800     OPEN INPUT REACT-FILE, STOICH-FILE, GENE-FILE, ALIAS-FILE,   MDL-0066
023900                MODL-PARM-FILE.                                   MDL-0066
024000     MOVE ZERO TO WS-REACTION-COUNT, WS-STOICH-COUNT,
024100                  WS-COMPOUND-COUNT, WS-ALIAS-COUNT,
024200                  WS-FTRIG-COUNT.
024300     MOVE ZERO TO WS-REACT-READ, WS-STOCH-READ, WS-GENE-READ,
024400                  WS-ORPHAN-COUNT, WS-DISTINCT-COMPOUNDS,
024500                  WS-FEATURES-COVERED.
024600     READ REACT-FILE
024700         AT END MOVE "N" TO MORE-REACT-SW
024800     END-READ.
024900     READ ALIAS-FILE
025000         AT END MOVE "N" TO MORE-ALIAS-SW
025100     END-READ.
025200     READ STOICH-FILE
025300         AT END MOVE "N" TO MORE-STOICH-SW
025400     END-READ.
025500     READ GENE-FILE
025600         AT END MOVE "N" TO MORE-GENE-SW
025700     END-READ.
025800     READ MODL-PARM-FILE                                          MDL-0066
025900         AT END MOVE "N" TO MORE-PARM-SW                          MDL-0066
026000     END-READ.                                                    MDL-0066
026100     PERFORM 050-LOAD-ONE-PARM THRU 050-EXIT                      MDL-0066
026200         UNTIL NO-MORE-PARM.                                      MDL-0066
026300 000-EXIT.
026400     EXIT.
026500
026600 050-LOAD-ONE-PARM.                                               MDL-0066
026700     MOVE MODL-PARM-REC (1:5)  TO WS-PP-TAG.                      MDL-0066
026800     MOVE MODL-PARM-REC (6:20) TO WS-PP-VALUE.                    MDL-0066
026900     EVALUATE WS-PP-TAG                                           MDL-0066
027000        WHEN "THRSH"                                              MDL-0066
027100            MOVE WS-PP-VALUE (1:5) TO WS-COMMON-THRESHOLD         MDL-0066
027200        WHEN OTHER                                                MDL-0066
027300            CONTINUE                                              MDL-0066
027400     END-EVALUATE.                                                MDL-0066
027500     READ MODL-PARM-FILE                                          MDL-0066
027600        AT END MOVE "N" TO MORE-PARM-SW                           MDL-0066
027700     END-READ.                                                    MDL-0066
027800 050-EXIT.                                                        MDL-0066
027900     EXIT.
028000
028100******************************************************************
028200* 100-LOAD-REACTIONS - REACTFL ARRIVES IN ASCENDING REACT-ID     *
028300* SEQUENCE SO THE TABLE IS ALREADY IN SEARCH-ALL ORDER ON LOAD. *
028400******************************************************************
028500 100-LOAD-REACTIONS.
028600     ADD 1 TO WS-REACTION-COUNT.
028700     SET RXN-IDX TO WS-REACTION-COUNT.
028800     MOVE REACT-ID       TO RXN-ID (RXN-IDX).
028900     MOVE REACT-BIGG-ID  TO RXN-BIGG-ID (RXN-IDX).
029000     MOVE REACT-NAME     TO RXN-NAME (RXN-IDX).
029100     MOVE REACT-REVERSIBLE TO RXN-REVERSIBLE (RXN-IDX).
029200     MOVE "Y"            TO RXN-ORPHAN-FLAG (RXN-IDX).
029300     MOVE ZERO           TO RXN-STOCH-START (RXN-IDX).
029400     MOVE ZERO           TO RXN-STOCH-COUNT (RXN-IDX).
029500     ADD 1 TO WS-REACT-READ.
029600     READ REACT-FILE
029700         AT END MOVE "N" TO MORE-REACT-SW
029800     END-READ.
029900 100-EXIT.
030000     EXIT.
030100
030200 150-LOAD-ALIASES.
030300     ADD 1 TO WS-ALIAS-COUNT.
030400     SET ALI-IDX TO WS-ALIAS-COUNT.
030500     MOVE ALI-ALIAS TO AL-ALIAS (ALI-IDX).
030600     MOVE ALI-FID   TO AL-FID (ALI-IDX).
030700     READ ALIAS-FILE
030800         AT END MOVE "N" TO MORE-ALIAS-SW
030900     END-READ.
031000 150-EXIT.
031100     EXIT.
031200
031300******************************************************************
031400* 200-LOAD-STOICH - ATTACHES EACH ROW TO ITS OWNING REACTION     *
031500* (BY BINARY SEARCH, SINCE RXN-TABLE IS IN RXN-ID SEQUENCE) AND  *
031600* ROLLS THE SUCCESSOR/PRODUCER RULE INTO THE COMPOUND XREF.      *
031700******************************************************************
031800 200-LOAD-STOICH.
031900     MOVE STO-REACT-ID TO WS-HOLD-RXN-ID.
032000     MOVE STO-COMPOUND TO WS-HOLD-COMPOUND.
032100     MOVE STO-COEFF    TO WS-HOLD-COEFF.
032200
032300     SET RXN-ROW-NOT-FOUND TO TRUE.
032400     SEARCH ALL RXN-TABLE
032500         WHEN RXN-ID (RXN-IDX) = WS-HOLD-RXN-ID
032600             SET RXN-ROW-FOUND TO TRUE
032700     END-SEARCH.
032800
032900     IF RXN-ROW-FOUND
033000         ADD 1 TO WS-STOICH-COUNT
033100         SET STO-IDX TO WS-STOICH-COUNT
033200         MOVE WS-HOLD-RXN-ID  TO STO-REACT-ID (STO-IDX)
033300         MOVE WS-HOLD-COMPOUND TO STO-COMPOUND (STO-IDX)
033400         MOVE WS-HOLD-COEFF   TO STO-COEFF (STO-IDX)
033500         IF RXN-STOCH-COUNT (RXN-IDX) = ZERO
033600             MOVE WS-STOICH-COUNT TO RXN-STOCH-START (RXN-IDX)
033700         END-IF
033800         ADD 1 TO RXN-STOCH-COUNT (RXN-IDX)
033900
034000         PERFORM 250-FIND-OR-ADD-COMPOUND THRU 250-EXIT
034100
034200         IF RXN-IS-REVERSIBLE (RXN-IDX)
034300             PERFORM 260-ADD-SUCCESSOR THRU 260-EXIT
034400             PERFORM 270-ADD-PRODUCER THRU 270-EXIT
034500         ELSE
034600             IF WS-HOLD-COEFF < ZERO
034700                 PERFORM 260-ADD-SUCCESSOR THRU 260-EXIT
034800             ELSE
034900                 PERFORM 270-ADD-PRODUCER THRU 270-EXIT
035000             END-IF
035100         END-IF
035200     END-IF.
035300
035400     ADD 1 TO WS-STOCH-READ.
035500     READ STOICH-FILE
035600         AT END MOVE "N" TO MORE-STOICH-SW
035700     END-READ.
035800 200-EXIT.
035900     EXIT.
036000
036100 250-FIND-OR-ADD-COMPOUND.                                        MDL-0051
036200     SET COMPOUND-NOT-FOUND TO TRUE.                              MDL-0051
036300     SET WS-CMP-SUB TO 1.                                         MDL-0051
036400     PERFORM 255-SCAN-COMPOUND-XREF THRU 255-EXIT                 MDL-0051
036500         UNTIL WS-CMP-SUB > WS-COMPOUND-COUNT                     MDL-0051
036600            OR COMPOUND-WAS-FOUND.                                MDL-0051
036700                                                                  MDL-0051
036800     IF COMPOUND-NOT-FOUND                                        MDL-0051
036900         ADD 1 TO WS-COMPOUND-COUNT                               MDL-0051
037000         SET CMP-IDX TO WS-COMPOUND-COUNT                         MDL-0051
037100         MOVE WS-HOLD-COMPOUND TO CX-COMPOUND (CMP-IDX)           MDL-0051
037200         MOVE ZERO TO CX-SUCC-COUNT (CMP-IDX)                     MDL-0051
037300         MOVE ZERO TO CX-PROD-COUNT (CMP-IDX)                     MDL-0051
037400         MOVE "N"  TO CX-COMMON-FLAG (CMP-IDX)                    MDL-0051
037500         ADD 1 TO WS-DISTINCT-COMPOUNDS                           MDL-0051
037600     END-IF.                                                      MDL-0051
037700 250-EXIT.                                                        MDL-0051
037800     EXIT.
037900
038000 255-SCAN-COMPOUND-XREF.
038100     SET CMP-IDX TO WS-CMP-SUB.
038200     IF CX-COMPOUND (CMP-IDX) = WS-HOLD-COMPOUND
038300         SET COMPOUND-WAS-FOUND TO TRUE
038400     ELSE
038500         ADD 1 TO WS-CMP-SUB
038600     END-IF.
038700 255-EXIT.
038800     EXIT.
038900
039000 260-ADD-SUCCESSOR.
039100     SET WS-LIST-SUB TO 1.
039200     SET ALIAS-NOT-RESOLVED TO TRUE.
039300     PERFORM 265-SCAN-SUCC-LIST THRU 265-EXIT
039400         UNTIL WS-LIST-SUB > CX-SUCC-COUNT (CMP-IDX)
039500            OR ALIAS-WAS-RESOLVED.
039600     IF ALIAS-NOT-RESOLVED
039700         ADD 1 TO CX-SUCC-COUNT (CMP-IDX)
039800         SET SUC-IDX TO CX-SUCC-COUNT (CMP-IDX)
039900         MOVE WS-HOLD-RXN-ID TO CX-SUCC-RXN-ID (CMP-IDX, SUC-IDX)
040000     END-IF.
040100 260-EXIT.
040200     EXIT.
040300
040400 265-SCAN-SUCC-LIST.
040500     SET SUC-IDX TO WS-LIST-SUB.
040600     IF CX-SUCC-RXN-ID (CMP-IDX, SUC-IDX) = WS-HOLD-RXN-ID
040700         SET ALIAS-WAS-RESOLVED TO TRUE
040800     ELSE
040900         ADD 1 TO WS-LIST-SUB
041000     END-IF.
041100 265-EXIT.
041200     EXIT.
041300
041400 270-ADD-PRODUCER.
041500     SET WS-LIST-SUB TO 1.
041600     SET ALIAS-NOT-RESOLVED TO TRUE.
041700     PERFORM 275-SCAN-PROD-LIST THRU 275-EXIT
041800         UNTIL WS-LIST-SUB > CX-PROD-COUNT (CMP-IDX)
041900            OR ALIAS-WAS-RESOLVED.
042000     IF ALIAS-NOT-RESOLVED
042100         ADD 1 TO CX-PROD-COUNT (CMP-IDX)
042200         SET PRD-IDX TO CX-PROD-COUNT (CMP-IDX)
042300         MOVE WS-HOLD-RXN-ID TO CX-PROD-RXN-ID (CMP-IDX, PRD-IDX)
042400     END-IF.
042500 270-EXIT.
042600     EXIT.
042700
042800 275-SCAN-PROD-LIST.
042900     SET PRD-IDX TO WS-LIST-SUB.
043000     IF CX-PROD-RXN-ID (CMP-IDX, PRD-IDX) = WS-HOLD-RXN-ID
043100         SET ALIAS-WAS-RESOLVED TO TRUE
043200     ELSE
043300         ADD 1 TO WS-LIST-SUB
043400     END-IF.
043500 275-EXIT.
043600     EXIT.
043700
043800 280-MARK-COMMON.
043900     IF CX-SUCC-COUNT (CMP-IDX) >= WS-COMMON-THRESHOLD
044000         MOVE "Y" TO CX-COMMON-FLAG (CMP-IDX)
044100     END-IF.
044200 280-EXIT.
044300     EXIT.
044400
044500******************************************************************
044600* 300-LOAD-GENELINKS - RESOLVES EACH ALIAS AGAINST THE SORTED    *
044700* ALIAS TABLE AND ROLLS THE MATCHING FEATURE IDS INTO THE        *
044800* FEATURE-TRIGGER TABLE.  AN ALIAS WITH NO MATCH IS WARNED AND   *
044900* LEAVES THE REACTION'S ORPHAN FLAG UNTOUCHED FOR THIS ROW.      *
045000******************************************************************
045100 300-LOAD-GENELINKS.
045200     MOVE GEN-REACT-ID TO WS-HOLD-RXN-ID.
045300     MOVE GEN-ALIAS    TO HOLD-GENE-ALIAS.
045400     ADD 1 TO WS-GENE-READ.
045500
045600     SET ALIAS-NOT-RESOLVED TO TRUE.
045700     MOVE ZERO TO WS-FIRST-ALI-IDX.                               MDL-0064
045800     SEARCH ALL ALIAS-TABLE
045900         WHEN AL-ALIAS (ALI-IDX) = HOLD-GENE-ALIAS
046000             SET ALIAS-WAS-RESOLVED TO TRUE
046100             MOVE ALI-IDX TO WS-FIRST-ALI-IDX                     MDL-0064
046200     END-SEARCH.
046300
046400     IF ALIAS-NOT-RESOLVED
046500         DISPLAY "** WARNING - ALIAS NOT ON ALIASFL: "
046600                 HOLD-GENE-ALIAS
046700     ELSE
046800         SET ALI-IDX TO WS-FIRST-ALI-IDX
046900         PERFORM 310-BACK-UP-TO-FIRST-DUP THRU 310-EXIT
047000             UNTIL ALI-IDX < 1
047100                OR AL-ALIAS (ALI-IDX) NOT = HOLD-GENE-ALIAS
047200         ADD 1 TO ALI-IDX
047300
047400         PERFORM 320-PROCESS-ONE-ALIAS-ROW THRU 320-EXIT
047500             UNTIL ALI-IDX > WS-ALIAS-COUNT
047600                OR AL-ALIAS (ALI-IDX) NOT = HOLD-GENE-ALIAS
047700     END-IF.
047800
047900     READ GENE-FILE
048000         AT END MOVE "N" TO MORE-GENE-SW
048100     END-READ.
048200 300-EXIT.
048300     EXIT.
048400
048500 310-BACK-UP-TO-FIRST-DUP.
048600     SET ALI-IDX DOWN BY 1.
048700 310-EXIT.
048800     EXIT.
048900
049000 320-PROCESS-ONE-ALIAS-ROW.
049100     PERFORM 450-MARK-RXN-NOT-ORPHAN THRU 450-EXIT.
049200     PERFORM 460-ADD-FEATURE-TRIGGER THRU 460-EXIT.
049300     SET ALI-IDX UP BY 1.
049400 320-EXIT.
049500     EXIT.
049600
049700 450-MARK-RXN-NOT-ORPHAN.
049800     SET RXN-ROW-NOT-FOUND TO TRUE.
049900     SEARCH ALL RXN-TABLE
050000         WHEN RXN-ID (RXN-IDX) = WS-HOLD-RXN-ID
050100             SET RXN-ROW-FOUND TO TRUE
050200     END-SEARCH.
050300     IF RXN-ROW-FOUND
050400         MOVE "N" TO RXN-ORPHAN-FLAG (RXN-IDX)
050500     END-IF.
050600 450-EXIT.
050700     EXIT.
050800
050900 460-ADD-FEATURE-TRIGGER.
051000     SET FEATURE-ROW-NOT-FOUND TO TRUE.
051100     SET WS-FT-SUB TO 1.
051200     PERFORM 465-SCAN-FEATURE-TRIGGER THRU 465-EXIT
051300         UNTIL WS-FT-SUB > WS-FTRIG-COUNT
051400            OR FEATURE-ROW-FOUND.
051500
051600     IF FEATURE-ROW-NOT-FOUND
051700         ADD 1 TO WS-FTRIG-COUNT
051800         SET FT-IDX TO WS-FTRIG-COUNT
051900         MOVE AL-FID (ALI-IDX) TO FT-FID (FT-IDX)
052000         MOVE ZERO TO FT-RXN-COUNT (FT-IDX)
052100     END-IF.
052200
052300     SET WS-LIST-SUB TO 1.
052400     MOVE "N" TO ALIAS-RESOLVED-SW.                               MDL-0064
052500     PERFORM 470-SCAN-FT-RXN-LIST THRU 470-EXIT
052600         UNTIL WS-LIST-SUB > FT-RXN-COUNT (FT-IDX)
052700            OR ALIAS-RESOLVED-SW = "F".
052800     IF ALIAS-RESOLVED-SW = "N"
052900         ADD 1 TO FT-RXN-COUNT (FT-IDX)
053000         SET FTR-IDX TO FT-RXN-COUNT (FT-IDX)
053100         MOVE WS-HOLD-RXN-ID TO FT-RXN-ID (FT-IDX, FTR-IDX)
053200     END-IF.
053300 460-EXIT.
053400     EXIT.
053500
053600 465-SCAN-FEATURE-TRIGGER.
053700     SET FT-IDX TO WS-FT-SUB.
053800     IF FT-FID (FT-IDX) = AL-FID (ALI-IDX)
053900         SET FEATURE-ROW-FOUND TO TRUE
054000     ELSE
054100         ADD 1 TO WS-FT-SUB
054200     END-IF.
054300 465-EXIT.
054400     EXIT.
054500
054600 470-SCAN-FT-RXN-LIST.
054700     SET FTR-IDX TO WS-LIST-SUB.
054800     IF FT-RXN-ID (FT-IDX, FTR-IDX) = WS-HOLD-RXN-ID
054900         MOVE "F" TO ALIAS-RESOLVED-SW
055000     ELSE
055100         ADD 1 TO WS-LIST-SUB
055200     END-IF.
055300 470-EXIT.
055400     EXIT.
055500
055600******************************************************************
055700* 500-FINALIZE-TOTALS - ORPHAN COUNT IS TAKEN HERE, AFTER EVERY  *
055800* GENE LINK HAS BEEN PROCESSED, SO A REACTION WITH NO GENEFL     *
055900* ROWS AT ALL (NEVER TOUCHED BY 450) STILL COUNTS AS AN ORPHAN.  *
056000******************************************************************
056100 500-FINALIZE-TOTALS.
056200     SET RXN-IDX TO 1.
056300     PERFORM 510-TALLY-ONE-ORPHAN THRU 510-EXIT
056400         UNTIL RXN-IDX > WS-REACTION-COUNT.
056500     MOVE WS-FTRIG-COUNT TO WS-FEATURES-COVERED.
056600 500-EXIT.
056700     EXIT.
056800
056900 510-TALLY-ONE-ORPHAN.
057000     IF RXN-IS-ORPHAN (RXN-IDX)
057100         ADD 1 TO WS-ORPHAN-COUNT
057200     END-IF.
057300     SET RXN-IDX UP BY 1.
057400 510-EXIT.
057500     EXIT.
057600
057700 850-CLOSE-FILES.
057800     CLOSE REACT-FILE, STOICH-FILE, GENE-FILE, ALIAS-FILE,        MDL-0066
057900                MODL-PARM-FILE.                                   MDL-0066
058000 850-EXIT.
058100     EXIT.
