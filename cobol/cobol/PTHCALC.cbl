000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PTHCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/88.
000700 DATE-COMPILED. 03/14/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* PTHCALC - ANCILLARY-INPUT WEIGHTED TOTALS FOR ONE PATH ELEMENT *
001100*                                                                *
001200* CALLED ONCE PER REACTION ON A CANDIDATE PATH.  WALKS THAT      *
001300* REACTION'S STOICHIOMETRY SLICE AND, FOR EVERY INPUT COMPOUND   *
001400* OTHER THAN THE DIRECT-LINE INPUT PASSED IN BY PATHSRCH, ADDS   *
001500* THE ABSOLUTE COEFFICIENT TO THAT COMPOUND'S RUNNING TOTAL ON   *
001600* THE SHARED ANCILLARY TABLE.                                    *
001700*                                                                *
001800* CHANGE LOG                                                    *
001900* DATE       INIT  TICKET     DESCRIPTION                       *
002000* ---------- ----  ---------  -------------------------------   *
002100* 03/14/88   JLS   MDL-0003   ORIGINAL SUBROUTINE - FLAT LAB-    *
002200*                             COST CALC REWORKED AS A STOCH      *
002300*                             WEIGHTED-TOTAL ACCUMULATOR.        *
002400* 02/17/99   PAS   MDL-0046   Y2K SWEEP - NO DATE FIELDS IN THIS *
002500*                             SUBROUTINE, HEADER DATED ONLY.     *
002600* 06/03/04   KMR   MDL-0054   REVERSIBLE REACTIONS NOW TREAT     *
002700*                             EVERY ROW AS AN INPUT CANDIDATE,   *
002800*                             NOT JUST NEGATIVE-COEFFICIENT ONES.*
002900* 08/19/04   KMR   MDL-0059   ADDED STD SHOP HEADER ENTRIES      *
003000*                             (SPECIAL-NAMES, ALT RECORD VIEWS)  *
003100*                             PER THE SITE STANDARDS REVIEW.     *
003200* 08/15/05   KMR   MDL-0064   SET OF A LITERAL ONTO              *
003300*                             WS-ROW-IS-INPUT-SW REPLACED WITH   *
003400*                             MOVE - SET FORMAT 3 ONLY ASSIGNS   *
003500*                             INDEX-NAMES.                       *
003600* 08/15/05   KMR   MDL-0065   REINTRODUCED A 77-LEVEL ITEM FOR   *
003700*                             WS-J, THE ONE STANDALONE SCRATCH   *
003800*                             SUBSCRIPT IN THIS SUBROUTINE,      *
003900*                             MATCHING THIS SHOP'S OWN           *
004000*                             LONGSTANDING CONVENTION.           *
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                               MDL-0059
004800 INPUT-OUTPUT SECTION.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400 77  WS-J                       PIC 9(05) COMP.                   MDL-0065
005500 01  WS-LOOP-WORK.
005600     05  WS-LIST-SUB                PIC 9(05) COMP.
005700     05  FILLER                     PIC X(01).
005800 01  WS-LOOP-WORK-ALT REDEFINES WS-LOOP-WORK.                     MDL-0059
005900     05  WS-LOOP-WORK-X             PIC X(05).                    MDL-0059
006000 01  WS-STAMP-FIELD                 PIC 9(06) VALUE ZERO.         MDL-0059
006100 01  WS-STAMP-GROUP REDEFINES WS-STAMP-FIELD.                     MDL-0059
006200     05  WS-STAMP-YY                PIC 9(02).                    MDL-0059
006300     05  WS-STAMP-MM                PIC 9(02).                    MDL-0059
006400     05  WS-STAMP-DD                PIC 9(02).                    MDL-0059
006500 01  MISC-FIELDS.
006600     05  WS-ABS-COEFF               PIC S9(03) COMP-3.
006700     05  WS-ROW-IS-INPUT-SW         PIC X(01) VALUE "N".
006800         88  ROW-IS-INPUT           VALUE "Y".
006900     05  WS-ROW-NOT-FOUND-SW        PIC X(01) VALUE "Y".
007000         88  ANCIL-ROW-FOUND        VALUE "N".
007100         88  ANCIL-ROW-NOT-FOUND    VALUE "Y".
007200     05  FILLER                     PIC X(04).
007300 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.                       MDL-0059
007400     05  FILLER                     PIC X(02).                    MDL-0059
007500     05  WS-SWITCH-PAIR             PIC X(02).                    MDL-0059
007600     05  FILLER                     PIC X(04).                    MDL-0059
007700
007800 LINKAGE SECTION.
007900 COPY MODLTABS.
008000 COPY ANCILTAB.
008100
008200 01  PTH-RXN-IDX-PARM               PIC 9(05) COMP.
008300 01  PTH-DIRECT-INPUT-PARM          PIC X(20).
008400 01  PTH-RETURN-CD                  PIC 9(04) COMP.
008500
008600 PROCEDURE DIVISION USING WS-MODEL-TABLES, WS-MODEL-TOTALS,
008700                           WS-ANCIL-TABLE, PTH-RXN-IDX-PARM,
008800                           PTH-DIRECT-INPUT-PARM, PTH-RETURN-CD.
008900 000-ACCUMULATE-ANCILLARY-INPUTS.
009000     MOVE ZERO TO PTH-RETURN-CD.
009100     SET RXN-IDX TO PTH-RXN-IDX-PARM.
009200     SET STO-IDX TO RXN-STOCH-START (RXN-IDX).
009300     MOVE RXN-STOCH-COUNT (RXN-IDX) TO WS-J.
009400     PERFORM 100-SCAN-ONE-STOCH-ROW THRU 100-EXIT
009500         VARYING WS-LIST-SUB FROM 1 BY 1 UNTIL WS-LIST-SUB > WS-J.
009600     GOBACK.
009700 000-EXIT.
009800     EXIT.
009900
010000 100-SCAN-ONE-STOCH-ROW.
010100     MOVE "N" TO WS-ROW-IS-INPUT-SW.                              MDL-0064
010200     IF STO-COEFF (STO-IDX) < ZERO
010300         SET ROW-IS-INPUT TO TRUE
010400     ELSE
010500         IF RXN-IS-REVERSIBLE (RXN-IDX)
010600             SET ROW-IS-INPUT TO TRUE
010700         END-IF
010800     END-IF.
010900     IF ROW-IS-INPUT
011000         AND STO-COMPOUND (STO-IDX) NOT = PTH-DIRECT-INPUT-PARM
011100         MOVE STO-COEFF (STO-IDX) TO WS-ABS-COEFF
011200         IF WS-ABS-COEFF < ZERO
011300             MULTIPLY -1 BY WS-ABS-COEFF
011400         END-IF
011500         PERFORM 200-POST-TO-ANCIL-TABLE THRU 200-EXIT
011600     END-IF.
011700     SET STO-IDX UP BY 1.
011800 100-EXIT.
011900     EXIT.
012000
012100 200-POST-TO-ANCIL-TABLE.
012200     SET ANCIL-ROW-NOT-FOUND TO TRUE.
012300     SET ANC-IDX TO 1.
012400     PERFORM 250-SCAN-ANCIL-TABLE THRU 250-EXIT
012500         UNTIL ANC-IDX > WS-ANCIL-COUNT
012600            OR ANCIL-ROW-FOUND.
012700     IF ANCIL-ROW-NOT-FOUND
012800         ADD 1 TO WS-ANCIL-COUNT
012900         SET ANC-IDX TO WS-ANCIL-COUNT
013000         MOVE STO-COMPOUND (STO-IDX) TO ANC-COMPOUND (ANC-IDX)
013100         MOVE ZERO TO ANC-TOTAL (ANC-IDX)
013200     END-IF.
013300     ADD WS-ABS-COEFF TO ANC-TOTAL (ANC-IDX).
013400 200-EXIT.
013500     EXIT.
013600
013700 250-SCAN-ANCIL-TABLE.
013800     IF ANC-COMPOUND (ANC-IDX) = STO-COMPOUND (STO-IDX)
013900         SET ANCIL-ROW-FOUND TO TRUE
014000     ELSE
014100         SET ANC-IDX UP BY 1
014200     END-IF.
014300 250-EXIT.
014400     EXIT.
