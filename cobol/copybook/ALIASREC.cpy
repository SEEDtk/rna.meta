000100******************************************************************
000200* ALIASREC - GENE ALIAS INPUT RECORD (FILE ALIASFL)             *
000300* SORTED ASCENDING BY ALI-ALIAS SO THE LOAD PARAGRAPH CAN       *
000400* SEARCH ALL THE IN-MEMORY TABLE - DO NOT FEED AN UNSORTED      *
000500* EXTRACT, THE BINARY SEARCH WILL SILENTLY MISS ROWS.           *
000600* ONE ALIAS MAY REPEAT ACROSS SEVERAL CONSECUTIVE RECORDS WHEN  *
000700* IT RESOLVES TO MORE THAN ONE FEATURE ID.                      *
000800******************************************************************
000900 01  ALIAS-REC.
001000     05  ALI-ALIAS                  PIC X(20).
001100     05  ALI-FID                    PIC X(30).
001200     05  FILLER                     PIC X(10).
