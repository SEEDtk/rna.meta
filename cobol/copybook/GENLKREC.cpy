000100******************************************************************
000200* GENLKREC - GENE-LINK INPUT RECORD (FILE GENEFL)               *
000300* ONE ROW PER (REACTION, GENE-ALIAS) TRIGGER RELATIONSHIP.      *
000400******************************************************************
000500 01  GENE-LINK-REC.
000600     05  GEN-REACT-ID               PIC 9(05).
000700     05  GEN-ALIAS                  PIC X(20).
000800     05  FILLER                     PIC X(15).
