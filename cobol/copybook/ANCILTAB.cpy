000100******************************************************************
000200* ANCILTAB - PATHWAY-SEARCH ANCILLARY-INPUT ACCUMULATOR          *
000300* ONE ROW PER COMPOUND THAT HAS TURNED UP AS A NON-DIRECT-LINE   *
000400* INPUT SOMEWHERE ALONG THE CANDIDATE PATH.  PTHCALC ADDS TO     *
000500* THIS TABLE ONE REACTION AT A TIME; PATHSRCH PRINTS IT ONCE THE *
000600* PATH IS ACCEPTED.                                              *
000700*   01M0712 KMR  MDL-0053 - BROKEN OUT OF PATHSRCH INTO PTHCALC  *
000800******************************************************************
000900 01  WS-ANCIL-TABLE.
001000     05  WS-ANCIL-COUNT             PIC 9(05) COMP.
001100     05  ANCIL-ENTRY OCCURS 500 TIMES
001200                   INDEXED BY ANC-IDX ANC-IDX2.
001300         10  ANC-COMPOUND           PIC X(20).
001400         10  ANC-TOTAL              PIC S9(07)V99 COMP-3.
001500     05  FILLER                     PIC X(10).
