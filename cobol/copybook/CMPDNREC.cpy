000100******************************************************************
000200* CMPDNREC - COMPOUND NAME INPUT RECORD (FILE COMPFL)           *
000300* SORTED ASCENDING BY CMP-NAME FOR THE COMPOUNDS REPORT.        *
000400******************************************************************
000500 01  COMPOUND-NAME-REC.
000600     05  CMP-ID                     PIC X(20).
000700     05  CMP-NAME                   PIC X(30).
000800     05  FILLER                     PIC X(10).
