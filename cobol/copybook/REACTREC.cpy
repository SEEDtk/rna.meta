000100******************************************************************
000200* REACTREC - REACTION MASTER INPUT RECORD (FILE REACTFL)        *
000300* ONE ROW PER REACTION IN THE METABOLIC MODEL.  FILE IS IN      *
000400* ASCENDING REACT-ID SEQUENCE AS DELIVERED BY THE MODEL EXTRACT *
000500* JOB - DO NOT RESEQUENCE WITHOUT RERUNNING THE EXTRACT.        *
000600******************************************************************
000700 01  REACTION-REC.
000800     05  REACT-ID                   PIC 9(05).
000900     05  REACT-BIGG-ID              PIC X(20).
001000     05  REACT-NAME                 PIC X(30).
001100     05  REACT-REVERSIBLE           PIC X(01).
001200         88  RXN-IS-REVERSIBLE      VALUE "Y".
001300         88  RXN-IS-DIRECTED        VALUE "N".
001400         88  RXN-REV-VALID          VALUES ARE "Y", "N".
001500     05  FILLER                     PIC X(24).
