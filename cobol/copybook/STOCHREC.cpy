000100******************************************************************
000200* STOCHREC - STOICHIOMETRY INPUT RECORD (FILE STOICFL)          *
000300* ONE ROW PER (REACTION, COMPOUND) PARTICIPATION.  GROUPED BY   *
000400* STO-REACT-ID - ALL ROWS FOR A REACTION ARE CONSECUTIVE.       *
000500* NEGATIVE COEFFICIENT = REACTANT (INPUT); POSITIVE = PRODUCT.  *
000600******************************************************************
000700 01  STOICH-REC.
000800     05  STO-REACT-ID               PIC 9(05).
000900     05  STO-COMPOUND               PIC X(20).
001000     05  STO-COEFF                  PIC S9(03)
001100                                     SIGN LEADING SEPARATE.
001200     05  FILLER                     PIC X(11).
