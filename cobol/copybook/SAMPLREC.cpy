000100******************************************************************
000200* SAMPLREC - RNA SAMPLE INPUT RECORD (FILE SAMPFL)              *
000300* HEADER PORTION PLUS A FIXED-LENGTH LEVEL LIST.  THE NUMBER OF *
000400* LEVEL ENTRIES ACTUALLY IN USE FOR A RUN IS THE FEATURE COUNT  *
000500* READ OFF FEATFL (WS-FEATURE-TOTAL IN MODLTABS/RNACLASS) - THE *
000600* 2000-ENTRY CEILING BELOW IS THE SHOP'S ESTABLISHED MAXIMUM    *
000700* FEATURE PANEL SIZE, NOT THE ACTIVE COUNT FOR ANY ONE RUN.     *
000800******************************************************************
000900 01  SAMPLE-REC.
001000     05  SAM-ID                     PIC X(20).
001100     05  SAM-MEASUREMENT            PIC S9(05)V9(04)
001200                                     SIGN LEADING SEPARATE.
001300     05  SAM-FEAT-COUNT             PIC 9(04).
001400     05  SAM-QUALITY                PIC 9(03)V9(02).
001500     05  SAM-LEVELS OCCURS 2000 TIMES.
001600         10  SAM-LEVEL-VALUE        PIC S9(05)V9(04)
001700                                     SIGN LEADING SEPARATE.
001800         10  SAM-LEVEL-VALID        PIC X(01).
001900             88  SAM-LEVEL-IS-VALID    VALUE "Y".
002000             88  SAM-LEVEL-IS-MISSING  VALUE "N".
