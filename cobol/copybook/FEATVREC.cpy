000100******************************************************************
000200* FEATVREC - RNA FEATURE INPUT RECORD (FILE FEATFL)             *
000300* SORTED ASCENDING BY FEA-SEQ-NO - THE SEQUENCE NUMBER IS THE   *
000400* POSITIONAL INDEX OF THIS FEATURE WITHIN EVERY SAMPLE'S        *
000500* SAM-LEVELS LIST ON SAMPFL, SO THE LOAD PARAGRAPH USES IT AS   *
000600* THE TABLE SUBSCRIPT DIRECTLY RATHER THAN SEARCHING FOR IT.    *
000700******************************************************************
000800 01  FEATURE-REC.
000900     05  FEA-FID                    PIC X(30).
001000     05  FEA-GENE-NAME              PIC X(10).
001100     05  FEA-SEQ-NO                 PIC 9(04).
001200     05  FEA-BASELINE               PIC S9(05)V9(04)
001300                                     SIGN LEADING SEPARATE.
001400     05  FEA-NUM-SUBS               PIC 9(03).
001500     05  FEA-IN-MODEL               PIC X(01).
001600         88  FEA-TRIGGERED          VALUE "Y".
001700         88  FEA-NOT-TRIGGERED      VALUE "N".
001800     05  FILLER                     PIC X(17).
