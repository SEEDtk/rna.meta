000100******************************************************************
000200* ABENDREC - ABNORMAL-TERMINATION SYSOUT LINE, SHARED BY EVERY  *
000300* BATCH JOB IN THIS SYSTEM.  LAID OUT THE LENGTH OF SYSOUT-REC  *
000400* SO "WRITE SYSOUT-REC FROM ABEND-REC" NEEDS NO JUSTIFICATION.  *
000500******************************************************************
000600 01  ABEND-REC.
000700     05  PARA-NAME                  PIC X(30).
000800     05  ABEND-REASON               PIC X(40).
000900     05  EXPECTED-VAL               PIC X(20).
001000     05  ACTUAL-VAL                 PIC X(20).
001100     05  ZERO-VAL                   PIC 9(01) VALUE ZERO.
001200     05  ONE-VAL                    PIC 9(01) VALUE 1.
001300     05  FILLER                     PIC X(18).
