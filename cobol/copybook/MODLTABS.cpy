000100******************************************************************
000200* MODLTABS - METABOLIC MODEL CROSS-REFERENCE WORK TABLES        *
000300* BUILT ONCE BY MODLOAD AND SHARED (VIA LINKAGE) BY EVERY       *
000400* MODEL-DRIVEN REPORT JOB.  TABLE CEILINGS BELOW ARE THE        *
000500* CURRENT MODEL-EXTRACT SIZE PLUS GROWTH ROOM - RAISE THEM AND  *
000600* RECOMPILE MODLOAD *AND* EVERY CALLER IF THE EXTRACT GROWS     *
000700* PAST THESE LIMITS.                                            *
000800*   88M0224 RWJ  INITIAL TABLE CEILINGS FOR THE PILOT MODEL     *
000900******************************************************************
001000 01  WS-MODEL-TABLES.
001100     05  WS-REACTION-COUNT          PIC 9(05) COMP.
001200     05  RXN-TABLE OCCURS 2000 TIMES
001300                   ASCENDING KEY IS RXN-ID
001400                   INDEXED BY RXN-IDX.
001500         10  RXN-ID                 PIC 9(05).
001600         10  RXN-BIGG-ID            PIC X(20).
001700         10  RXN-NAME               PIC X(30).
001800         10  RXN-REVERSIBLE         PIC X(01).
001900             88  RXN-IS-REVERSIBLE  VALUE "Y".
002000         10  RXN-ORPHAN-FLAG        PIC X(01) VALUE "Y".
002100             88  RXN-IS-ORPHAN      VALUE "Y".
002200         10  RXN-STOCH-START        PIC 9(05) COMP.
002300         10  RXN-STOCH-COUNT        PIC 9(05) COMP.
002400         10  FILLER                 PIC X(05).
002500
002600     05  WS-STOICH-COUNT            PIC 9(07) COMP.
002700     05  STOICH-TABLE OCCURS 20000 TIMES
002800                   INDEXED BY STO-IDX.
002900         10  STO-REACT-ID           PIC 9(05).
003000         10  STO-COMPOUND           PIC X(20).
003100         10  STO-COEFF              PIC S9(03) COMP-3.
003200
003300     05  WS-COMPOUND-COUNT          PIC 9(05) COMP.
003400     05  COMPOUND-XREF-TABLE OCCURS 3000 TIMES
003500                   INDEXED BY CMP-IDX CMP-IDX2.
003600         10  CX-COMPOUND            PIC X(20).
003700         10  CX-SUCC-COUNT          PIC 9(05) COMP.
003800         10  CX-PROD-COUNT          PIC 9(05) COMP.
003900         10  CX-COMMON-FLAG         PIC X(01) VALUE "N".
004000             88  CX-IS-COMMON       VALUE "Y".
004100         10  CX-SUCC-LIST OCCURS 300 TIMES
004200                       INDEXED BY SUC-IDX.
004300             15  CX-SUCC-RXN-ID     PIC 9(05) COMP.
004400         10  CX-PROD-LIST OCCURS 300 TIMES
004500                       INDEXED BY PRD-IDX.
004600             15  CX-PROD-RXN-ID     PIC 9(05) COMP.
004700         10  FILLER                 PIC X(10).
004800
004900     05  WS-ALIAS-COUNT             PIC 9(05) COMP.
005000     05  ALIAS-TABLE OCCURS 5000 TIMES
005100                   ASCENDING KEY IS AL-ALIAS
005200                   INDEXED BY ALI-IDX.
005300         10  AL-ALIAS               PIC X(20).
005400         10  AL-FID                 PIC X(30).
005500
005600******************************************************************
005700* FEATURE-TRIGGER-TABLE - ONE ROW PER CANONICAL FEATURE ID THAT  *
005800* A GENE LINK RESOLVED TO, WITH THE DEDUPED LIST OF REACTIONS    *
005900* IT TRIGGERS.  USED BY TRIGRPT TO ANSWER "WHAT DOES THIS GENE   *
006000* TURN ON" AND BY MODLOAD TO DERIVE WS-FEATURES-COVERED.         *
006100******************************************************************
006200     05  WS-FTRIG-COUNT             PIC 9(05) COMP.
006300     05  FEATURE-TRIGGER-TABLE OCCURS 2000 TIMES
006400                   INDEXED BY FT-IDX.
006500         10  FT-FID                 PIC X(30).
006600         10  FT-RXN-COUNT            PIC 9(04) COMP.
006700         10  FT-RXN-LIST OCCURS 200 TIMES
006800                       INDEXED BY FTR-IDX.
006900             15  FT-RXN-ID          PIC 9(05) COMP.
007000
007100     05  FILLER                     PIC X(10).
007200
007300******************************************************************
007400* MODEL-LOAD CONTROL TOTALS - DISPLAYED BY EVERY CALLER AT      *
007500* 900-CLEANUP AND CARRIED ON EACH REPORT'S TRAILER LINE.        *
007600******************************************************************
007700 01  WS-MODEL-TOTALS.
007800     05  WS-REACT-READ              PIC 9(07) COMP.
007900     05  WS-STOCH-READ              PIC 9(07) COMP.
008000     05  WS-GENE-READ               PIC 9(07) COMP.
008100     05  WS-ORPHAN-COUNT            PIC 9(07) COMP.
008200     05  WS-DISTINCT-COMPOUNDS      PIC 9(07) COMP.
008300     05  WS-FEATURES-COVERED        PIC 9(07) COMP.
008400     05  WS-COMMON-THRESHOLD        PIC 9(05) COMP VALUE 20.
008500     05  FILLER                     PIC X(10).
