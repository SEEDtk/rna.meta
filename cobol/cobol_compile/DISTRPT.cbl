000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DISTRPT.
000400 AUTHOR. DON TATE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/12/88.
000700 DATE-COMPILED. 04/12/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* DISTRPT - COMPOUND DISTANCE-FROM-TARGET REPORT                *
001100*                                                                *
001200* GIVEN A TARGET COMPOUND (READ FROM TARGPARM), WALKS THE        *
001300* PRODUCER RELATION BACKWARD GENERATION BY GENERATION: THE       *
001400* REACTANTS OF EVERY REACTION THAT PRODUCES THE TARGET ARE       *
001500* DISTANCE 0, THE REACTANTS OF REACTIONS PRODUCING A DISTANCE-N  *
001600* COMPOUND ARE DISTANCE N+1.  A COMPOUND KEEPS ITS FIRST (LOWEST)*
001700* DISTANCE.  COMMON COMPOUNDS TAKE A DISTANCE BUT ARE NEVER      *
001800* EXPANDED THROUGH - THEY WOULD OTHERWISE PULL IN HALF THE MODEL.*
001900*                                                                *
002000* CHANGE LOG                                                    *
002100* DATE       INIT  TICKET     DESCRIPTION                       *
002200* ---------- ----  ---------  -------------------------------   *
002300* 04/12/88   DWT   MDL-0004   ORIGINAL PROGRAM.                 *
002400* 10/02/90   DWT   MDL-0017   QUEUE TABLE REPLACED A RECURSIVE   *
002500*                             CALL CHAIN - COBOL HAS NO NATIVE   *
002600*                             RECURSION AND THE OLD VERSION      *
002700*                             BLEW THE CALL STACK ON A DEEP MODEL*
002800* 08/02/92   CLH   MDL-0026   COMMON-COMPOUND CUTOFF NOW STOPS   *
002900*                             EXPANSION, NOT JUST THE REPORT.    *
003000* 02/20/99   PAS   MDL-0047   Y2K - REPORT-DATE HEADER NOW       *
003100*                             CENTURY-AWARE.                     *
003200* 04/18/04   KMR   MDL-0059   TARGET-NOT-FOUND NO LONGER ABENDS -*
003300*                             PRINTS AN EMPTY REPORT INSTEAD.    *
003400* 08/15/05   KMR   MDL-0064   SET OF LITERALS ONTO               *
003500*                             WS-ELIGIBLE-INPUT-SW AND           *
003600*                             WS-SWAP-NEEDED-SW REPLACED WITH    *
003700*                             MOVE - NEITHER SWITCH HAS AN 88    *
003800*                             FOR THE VALUE ASSIGNED.            *
003900* 08/15/05   KMR   MDL-0065   REINTRODUCED 77-LEVEL ITEMS FOR    *
004000*                             THE STANDALONE SCRATCH HOLDERS AND *
004100*                             READ SWITCHES THAT HAD BEEN FOLDED *
004200*                             INTO WORKING-STORAGE GROUPS,       *
004300*                             MATCHING THIS SHOP'S OWN           *
004400*                             LONGSTANDING CONVENTION.           *
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT TARGET-PARM-FILE
006100     ASSIGN TO UT-S-TARGPARM
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS TFCODE.
006400
006500     SELECT DISTRPT-FILE
006600     ASSIGN TO UT-S-DISTRPT
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 130 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC                     PIC X(130).
007900
008000 FD  TARGET-PARM-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 20 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS TARGET-PARM-REC.
008600 01  TARGET-PARM-REC                PIC X(20).
008700
008800 FD  DISTRPT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 80 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS RPT-REC.
009400 01  RPT-REC                        PIC X(80).
009500
009600 WORKING-STORAGE SECTION.
009700     COPY ABENDREC.
009800     COPY MODLTABS.
009900
010000 01  FILE-STATUS-CODES.
010100     05  TFCODE                     PIC X(2).
010200         88  NO-MORE-TARGET-RECS    VALUE "10".
010300     05  OFCODE                     PIC X(2).
010400         88  CODE-WRITE             VALUE SPACES.
010500     05  FILLER                     PIC X(02).
010600
010700 01  WS-DIST-TABLE.
010800     05  DIST-ENTRY OCCURS 3000 TIMES
010900                   INDEXED BY DIST-IDX.
011000         10  DIST-DISTANCE          PIC 9(05) COMP.
011100         10  DIST-VISITED           PIC X(01) VALUE "N".
011200             88  DIST-IS-VISITED    VALUE "Y".
011300     05  FILLER                     PIC X(10).
011400
011500 01  WS-QUEUE-TABLE.
011600     05  Q-ENTRY OCCURS 3000 TIMES
011700                INDEXED BY Q-IDX.
011800         10  Q-CMP-SUB               PIC 9(05) COMP.
011900     05  FILLER                     PIC X(10).
012000
012100 01  WS-ORDER-TABLE.
012200     05  WS-ORDER-ENTRY OCCURS 3000 TIMES
012300                       INDEXED BY ORD-IDX.
012400         10  WS-ORDER-SUB           PIC 9(05) COMP.
012500     05  FILLER                     PIC X(10).
012600
012700 01  WS-QUEUE-PTRS.
012800     05  WS-QUEUE-HEAD              PIC 9(05) COMP.
012900     05  WS-QUEUE-TAIL              PIC 9(05) COMP.
013000     05  FILLER                     PIC X(04).
013100
013200 01  WS-REPORT-DATE-YMD             PIC 9(06).
013300 01  WS-REPORT-DATE-GROUP REDEFINES WS-REPORT-DATE-YMD.
013400     05  WS-REPORT-YY               PIC 9(02).
013500     05  WS-REPORT-MM               PIC 9(02).
013600     05  WS-REPORT-DD               PIC 9(02).
013700
013800 77  WS-HOLD-SUB                    PIC 9(05) COMP.               MDL-0065
013900 01  WS-TARGET-ID                   PIC X(20).
014000 77  WS-TARGET-SUB                  PIC 9(05) COMP.               MDL-0065
014100 01  WS-CURRENT-SUB                 PIC 9(05) COMP.
014200 01  WS-CURRENT-DIST                PIC 9(05) COMP.
014300 77  WS-HOLD-RXN-ID                 PIC 9(05).                    MDL-0065
014400 77  WS-HOLD-COMPOUND-NAME          PIC X(20).                    MDL-0065
014500
014600 77  WS-RXN-FOUND-SW                PIC X(01).                    MDL-0065
014700     88  RXN-ROW-FOUND              VALUE "Y".
014800     88  RXN-ROW-NOT-FOUND          VALUE "N".
014900 77  WS-COMPOUND-FOUND-SW           PIC X(01).                    MDL-0065
015000     88  XREF-ROW-FOUND             VALUE "Y".
015100     88  XREF-ROW-NOT-FOUND         VALUE "N".
015200 77  WS-ELIGIBLE-INPUT-SW           PIC X(01).                    MDL-0065
015300     88  IS-ELIGIBLE-INPUT          VALUE "Y".
015400 01  WS-SWAP-FLAG                   PIC X(01).
015500     88  NO-SWAP-WAS-MADE           VALUE "N".
015600 77  WS-SWAP-NEEDED-SW              PIC X(01).                    MDL-0065
015700
015800 01  WS-HDR-REC.
015900     05  FILLER                     PIC X(01) VALUE SPACE.
016000     05  FILLER                     PIC X(20)
016100                             VALUE "METABOLIC MODEL -".
016200     05  FILLER                     PIC X(40)
016300                     VALUE "COMPOUND DISTANCE-FROM-TARGET REPORT".
016400     05  HDR-DATE.
016500         10  HDR-CENTURY            PIC 9(02) VALUE 20.
016600         10  HDR-YY                 PIC 9(02).
016700         10  FILLER                 PIC X(01) VALUE "-".
016800         10  HDR-MM                 PIC 9(02).
016900         10  FILLER                 PIC X(01) VALUE "-".
017000         10  HDR-DD                 PIC 9(02).
017100     05  FILLER                     PIC X(08) VALUE SPACES.
017200
017300 01  WS-COLM-HDR-REC.
017400     05  FILLER                     PIC X(22) VALUE "METABOLITE".
017500     05  FILLER                     PIC X(10) VALUE "DISTANCE".
017600
017700 01  WS-COLM-HDR-ALT REDEFINES WS-COLM-HDR-REC.
017800     05  FILLER                     PIC X(32).
017900
018000 01  WS-DETAIL-REC.
018100     05  DTL-METABOLITE-O           PIC X(20).
018200     05  FILLER                     PIC X(02) VALUE SPACES.
018300     05  DTL-DISTANCE-O             PIC ZZZZ9.
018400     05  FILLER                     PIC X(53) VALUE SPACES.
018500
018600 01  WS-TRAILER-REC.
018700     05  FILLER                     PIC X(01) VALUE SPACE.
018800     05  FILLER                     PIC X(22)
018900                             VALUE "COMPOUNDS CONNECTED.".
019000     05  TRL-CONNECTED-O            PIC ZZZZZ9.
019100
019200 01  WS-TRAILER-ALT REDEFINES WS-TRAILER-REC.
019300     05  FILLER                     PIC X(29).
019400
019500 01  WS-BLANK-LINE                  PIC X(80) VALUE SPACES.
019600
019700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019800     05  WS-LINES                   PIC 9(03) COMP VALUE 60.
019900     05  WS-PAGES                   PIC 9(03) COMP VALUE 0.
020000     05  WS-CONNECTED-COUNT         PIC 9(07) COMP VALUE ZERO.
020100     05  WS-I                       PIC 9(05) COMP.
020200     05  WS-J                       PIC 9(05) COMP.
020300     05  WS-K                       PIC 9(05) COMP.
020400     05  FILLER                     PIC X(04).
020500
020600 PROCEDURE DIVISION.
020700 000-HOUSEKEEPING.
020800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020900     DISPLAY "******** BEGIN JOB DISTRPT ********".
021000     ACCEPT WS-REPORT-DATE-YMD FROM DATE.
021100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021200     CALL "MODLOAD" USING WS-MODEL-TABLES, WS-MODEL-TOTALS.
021300     READ TARGET-PARM-FILE
021400         AT END MOVE "N" TO WS-TARGET-ID
021500     END-READ.
021600     MOVE TARGET-PARM-REC TO WS-TARGET-ID.
021700 000-EXIT.
021800     EXIT.
021900
022000 100-MAINLINE.
022100     MOVE "100-MAINLINE" TO PARA-NAME.
022200     MOVE WS-TARGET-ID TO WS-HOLD-COMPOUND-NAME.
022300     PERFORM 260-FIND-COMPOUND-SUB THRU 260-EXIT.                 MDL-0059
022400     IF XREF-ROW-FOUND                                            MDL-0059
022500         MOVE CMP-IDX TO WS-TARGET-SUB                            MDL-0059
022600         PERFORM 200-SEED-GENERATION-ZERO THRU 200-EXIT           MDL-0059
022700         PERFORM 300-WALK-BACKWARD THRU 300-EXIT                  MDL-0059
022800                 UNTIL WS-QUEUE-HEAD >= WS-QUEUE-TAIL             MDL-0059
022900     ELSE                                                         MDL-0059
023000         DISPLAY "** WARNING - TARGET NOT ON MODEL: "             MDL-0059
023100                 WS-TARGET-ID                                     MDL-0059
023200     END-IF.                                                      MDL-0059
023300     PERFORM 350-BUILD-ORDER-TABLE THRU 350-EXIT
023400             VARYING WS-I FROM 1 BY 1
023500             UNTIL WS-I > WS-COMPOUND-COUNT.
023600     PERFORM 380-RANK-BY-DISTANCE THRU 380-EXIT.
023700     PERFORM 400-WRITE-DETAIL THRU 400-EXIT
023800             VARYING WS-I FROM 1 BY 1
023900             UNTIL WS-I > WS-COMPOUND-COUNT.
024000     PERFORM 450-WRITE-TRAILER THRU 450-EXIT.
024100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
024200     DISPLAY "******** END JOB DISTRPT ********".
024300     STOP RUN.
024400 100-EXIT.
024500     EXIT.
024600
024700******************************************************************
024800* 200-SEED-GENERATION-ZERO - THE REACTANTS OF EVERY REACTION     *
024900* THAT PRODUCES THE TARGET START OUT AT DISTANCE ZERO.           *
025000******************************************************************
025100 200-SEED-GENERATION-ZERO.
025200     MOVE ZERO TO WS-QUEUE-HEAD, WS-QUEUE-TAIL.
025300     SET CMP-IDX TO WS-TARGET-SUB.
025400     SET PRD-IDX TO 1.
025500     PERFORM 210-SEED-ONE-PRODUCER-RXN THRU 210-EXIT
025600         UNTIL PRD-IDX > CX-PROD-COUNT (CMP-IDX).
025700 200-EXIT.
025800     EXIT.
025900
026000 210-SEED-ONE-PRODUCER-RXN.
026100     MOVE CX-PROD-RXN-ID (CMP-IDX, PRD-IDX) TO WS-HOLD-RXN-ID.
026200     PERFORM 250-FIND-REACTION-ROW THRU 250-EXIT.
026300     IF RXN-ROW-FOUND
026400         PERFORM 270-SEED-REACTION-INPUTS THRU 270-EXIT
026500     END-IF.
026600     SET PRD-IDX UP BY 1.
026700     SET CMP-IDX TO WS-TARGET-SUB.
026800 210-EXIT.
026900     EXIT.
027000
027100******************************************************************
027200* 300-WALK-BACKWARD - POPS THE QUEUE HEAD AND, UNLESS IT IS A    *
027300* COMMON COMPOUND, EXPANDS ONE MORE GENERATION FROM IT.          *
027400******************************************************************
027500 300-WALK-BACKWARD.
027600     SET Q-IDX TO WS-QUEUE-HEAD.
027700     ADD 1 TO Q-IDX.
027800     MOVE Q-CMP-SUB (Q-IDX) TO WS-CURRENT-SUB.
027900     ADD 1 TO WS-QUEUE-HEAD.
028000
028100     SET DIST-IDX TO WS-CURRENT-SUB.
028200     MOVE DIST-DISTANCE (DIST-IDX) TO WS-CURRENT-DIST.
028300
028400     SET CMP-IDX TO WS-CURRENT-SUB.
028500     IF NOT CX-IS-COMMON (CMP-IDX)
028600         SET PRD-IDX TO 1
028700         PERFORM 320-EXPAND-ONE-PRODUCER-RXN THRU 320-EXIT
028800             UNTIL PRD-IDX > CX-PROD-COUNT (CMP-IDX)
028900     END-IF.
029000 300-EXIT.
029100     EXIT.
029200
029300 320-EXPAND-ONE-PRODUCER-RXN.
029400     MOVE CX-PROD-RXN-ID (CMP-IDX, PRD-IDX) TO WS-HOLD-RXN-ID.
029500     PERFORM 250-FIND-REACTION-ROW THRU 250-EXIT.
029600     IF RXN-ROW-FOUND
029700         PERFORM 280-EXPAND-REACTION-INPUTS THRU 280-EXIT
029800     END-IF.
029900     SET PRD-IDX UP BY 1.
030000     SET CMP-IDX TO WS-CURRENT-SUB.
030100 320-EXIT.
030200     EXIT.
030300
030400 250-FIND-REACTION-ROW.
030500     SET RXN-ROW-NOT-FOUND TO TRUE.
030600     SEARCH ALL RXN-TABLE
030700         WHEN RXN-ID (RXN-IDX) = WS-HOLD-RXN-ID
030800             SET RXN-ROW-FOUND TO TRUE
030900     END-SEARCH.
031000 250-EXIT.
031100     EXIT.
031200
031300******************************************************************
031400* 260-FIND-COMPOUND-SUB - LINEAR LOOKUP OF WS-HOLD-COMPOUND-NAME *
031500* ON THE XREF TABLE.  RETURNS ITS SUBSCRIPT IN CMP-IDX.          *
031600******************************************************************
031700 260-FIND-COMPOUND-SUB.
031800     SET XREF-ROW-NOT-FOUND TO TRUE.
031900     SET CMP-IDX TO 1.
032000     PERFORM 265-SCAN-ONE-XREF-ROW THRU 265-EXIT
032100         UNTIL CMP-IDX > WS-COMPOUND-COUNT
032200            OR XREF-ROW-FOUND.
032300 260-EXIT.
032400     EXIT.
032500
032600 265-SCAN-ONE-XREF-ROW.
032700     IF CX-COMPOUND (CMP-IDX) = WS-HOLD-COMPOUND-NAME
032800         SET XREF-ROW-FOUND TO TRUE
032900     ELSE
033000         SET CMP-IDX UP BY 1
033100     END-IF.
033200 265-EXIT.
033300     EXIT.
033400
033500******************************************************************
033600* 270/280 - WALK THE STOICHIOMETRY SLICE OF ONE REACTION AND     *
033700* PULL OUT ITS ELIGIBLE INPUTS (REACTANTS, OR EVERY COMPOUND ON  *
033800* A REVERSIBLE REACTION).  270 ASSIGNS DISTANCE ZERO, 280 ASSIGNS*
033900* THE CURRENT GENERATION'S DISTANCE PLUS ONE.                   *
034000******************************************************************
034100 270-SEED-REACTION-INPUTS.
034200     SET STO-IDX TO RXN-STOCH-START (RXN-IDX).
034300     SET WS-J TO RXN-STOCH-COUNT (RXN-IDX).
034400     PERFORM 275-SEED-ONE-STOCH-ROW THRU 275-EXIT
034500         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-J.
034600 270-EXIT.
034700     EXIT.
034800
034900 275-SEED-ONE-STOCH-ROW.
035000     MOVE "N" TO WS-ELIGIBLE-INPUT-SW.                            MDL-0064
035100     IF STO-COEFF (STO-IDX) < ZERO
035200         SET IS-ELIGIBLE-INPUT TO TRUE
035300     ELSE
035400         IF RXN-IS-REVERSIBLE (RXN-IDX)
035500             SET IS-ELIGIBLE-INPUT TO TRUE
035600         END-IF
035700     END-IF.
035800     IF IS-ELIGIBLE-INPUT
035900         AND STO-COMPOUND (STO-IDX) NOT = WS-TARGET-ID
036000         MOVE STO-COMPOUND (STO-IDX) TO WS-HOLD-COMPOUND-NAME
036100         PERFORM 260-FIND-COMPOUND-SUB THRU 260-EXIT
036200         IF XREF-ROW-FOUND
036300             SET DIST-IDX TO CMP-IDX
036400             IF NOT DIST-IS-VISITED (DIST-IDX)
036500                 MOVE "Y" TO DIST-VISITED (DIST-IDX)
036600                 MOVE ZERO TO DIST-DISTANCE (DIST-IDX)
036700                 PERFORM 290-PUSH-QUEUE THRU 290-EXIT
036800             END-IF
036900         END-IF
037000     END-IF.
037100     SET STO-IDX UP BY 1.
037200     SET CMP-IDX TO WS-TARGET-SUB.
037300 275-EXIT.
037400     EXIT.
037500
037600 280-EXPAND-REACTION-INPUTS.
037700     SET STO-IDX TO RXN-STOCH-START (RXN-IDX).
037800     SET WS-J TO RXN-STOCH-COUNT (RXN-IDX).
037900     PERFORM 285-EXPAND-ONE-STOCH-ROW THRU 285-EXIT
038000         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > WS-J.
038100 280-EXIT.
038200     EXIT.
038300
038400 285-EXPAND-ONE-STOCH-ROW.
038500     MOVE "N" TO WS-ELIGIBLE-INPUT-SW.                            MDL-0064
038600     IF STO-COEFF (STO-IDX) < ZERO
038700         SET IS-ELIGIBLE-INPUT TO TRUE
038800     ELSE
038900         IF RXN-IS-REVERSIBLE (RXN-IDX)
039000             SET IS-ELIGIBLE-INPUT TO TRUE
039100         END-IF
039200     END-IF.
039300     IF IS-ELIGIBLE-INPUT
039400         MOVE STO-COMPOUND (STO-IDX) TO WS-HOLD-COMPOUND-NAME
039500         PERFORM 260-FIND-COMPOUND-SUB THRU 260-EXIT
039600         IF XREF-ROW-FOUND
039700             SET DIST-IDX TO CMP-IDX
039800             IF NOT DIST-IS-VISITED (DIST-IDX)
039900                 MOVE "Y" TO DIST-VISITED (DIST-IDX)
040000                 COMPUTE DIST-DISTANCE (DIST-IDX) =
040100                         WS-CURRENT-DIST + 1
040200                 PERFORM 290-PUSH-QUEUE THRU 290-EXIT
040300             END-IF
040400         END-IF
040500     END-IF.
040600     SET STO-IDX UP BY 1.
040700     SET CMP-IDX TO WS-CURRENT-SUB.
040800 285-EXIT.
040900     EXIT.
041000
041100 290-PUSH-QUEUE.
041200     ADD 1 TO WS-QUEUE-TAIL.
041300     SET Q-IDX TO WS-QUEUE-TAIL.
041400     MOVE CMP-IDX TO Q-CMP-SUB (Q-IDX).
041500 290-EXIT.
041600     EXIT.
041700
041800 350-BUILD-ORDER-TABLE.
041900     SET ORD-IDX TO WS-I.
042000     MOVE WS-I TO WS-ORDER-SUB (ORD-IDX).
042100 350-EXIT.
042200     EXIT.
042300
042400******************************************************************
042500* 380-RANK-BY-DISTANCE - BUBBLE SORT, UNVISITED COMPOUNDS SINK   *
042600* TO THE BOTTOM (AND ARE SKIPPED AT PRINT TIME), VISITED ONES    *
042700* RANK ASCENDING DISTANCE THEN ASCENDING COMPOUND ID.            *
042800******************************************************************
042900 380-RANK-BY-DISTANCE.
043000     MOVE "Y" TO WS-SWAP-FLAG.
043100     PERFORM 382-ONE-FULL-PASS THRU 382-EXIT
043200         UNTIL NO-SWAP-WAS-MADE.
043300 380-EXIT.
043400     EXIT.
043500
043600 382-ONE-FULL-PASS.
043700     MOVE "N" TO WS-SWAP-FLAG.
043800     PERFORM 385-ONE-BUBBLE-PASS THRU 385-EXIT
043900             VARYING WS-I FROM 1 BY 1
044000             UNTIL WS-I >= WS-COMPOUND-COUNT.
044100 382-EXIT.
044200     EXIT.
044300
044400******************************************************************
044500* 385-ONE-BUBBLE-PASS - COMPARES ORDER-TABLE SLOTS WS-I AND      *
044600* WS-I+1.  AN UNVISITED COMPOUND ALWAYS SORTS AFTER A VISITED    *
044700* ONE; BETWEEN TWO VISITED COMPOUNDS, LOWER DISTANCE WINS, THEN  *
044800* LOWER COMPOUND ID.                                             *
044900******************************************************************
045000 385-ONE-BUBBLE-PASS.
045100     COMPUTE WS-J = WS-I + 1.
045200     SET ORD-IDX TO WS-I.
045300     SET CMP-IDX TO WS-ORDER-SUB (ORD-IDX).
045400     SET ORD-IDX TO WS-J.
045500     SET CMP-IDX2 TO WS-ORDER-SUB (ORD-IDX).
045600
045700     MOVE "N" TO WS-SWAP-NEEDED-SW.                               MDL-0064
045800     IF DIST-VISITED (CMP-IDX) = "N"
045900         AND DIST-VISITED (CMP-IDX2) = "Y"
046000         MOVE "Y" TO WS-SWAP-NEEDED-SW                            MDL-0064
046100     END-IF.
046200     IF DIST-VISITED (CMP-IDX) = "Y"
046300         AND DIST-VISITED (CMP-IDX2) = "Y"
046400         IF DIST-DISTANCE (CMP-IDX) > DIST-DISTANCE (CMP-IDX2)
046500             MOVE "Y" TO WS-SWAP-NEEDED-SW                        MDL-0064
046600         END-IF
046700         IF DIST-DISTANCE (CMP-IDX) = DIST-DISTANCE (CMP-IDX2)
046800             AND CX-COMPOUND (CMP-IDX) > CX-COMPOUND (CMP-IDX2)
046900             MOVE "Y" TO WS-SWAP-NEEDED-SW                        MDL-0064
047000         END-IF
047100     END-IF.
047200
047300     IF WS-SWAP-NEEDED-SW = "Y"
047400         MOVE CMP-IDX TO WS-HOLD-SUB
047500         SET ORD-IDX TO WS-I
047600         MOVE CMP-IDX2 TO WS-ORDER-SUB (ORD-IDX)
047700         SET ORD-IDX TO WS-J
047800         MOVE WS-HOLD-SUB TO WS-ORDER-SUB (ORD-IDX)
047900         MOVE "Y" TO WS-SWAP-FLAG
048000     END-IF.
048100 385-EXIT.
048200     EXIT.
048300
048400******************************************************************
048500* 400-WRITE-DETAIL - PRINTS EVERY VISITED ENTRY IN RANKED ORDER; *
048600* UNVISITED COMPOUNDS (SUNK TO THE BOTTOM BY 380) ARE SKIPPED.   *
048700******************************************************************
048800 400-WRITE-DETAIL.
048900     MOVE "400-WRITE-DETAIL" TO PARA-NAME.
049000     SET ORD-IDX TO WS-I.
049100     SET CMP-IDX TO WS-ORDER-SUB (ORD-IDX).
049200     IF DIST-VISITED (CMP-IDX) = "Y"
049300         IF WS-LINES > 55
049400             PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
049500         END-IF
049600         MOVE CX-COMPOUND (CMP-IDX)   TO DTL-METABOLITE-O
049700         MOVE DIST-DISTANCE (CMP-IDX) TO DTL-DISTANCE-O
049800         WRITE RPT-REC FROM WS-DETAIL-REC
049900             AFTER ADVANCING 1
050000         ADD 1 TO WS-LINES
050100         ADD 1 TO WS-CONNECTED-COUNT
050200     END-IF.
050300 400-EXIT.
050400     EXIT.
050500
050600 450-WRITE-TRAILER.
050700     MOVE "450-WRITE-TRAILER" TO PARA-NAME.
050800     MOVE WS-CONNECTED-COUNT TO TRL-CONNECTED-O.
050900     WRITE RPT-REC FROM WS-BLANK-LINE
051000         AFTER ADVANCING 2.
051100     WRITE RPT-REC FROM WS-TRAILER-REC
051200         AFTER ADVANCING 1.
051300 450-EXIT.
051400     EXIT.
051500
051600 700-WRITE-PAGE-HDR.
051700     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
051800     MOVE WS-REPORT-YY TO HDR-YY.
051900     MOVE WS-REPORT-MM TO HDR-MM.
052000     MOVE WS-REPORT-DD TO HDR-DD.
052100     WRITE RPT-REC FROM WS-HDR-REC
052200         AFTER ADVANCING TOP-OF-FORM.
052300     WRITE RPT-REC FROM WS-BLANK-LINE
052400         AFTER ADVANCING 1.
052500     WRITE RPT-REC FROM WS-COLM-HDR-REC
052600         AFTER ADVANCING 1.
052700     WRITE RPT-REC FROM WS-BLANK-LINE
052800         AFTER ADVANCING 1.
052900     ADD 1 TO WS-PAGES.
053000     MOVE ZERO TO WS-LINES.
053100 700-EXIT.
053200     EXIT.
053300
053400 800-OPEN-FILES.
053500     MOVE "800-OPEN-FILES" TO PARA-NAME.
053600     OPEN INPUT TARGET-PARM-FILE.
053700     OPEN OUTPUT DISTRPT-FILE, SYSOUT.
053800 800-EXIT.
053900     EXIT.
054000
054100 850-CLOSE-FILES.
054200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
054300     CLOSE TARGET-PARM-FILE, DISTRPT-FILE, SYSOUT.
054400 850-EXIT.
054500     EXIT.
