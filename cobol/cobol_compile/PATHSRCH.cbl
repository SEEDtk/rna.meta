000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PATHSRCH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/88.
000700 DATE-COMPILED. 05/02/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* PATHSRCH - SHORTEST METABOLIC PATHWAY SEARCH                   *
001100*                                                                *
001200* GIVEN A SOURCE COMPOUND AND A TARGET COMPOUND ON PATHPARM,     *
001300* QUEUES ONE-REACTION PATHS OUT OF THE SOURCE AND EXTENDS THEM   *
001400* BREADTH-FIRST (SHORTEST PATHS QUEUE UP AHEAD OF LONGER ONES)   *
001500* UNTIL ONE REACHES THE TARGET AND CARRIES EVERY REQUIRED        *
001600* REACTION ON THE OPTIONAL REQD LIST.  REPORTS THE WINNING PATH, *
001700* ITS ANCILLARY-INPUT TOTALS (VIA PTHCALC), AND THE UNION OF     *
001800* GENE ALIASES THAT TRIGGER A REACTION SOMEWHERE ON THE PATH.    *
001900*                                                                *
002000* CHANGE LOG                                                    *
002100* DATE       INIT  TICKET     DESCRIPTION                       *
002200* ---------- ----  ---------  -------------------------------   *
002300* 05/02/88   JLS   MDL-0005   ORIGINAL PROGRAM - BALANCING WALK  *
002400*                             FROM THE DAILY-EDIT JOB REWORKED   *
002500*                             AS A BREADTH-FIRST QUEUE WALK.     *
002600* 11/14/90   CLH   MDL-0018   COMMON-COMPOUND CUTOFF ADDED TO    *
002700*                             QUEUE EXTENSION - RUNS WERE NEVER  *
002800*                             FINISHING ON THE FULL MODEL.       *
002900* 03/09/93   DWT   MDL-0029   AVOID-COMPOUND AND REQUIRED-       *
003000*                             REACTION PARAMETERS ADDED.         *
003100* 02/21/99   PAS   MDL-0049   Y2K - REPORT-DATE HEADER NOW       *
003200*                             CENTURY-AWARE.                     *
003300* 07/12/01   KMR   MDL-0053   ANCILLARY-INPUT TOTALS BROKEN OUT  *
003400*                             INTO PTHCALC SO THE SAME LOGIC     *
003500*                             COULD BE UNIT TESTED STANDALONE.   *
003600* 10/03/04   KMR   MDL-0058   MAXLN PARM ADDED TO OVERRIDE THE   *
003700*                             60-REACTION PATH CEILING.          *
003800* 08/15/05   KMR   MDL-0065   REINTRODUCED 77-LEVEL ITEMS FOR    *
003900*                             MORE-PARM-SW, MATCHING THIS SHOP'S *
004000*                             OWN LONGSTANDING CONVENTION FOR    *
004100*                             STANDALONE READ SWITCHES.          *
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT PATH-PARM-FILE
005800     ASSIGN TO UT-S-PATHPARM
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS PPCODE.
006100
006200     SELECT PATHSRCH-FILE
006300     ASSIGN TO UT-S-PATHSRCH
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 133 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC                     PIC X(133).
007600
007700 FD  PATH-PARM-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 30 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS PATH-PARM-REC.
008300 01  PATH-PARM-REC                  PIC X(30).
008400
008500 FD  PATHSRCH-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 133 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS RPT-REC.
009100 01  RPT-REC                        PIC X(133).
009200
009300 WORKING-STORAGE SECTION.
009400     COPY ABENDREC.
009500     COPY MODLTABS.
009600     COPY ANCILTAB.
009700
009800 01  FILE-STATUS-CODES.
009900     05  PPCODE                     PIC X(02).
010000         88  NO-MORE-PARM-RECS      VALUE "10".
010100     05  OFCODE                     PIC X(02).
010200         88  CODE-WRITE             VALUE SPACES.
010300     05  FILLER                     PIC X(02).
010400
010500 77  MORE-PARM-SW                   PIC X(01) VALUE "Y".          MDL-0065
010600     88  NO-MORE-PARM           VALUE "N".                        MDL-0065
010700 01  FLAGS-AND-SWITCHES.
010800     05  WS-XREF-FOUND-SW           PIC X(01).
010900         88  XREF-ROW-FOUND         VALUE "Y".
011000         88  XREF-ROW-NOT-FOUND     VALUE "N".
011100     05  WS-PATH-POSSIBLE-SW        PIC X(01).
011200         88  PATH-IS-POSSIBLE       VALUE "Y".
011300         88  NO-PATH-POSSIBLE       VALUE "N".
011400     05  WS-PATH-ACCEPTED-SW        PIC X(01) VALUE "N".
011500         88  PATH-ACCEPTED          VALUE "Y".
011600         88  PATH-NOT-ACCEPTED      VALUE "N".
011700     05  WS-ON-PATH-SW              PIC X(01).
011800         88  RXN-ALREADY-ON-PATH    VALUE "Y".
011900         88  RXN-NOT-ON-PATH        VALUE "N".
012000     05  WS-REQD-SATISFIED-SW       PIC X(01).
012100         88  ALL-REQD-PRESENT       VALUE "Y".
012200         88  REQD-MISSING           VALUE "N".
012300     05  WS-AVOID-SW                PIC X(01).
012400         88  OUTPUT-IS-AVOIDED      VALUE "Y".
012500         88  OUTPUT-NOT-AVOIDED     VALUE "N".
012600     05  WS-FEATURE-FOUND-SW        PIC X(01).
012700         88  FEATURE-ROW-FOUND      VALUE "Y".
012800         88  FEATURE-ROW-NOT-FOUND  VALUE "N".
012900     05  WS-RXN-MATCH-SW            PIC X(01).
013000         88  RXN-MATCHES-ELEMENT    VALUE "Y".
013100         88  RXN-NOT-MATCH          VALUE "N".
013200     05  WS-GENE-LISTED-SW          PIC X(01).
013300         88  GENE-ALREADY-LISTED    VALUE "Y".
013400         88  GENE-NOT-YET-LISTED    VALUE "N".
013500     05  FILLER                     PIC X(02).
013600
013700 01  WS-PARM-WORK.
013800     05  WS-PP-TAG                  PIC X(05).
013900     05  WS-PP-VALUE                PIC X(20).
014000     05  FILLER                     PIC X(05).
014100
014200 01  WS-SOURCE-COMPOUND             PIC X(20).
014300 01  WS-TARGET-COMPOUND             PIC X(20).
014400 77  WS-HOLD-COMPOUND-NAME          PIC X(20).                    MDL-0065
014500 77  WS-DIRECT-INPUT-HOLD           PIC X(20).                    MDL-0065
014600 01  WS-MAX-PATH-LENGTH             PIC 9(03) COMP VALUE 60.      MDL-0058
014700 01  WS-SOURCE-SUB                  PIC 9(05) COMP.
014800 01  WS-TERM-SUB                    PIC 9(05) COMP.
014900 01  WS-ACCEPTED-SUB                PIC 9(05) COMP.
015000 01  WS-CAND-RXN-ID                 PIC 9(05) COMP.
015100 77  WS-HOLD-RXN-ID                 PIC 9(05) COMP.               MDL-0065
015200 77  WS-HOLD-FID                    PIC X(30).                    MDL-0065
015300 01  WS-STOCH-N                     PIC 9(05) COMP.
015400 01  WS-STOCH-SCAN                  PIC 9(05) COMP.
015500 77  WS-DIRECTION-HOLD              PIC X(03).                    MDL-0065
015600 01  WS-RXN-IDX-PARM                PIC 9(05) COMP.
015700 01  WS-PTH-RETURN-CD               PIC 9(04) COMP.
015800 77  WS-HOLD-ANC-TOTAL              PIC S9(07)V99 COMP-3.         MDL-0065
015900
016000******************************************************************
016100* WS-AVOID-TABLE / WS-REQD-TABLE - OPTIONAL FILTERS LOADED OFF   *
016200* PATHPARM.  REQD-RXN-ID IS RESOLVED AT LOAD TIME SO THE QUEUE   *
016300* WALK NEVER HAS TO RE-SCAN THE MODEL FOR A BIGG-ID MATCH.       *
016400******************************************************************
016500 01  WS-AVOID-TABLE.
016600     05  WS-AVOID-COUNT             PIC 9(05) COMP.
016700     05  AVOID-ENTRY OCCURS 50 TIMES
016800                   INDEXED BY AVD-IDX.
016900         10  AVD-COMPOUND           PIC X(20).
017000     05  FILLER                     PIC X(06).
017100
017200 01  WS-REQD-TABLE.
017300     05  WS-REQD-COUNT              PIC 9(05) COMP.
017400     05  REQD-ENTRY OCCURS 50 TIMES
017500                   INDEXED BY REQ-IDX.
017600         10  REQD-BIGG-ID           PIC X(20).
017700         10  REQD-RXN-ID            PIC 9(05) COMP.
017800     05  FILLER                     PIC X(06).
017900
018000******************************************************************
018100* WS-QUEUE-TABLE - THE BREADTH-FIRST WORK QUEUE.  ENTRIES ARE    *
018200* NEVER REMOVED, ONLY DEQUEUED BY ADVANCING WS-QUEUE-HEAD, SO    *
018300* THE FIFO ORDER ITSELF GIVES SHORTEST-PATH-FIRST PROCESSING -   *
018400* EVERY LENGTH-N PATH IS QUEUED BEFORE ANY LENGTH-(N+1) PATH.    *
018500******************************************************************
018600 01  WS-QUEUE-TABLE.
018700     05  WS-QUEUE-COUNT             PIC 9(05) COMP.
018800     05  WS-QUEUE-HEAD               PIC 9(05) COMP.
018900     05  QUEUE-ENTRY OCCURS 3000 TIMES
019000                   INDEXED BY Q-IDX Q-IDX2.
019100         10  QE-LENGTH              PIC 9(03) COMP.
019200         10  QE-TERM-COMPOUND       PIC X(20).
019300         10  QE-ELEMENT OCCURS 60 TIMES
019400                       INDEXED BY QEL-IDX QEL-IDX2.
019500             15  QE-RXN-ID          PIC 9(05) COMP.
019600             15  QE-OUTPUT          PIC X(20).
019700             15  QE-DIRECTION       PIC X(03).
019800
019900 01  WS-TRIG-GENE-TABLE.
020000     05  WS-TRIG-GENE-COUNT         PIC 9(03) COMP.
020100     05  TRIG-GENE-ENTRY OCCURS 200 TIMES
020200                   INDEXED BY TG-IDX TG-IDX2.
020300         10  TG-ALIAS               PIC X(20).
020400     05  FILLER                     PIC X(06).
020500 77  WS-HOLD-ALIAS-SWAP             PIC X(20).                    MDL-0065
020600 01  WS-PASS                        PIC 9(03) COMP.
020700
020800 01  WS-REPORT-DATE-YMD             PIC 9(06).
020900 01  WS-REPORT-DATE-GROUP REDEFINES WS-REPORT-DATE-YMD.
021000     05  WS-REPORT-YY               PIC 9(02).
021100     05  WS-REPORT-MM               PIC 9(02).
021200     05  WS-REPORT-DD               PIC 9(02).
021300
021400 01  WS-HDR-REC.
021500     05  FILLER                     PIC X(01) VALUE SPACE.
021600     05  FILLER                     PIC X(20)
021700                             VALUE "METABOLIC MODEL -".
021800     05  FILLER                     PIC X(40)
021900                     VALUE "PATHWAY-SEARCH REPORT".
022000     05  HDR-DATE.
022100         10  HDR-CENTURY            PIC 9(02) VALUE 20.
022200         10  HDR-YY                 PIC 9(02).
022300         10  FILLER                 PIC X(01) VALUE "-".
022400         10  HDR-MM                 PIC 9(02).
022500         10  FILLER                 PIC X(01) VALUE "-".
022600         10  HDR-DD                 PIC 9(02).
022700     05  FILLER                     PIC X(62) VALUE SPACES.
022800
022900 01  WS-ENDPOINT-REC.
023000     05  FILLER                     PIC X(01) VALUE SPACE.
023100     05  FILLER                     PIC X(08) VALUE "SOURCE -".
023200     05  END-SOURCE-O               PIC X(20).
023300     05  FILLER                     PIC X(04) VALUE SPACES.
023400     05  FILLER                     PIC X(08) VALUE "TARGET -".
023500     05  END-TARGET-O               PIC X(20).
023600     05  FILLER                     PIC X(72) VALUE SPACES.
023700
023800 01  WS-NOPATH-REC.
023900     05  FILLER                     PIC X(01) VALUE SPACE.
024000     05  FILLER                     PIC X(40)
024100             VALUE "** NO PATH FOUND BETWEEN SOURCE AND".
024200     05  FILLER                     PIC X(20) VALUE "TARGET **".
024300     05  FILLER                     PIC X(72) VALUE SPACES.
024400
024500 01  WS-PATH-COLM-HDR-REC.
024600     05  FILLER                     PIC X(10) VALUE "REACTION".
024700     05  FILLER                     PIC X(32) VALUE "NAME".
024800     05  FILLER                     PIC X(22) VALUE "OUTPUT".
024900     05  FILLER                     PIC X(69) VALUE "DIRECTION".
025000
025100 01  WS-PATH-COLM-ALT REDEFINES WS-PATH-COLM-HDR-REC.
025200     05  FILLER                     PIC X(133).
025300
025400 01  WS-PATH-DETAIL-REC.
025500     05  PD-REACTION-O              PIC X(20).
025600     05  FILLER                     PIC X(02) VALUE SPACES.
025700     05  PD-NAME-O                  PIC X(30).
025800     05  FILLER                     PIC X(02) VALUE SPACES.
025900     05  PD-OUTPUT-O                PIC X(20).
026000     05  FILLER                     PIC X(02) VALUE SPACES.
026100     05  PD-DIRECTION-O             PIC X(03).
026200     05  FILLER                     PIC X(54) VALUE SPACES.
026300
026400 01  WS-INPUT-COLM-HDR-REC.
026500     05  FILLER                     PIC X(22) VALUE "METABOLITE".
026600     05  FILLER                     PIC X(111) VALUE "NEEDED".
026700
026800 01  WS-INPUT-COLM-ALT REDEFINES WS-INPUT-COLM-HDR-REC.
026900     05  FILLER                     PIC X(133).
027000
027100 01  WS-INPUT-DETAIL-REC.
027200     05  ID-COMPOUND-O              PIC X(20).
027300     05  FILLER                     PIC X(02) VALUE SPACES.
027400     05  ID-NEEDED-O                PIC ZZZZZZ9.99.
027500     05  FILLER                     PIC X(101) VALUE SPACES.
027600
027700 01  WS-GENE-COLM-HDR-REC.
027800     05  FILLER                     PIC X(22) VALUE "GENE".
027900     05  FILLER                     PIC X(111) VALUE "FLAG".
028000
028100 01  WS-GENE-COLM-ALT REDEFINES WS-GENE-COLM-HDR-REC.
028200     05  FILLER                     PIC X(133).
028300
028400 01  WS-GENE-DETAIL-REC.
028500     05  GD-ALIAS-O                 PIC X(20).
028600     05  FILLER                     PIC X(02) VALUE SPACES.
028700     05  GD-FLAG-O                  PIC X(07) VALUE "TRIGGER".
028800     05  FILLER                     PIC X(104) VALUE SPACES.
028900
029000 01  WS-BLANK-LINE                  PIC X(133) VALUE SPACES.
029100
029200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
029300     05  WS-LINES                   PIC 9(03) COMP VALUE 60.
029400     05  WS-PAGES                   PIC 9(03) COMP VALUE 0.
029500     05  WS-TG-J                    PIC 9(05) COMP.
029600     05  FILLER                     PIC X(04).
029700
029800 PROCEDURE DIVISION.
029900 000-HOUSEKEEPING.
030000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030100     DISPLAY "******** BEGIN JOB PATHSRCH ********".
030200     ACCEPT WS-REPORT-DATE-YMD FROM DATE.
030300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030400     CALL "MODLOAD" USING WS-MODEL-TABLES, WS-MODEL-TOTALS.
030500     MOVE SPACES TO WS-SOURCE-COMPOUND, WS-TARGET-COMPOUND.
030600     MOVE ZERO TO WS-AVOID-COUNT, WS-REQD-COUNT, WS-ANCIL-COUNT.
030700     READ PATH-PARM-FILE
030800         AT END MOVE "N" TO MORE-PARM-SW
030900     END-READ.
031000     PERFORM 050-LOAD-ONE-PARM THRU 050-EXIT
031100         UNTIL NO-MORE-PARM.
031200     IF WS-SOURCE-COMPOUND = SPACES
031300         OR WS-TARGET-COMPOUND = SPACES
031400         MOVE "000-HOUSEKEEPING" TO PARA-NAME
031500         MOVE "** MISSING SOURCE OR TARGET PARM" TO ABEND-REASON
031600         GO TO 999-ABEND-RTN
031700     END-IF.
031800 000-EXIT.
031900     EXIT.
032000
032100 050-LOAD-ONE-PARM.
032200     MOVE PATH-PARM-REC (1:5)  TO WS-PP-TAG.
032300     MOVE PATH-PARM-REC (6:20) TO WS-PP-VALUE.
032400     EVALUATE WS-PP-TAG
032500         WHEN "SRCE "
032600             MOVE WS-PP-VALUE TO WS-SOURCE-COMPOUND
032700         WHEN "TRGT "
032800             MOVE WS-PP-VALUE TO WS-TARGET-COMPOUND
032900         WHEN "AVOID"
033000             PERFORM 060-ADD-AVOID-ENTRY THRU 060-EXIT
033100         WHEN "REQD "
033200             PERFORM 070-ADD-REQD-ENTRY THRU 070-EXIT
033300         WHEN "MAXLN"                                             MDL-0058
033400             MOVE WS-PP-VALUE (1:3) TO WS-MAX-PATH-LENGTH         MDL-0058
033500         WHEN OTHER
033600             CONTINUE
033700     END-EVALUATE.
033800     READ PATH-PARM-FILE
033900         AT END MOVE "N" TO MORE-PARM-SW
034000     END-READ.
034100 050-EXIT.
034200     EXIT.
034300
034400 060-ADD-AVOID-ENTRY.
034500     IF WS-AVOID-COUNT < 50
034600         ADD 1 TO WS-AVOID-COUNT
034700         SET AVD-IDX TO WS-AVOID-COUNT
034800         MOVE WS-PP-VALUE TO AVD-COMPOUND (AVD-IDX)
034900     END-IF.
035000 060-EXIT.
035100     EXIT.
035200
035300******************************************************************
035400* 070 - REQUIRED-REACTION PARM.  RESOLVED TO A REACTION ID NOW   *
035500* SO 420-CHECK-REQUIRED-REACTIONS NEVER HAS TO RE-SEARCH THE     *
035600* MODEL BY BIGG-ID DURING THE QUEUE WALK.                       *
035700******************************************************************
035800 070-ADD-REQD-ENTRY.
035900     IF WS-REQD-COUNT < 50
036000         ADD 1 TO WS-REQD-COUNT
036100         SET REQ-IDX TO WS-REQD-COUNT
036200         MOVE WS-PP-VALUE TO REQD-BIGG-ID (REQ-IDX)
036300         MOVE ZERO TO REQD-RXN-ID (REQ-IDX)
036400         SET RXN-IDX TO 1
036500         PERFORM 075-SCAN-RXN-BY-BIGG-ID THRU 075-EXIT
036600             UNTIL RXN-IDX > WS-REACTION-COUNT
036700                OR REQD-RXN-ID (REQ-IDX) NOT = ZERO
036800     END-IF.
036900 070-EXIT.
037000     EXIT.
037100
037200 075-SCAN-RXN-BY-BIGG-ID.
037300     IF RXN-BIGG-ID (RXN-IDX) = WS-PP-VALUE
037400         MOVE RXN-ID (RXN-IDX) TO REQD-RXN-ID (REQ-IDX)
037500     ELSE
037600         SET RXN-IDX UP BY 1
037700     END-IF.
037800 075-EXIT.
037900     EXIT.
038000
038100 100-MAINLINE.
038200     MOVE "100-MAINLINE" TO PARA-NAME.
038300     PERFORM 150-WRITE-PAGE-HDR THRU 150-EXIT.
038400     PERFORM 200-VERIFY-ENDPOINTS THRU 200-EXIT.
038500     IF PATH-IS-POSSIBLE
038600         PERFORM 300-SEED-QUEUE THRU 300-EXIT
038700         PERFORM 410-PROCESS-ONE-QUEUE-ENTRY THRU 410-EXIT
038800             UNTIL WS-QUEUE-HEAD >= WS-QUEUE-COUNT
038900                OR PATH-ACCEPTED
039000     END-IF.
039100     IF PATH-ACCEPTED
039200         PERFORM 500-WRITE-PATH THRU 500-EXIT
039300         PERFORM 600-WRITE-INPUTS THRU 600-EXIT
039400         PERFORM 700-WRITE-GENES THRU 700-EXIT
039500     ELSE
039600         WRITE RPT-REC FROM WS-NOPATH-REC
039700             AFTER ADVANCING 1
039800     END-IF.
039900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040000     DISPLAY "******** END JOB PATHSRCH ********".
040100     STOP RUN.
040200 100-EXIT.
040300     EXIT.
040400
040500******************************************************************
040600* 200 - SOURCE NEEDS AT LEAST ONE SUCCESSOR REACTION AND TARGET  *
040700* NEEDS AT LEAST ONE PRODUCER REACTION OR THE SEARCH CANNOT      *
040800* EVER SUCCEED, SO IT IS NOT EVEN WORTH SEEDING THE QUEUE.       *
040900******************************************************************
041000 200-VERIFY-ENDPOINTS.
041100     MOVE "200-VERIFY-ENDPOINTS" TO PARA-NAME.
041200     SET NO-PATH-POSSIBLE TO TRUE.
041300     MOVE WS-SOURCE-COMPOUND TO WS-HOLD-COMPOUND-NAME.
041400     MOVE WS-SOURCE-COMPOUND TO END-SOURCE-O.
041500     MOVE WS-TARGET-COMPOUND TO END-TARGET-O.
041600     WRITE RPT-REC FROM WS-ENDPOINT-REC
041700         AFTER ADVANCING 1.
041800     PERFORM 250-FIND-COMPOUND-SUB THRU 250-EXIT.
041900     IF XREF-ROW-FOUND
042000         AND CX-SUCC-COUNT (CMP-IDX) > ZERO
042100         MOVE CMP-IDX TO WS-SOURCE-SUB
042200         MOVE WS-TARGET-COMPOUND TO WS-HOLD-COMPOUND-NAME
042300         PERFORM 250-FIND-COMPOUND-SUB THRU 250-EXIT
042400         IF XREF-ROW-FOUND
042500             AND CX-PROD-COUNT (CMP-IDX) > ZERO
042600             SET PATH-IS-POSSIBLE TO TRUE
042700         END-IF
042800     END-IF.
042900 200-EXIT.
043000     EXIT.
043100
043200 250-FIND-COMPOUND-SUB.
043300     SET XREF-ROW-NOT-FOUND TO TRUE.
043400     SET CMP-IDX TO 1.
043500     PERFORM 255-SCAN-ONE-XREF-ROW THRU 255-EXIT
043600         UNTIL CMP-IDX > WS-COMPOUND-COUNT
043700            OR XREF-ROW-FOUND.
043800 250-EXIT.
043900     EXIT.
044000
044100 255-SCAN-ONE-XREF-ROW.
044200     IF CX-COMPOUND (CMP-IDX) = WS-HOLD-COMPOUND-NAME
044300         SET XREF-ROW-FOUND TO TRUE
044400     ELSE
044500         SET CMP-IDX UP BY 1
044600     END-IF.
044700 255-EXIT.
044800     EXIT.
044900
045000******************************************************************
045100* 300 - SEEDS THE QUEUE WITH ONE SINGLE-ELEMENT PATH PER         *
045200* (SUCCESSOR REACTION OF THE SOURCE, ELIGIBLE OUTPUT).           *
045300******************************************************************
045400 300-SEED-QUEUE.
045500     MOVE "300-SEED-QUEUE" TO PARA-NAME.
045600     MOVE ZERO TO WS-QUEUE-COUNT, WS-QUEUE-HEAD.
045700     SET WS-TERM-SUB TO WS-SOURCE-SUB.
045800     PERFORM 310-SEED-ONE-SUCCESSOR-RXN THRU 310-EXIT
045900         VARYING SUC-IDX FROM 1 BY 1
046000         UNTIL SUC-IDX > CX-SUCC-COUNT (WS-SOURCE-SUB).
046100 300-EXIT.
046200     EXIT.
046300
046400 310-SEED-ONE-SUCCESSOR-RXN.
046500     MOVE CX-SUCC-RXN-ID (WS-SOURCE-SUB, SUC-IDX)
046600         TO WS-CAND-RXN-ID.
046700     SET RXN-IDX TO 1.
046800     SEARCH ALL RXN-TABLE
046900         WHEN RXN-ID (RXN-IDX) = WS-CAND-RXN-ID
047000             CONTINUE
047100     END-SEARCH.
047200     SET STO-IDX TO RXN-STOCH-START (RXN-IDX).
047300     MOVE RXN-STOCH-COUNT (RXN-IDX) TO WS-STOCH-N.
047400     PERFORM 320-SEED-ONE-OUTPUT THRU 320-EXIT
047500         VARYING WS-STOCH-SCAN FROM 1 BY 1
047600         UNTIL WS-STOCH-SCAN > WS-STOCH-N.
047700 310-EXIT.
047800     EXIT.
047900
048000 320-SEED-ONE-OUTPUT.
048100     IF STO-COEFF (STO-IDX) > ZERO
048200         MOVE "FWD" TO WS-DIRECTION-HOLD
048300         PERFORM 330-ENQUEUE-SEED-PATH THRU 330-EXIT
048400     ELSE
048500         IF STO-COEFF (STO-IDX) < ZERO
048600             AND RXN-IS-REVERSIBLE (RXN-IDX)
048700             MOVE "REV" TO WS-DIRECTION-HOLD
048800             PERFORM 330-ENQUEUE-SEED-PATH THRU 330-EXIT
048900         END-IF
049000     END-IF.
049100     SET STO-IDX UP BY 1.
049200 320-EXIT.
049300     EXIT.
049400
049500 330-ENQUEUE-SEED-PATH.
049600     IF WS-QUEUE-COUNT < 3000
049700         ADD 1 TO WS-QUEUE-COUNT
049800         SET Q-IDX TO WS-QUEUE-COUNT
049900         MOVE 1 TO QE-LENGTH (Q-IDX)
050000         MOVE STO-COMPOUND (STO-IDX) TO QE-TERM-COMPOUND (Q-IDX)
050100         SET QEL-IDX TO 1
050200         MOVE WS-CAND-RXN-ID TO QE-RXN-ID (Q-IDX, QEL-IDX)
050300         MOVE STO-COMPOUND (STO-IDX) TO QE-OUTPUT (Q-IDX, QEL-IDX)
050400         MOVE WS-DIRECTION-HOLD TO QE-DIRECTION (Q-IDX, QEL-IDX)
050500     END-IF.
050600 330-EXIT.
050700     EXIT.
050800
050900******************************************************************
051000* 410 - ONE QUEUE ENTRY.  A TARGET HIT THAT IS MISSING A         *
051100* REQUIRED REACTION IS STILL EXTENDED - A LONGER PATH THROUGH    *
051200* THE TARGET MIGHT PICK UP THE MISSING REACTION LATER.           *
051300******************************************************************
051400 410-PROCESS-ONE-QUEUE-ENTRY.
051500     ADD 1 TO WS-QUEUE-HEAD.
051600     SET Q-IDX TO WS-QUEUE-HEAD.
051700     IF QE-TERM-COMPOUND (Q-IDX) = WS-TARGET-COMPOUND
051800         PERFORM 420-CHECK-REQUIRED-REACTIONS THRU 420-EXIT
051900         IF ALL-REQD-PRESENT
052000             SET PATH-ACCEPTED TO TRUE
052100             MOVE WS-QUEUE-HEAD TO WS-ACCEPTED-SUB
052200         END-IF
052300     END-IF.
052400     IF NOT PATH-ACCEPTED
052500         PERFORM 440-EXTEND-ONE-PATH THRU 440-EXIT
052600     END-IF.
052700 410-EXIT.
052800     EXIT.
052900
053000 420-CHECK-REQUIRED-REACTIONS.
053100     IF WS-REQD-COUNT = ZERO
053200         SET ALL-REQD-PRESENT TO TRUE
053300     ELSE
053400         SET ALL-REQD-PRESENT TO TRUE
053500         PERFORM 425-CHECK-ONE-REQD-RXN THRU 425-EXIT
053600             VARYING REQ-IDX FROM 1 BY 1
053700             UNTIL REQ-IDX > WS-REQD-COUNT
053800                OR REQD-MISSING
053900     END-IF.
054000 420-EXIT.
054100     EXIT.
054200
054300 425-CHECK-ONE-REQD-RXN.
054400     SET RXN-NOT-ON-PATH TO TRUE.
054500     PERFORM 427-SCAN-FOR-REQD THRU 427-EXIT
054600         VARYING QEL-IDX FROM 1 BY 1
054700         UNTIL QEL-IDX > QE-LENGTH (Q-IDX)
054800            OR RXN-ALREADY-ON-PATH.
054900     IF RXN-NOT-ON-PATH
055000         SET REQD-MISSING TO TRUE
055100     END-IF.
055200 425-EXIT.
055300     EXIT.
055400
055500 427-SCAN-FOR-REQD.
055600     IF QE-RXN-ID (Q-IDX, QEL-IDX) = REQD-RXN-ID (REQ-IDX)
055700         SET RXN-ALREADY-ON-PATH TO TRUE
055800     END-IF.
055900 427-EXIT.
056000     EXIT.
056100
056200******************************************************************
056300* 440 - EXTENDS ONE QUEUED PATH.  A COMMON COMPOUND OR A PATH    *
056400* AT THE LENGTH CEILING IS A DEAD END, NOT AN ERROR.             *
056500******************************************************************
056600 440-EXTEND-ONE-PATH.
056700     IF QE-LENGTH (Q-IDX) < WS-MAX-PATH-LENGTH                    MDL-0058
056800         MOVE QE-TERM-COMPOUND (Q-IDX) TO WS-HOLD-COMPOUND-NAME
056900         PERFORM 250-FIND-COMPOUND-SUB THRU 250-EXIT
057000         IF XREF-ROW-FOUND
057100             AND NOT CX-IS-COMMON (CMP-IDX)
057200             SET WS-TERM-SUB TO CMP-IDX
057300             PERFORM 450-EXTEND-ONE-SUCCESSOR-RXN THRU 450-EXIT
057400                 VARYING SUC-IDX FROM 1 BY 1
057500                 UNTIL SUC-IDX > CX-SUCC-COUNT (WS-TERM-SUB)
057600         END-IF
057700     END-IF.
057800 440-EXIT.
057900     EXIT.
058000
058100 450-EXTEND-ONE-SUCCESSOR-RXN.
058200     MOVE CX-SUCC-RXN-ID (WS-TERM-SUB, SUC-IDX) TO WS-CAND-RXN-ID.
058300     SET RXN-NOT-ON-PATH TO TRUE.
058400     PERFORM 455-SCAN-PATH-FOR-RXN THRU 455-EXIT
058500         VARYING QEL-IDX FROM 1 BY 1
058600         UNTIL QEL-IDX > QE-LENGTH (Q-IDX)
058700            OR RXN-ALREADY-ON-PATH.
058800     IF RXN-NOT-ON-PATH
058900         SET RXN-IDX TO 1
059000         SEARCH ALL RXN-TABLE
059100             WHEN RXN-ID (RXN-IDX) = WS-CAND-RXN-ID
059200                 CONTINUE
059300         END-SEARCH
059400         SET STO-IDX TO RXN-STOCH-START (RXN-IDX)
059500         MOVE RXN-STOCH-COUNT (RXN-IDX) TO WS-STOCH-N
059600         PERFORM 460-EXTEND-ONE-OUTPUT THRU 460-EXIT
059700             VARYING WS-STOCH-SCAN FROM 1 BY 1
059800             UNTIL WS-STOCH-SCAN > WS-STOCH-N
059900     END-IF.
060000 450-EXIT.
060100     EXIT.
060200
060300 455-SCAN-PATH-FOR-RXN.
060400     IF QE-RXN-ID (Q-IDX, QEL-IDX) = WS-CAND-RXN-ID
060500         SET RXN-ALREADY-ON-PATH TO TRUE
060600     END-IF.
060700 455-EXIT.
060800     EXIT.
060900
061000 460-EXTEND-ONE-OUTPUT.
061100     SET OUTPUT-NOT-AVOIDED TO TRUE.
061200     IF STO-COEFF (STO-IDX) > ZERO
061300         MOVE "FWD" TO WS-DIRECTION-HOLD
061400         PERFORM 470-CHECK-AVOID-LIST THRU 470-EXIT
061500         IF OUTPUT-NOT-AVOIDED
061600             PERFORM 480-ENQUEUE-EXTENDED-PATH THRU 480-EXIT
061700         END-IF
061800     ELSE
061900         IF STO-COEFF (STO-IDX) < ZERO
062000             AND RXN-IS-REVERSIBLE (RXN-IDX)
062100             MOVE "REV" TO WS-DIRECTION-HOLD
062200             PERFORM 470-CHECK-AVOID-LIST THRU 470-EXIT
062300             IF OUTPUT-NOT-AVOIDED
062400                 PERFORM 480-ENQUEUE-EXTENDED-PATH THRU 480-EXIT
062500             END-IF
062600         END-IF
062700     END-IF.
062800     SET STO-IDX UP BY 1.
062900 460-EXIT.
063000     EXIT.
063100
063200 470-CHECK-AVOID-LIST.
063300     SET AVD-IDX TO 1.
063400     PERFORM 475-SCAN-ONE-AVOID-ROW THRU 475-EXIT
063500         UNTIL AVD-IDX > WS-AVOID-COUNT
063600            OR OUTPUT-IS-AVOIDED.
063700 470-EXIT.
063800     EXIT.
063900
064000 475-SCAN-ONE-AVOID-ROW.
064100     IF AVD-COMPOUND (AVD-IDX) = STO-COMPOUND (STO-IDX)
064200         SET OUTPUT-IS-AVOIDED TO TRUE
064300     ELSE
064400         SET AVD-IDX UP BY 1
064500     END-IF.
064600 475-EXIT.
064700     EXIT.
064800
064900 480-ENQUEUE-EXTENDED-PATH.
065000     IF WS-QUEUE-COUNT < 3000
065100         ADD 1 TO WS-QUEUE-COUNT
065200         SET Q-IDX2 TO WS-QUEUE-COUNT
065300         MOVE QE-LENGTH (Q-IDX) TO QE-LENGTH (Q-IDX2)
065400         ADD 1 TO QE-LENGTH (Q-IDX2)
065500         MOVE STO-COMPOUND (STO-IDX) TO QE-TERM-COMPOUND (Q-IDX2)
065600         PERFORM 485-COPY-ONE-PATH-ELEMENT THRU 485-EXIT
065700             VARYING QEL-IDX2 FROM 1 BY 1
065800             UNTIL QEL-IDX2 > QE-LENGTH (Q-IDX)
065900         SET QEL-IDX2 TO QE-LENGTH (Q-IDX2)
066000         MOVE WS-CAND-RXN-ID TO QE-RXN-ID (Q-IDX2, QEL-IDX2)
066100         MOVE STO-COMPOUND (STO-IDX)
066200             TO QE-OUTPUT (Q-IDX2, QEL-IDX2)
066300         MOVE WS-DIRECTION-HOLD TO QE-DIRECTION (Q-IDX2, QEL-IDX2)
066400     END-IF.
066500 480-EXIT.
066600     EXIT.
066700
066800 485-COPY-ONE-PATH-ELEMENT.
066900     MOVE QE-RXN-ID (Q-IDX, QEL-IDX2)
067000         TO QE-RXN-ID (Q-IDX2, QEL-IDX2).
067100     MOVE QE-OUTPUT (Q-IDX, QEL-IDX2)
067200         TO QE-OUTPUT (Q-IDX2, QEL-IDX2).
067300     MOVE QE-DIRECTION (Q-IDX, QEL-IDX2)
067400         TO QE-DIRECTION (Q-IDX2, QEL-IDX2).
067500 485-EXIT.
067600     EXIT.
067700
067800******************************************************************
067900* 500 - PATH SECTION - ONE LINE PER ELEMENT OF THE WINNING PATH. *
068000******************************************************************
068100 500-WRITE-PATH.
068200     MOVE "500-WRITE-PATH" TO PARA-NAME.
068300     SET Q-IDX TO WS-ACCEPTED-SUB.
068400     WRITE RPT-REC FROM WS-BLANK-LINE
068500         AFTER ADVANCING 1.
068600     WRITE RPT-REC FROM WS-PATH-COLM-HDR-REC
068700         AFTER ADVANCING 1.
068800     PERFORM 510-WRITE-ONE-PATH-ELEMENT THRU 510-EXIT
068900         VARYING QEL-IDX FROM 1 BY 1
069000         UNTIL QEL-IDX > QE-LENGTH (Q-IDX).
069100 500-EXIT.
069200     EXIT.
069300
069400 510-WRITE-ONE-PATH-ELEMENT.
069500     MOVE QE-RXN-ID (Q-IDX, QEL-IDX) TO WS-HOLD-RXN-ID.
069600     SET RXN-IDX TO 1.
069700     SEARCH ALL RXN-TABLE
069800         WHEN RXN-ID (RXN-IDX) = WS-HOLD-RXN-ID
069900             CONTINUE
070000     END-SEARCH.
070100     MOVE RXN-BIGG-ID (RXN-IDX)      TO PD-REACTION-O.
070200     MOVE RXN-NAME (RXN-IDX)         TO PD-NAME-O.
070300     MOVE QE-OUTPUT (Q-IDX, QEL-IDX) TO PD-OUTPUT-O.
070400     MOVE QE-DIRECTION (Q-IDX, QEL-IDX) TO PD-DIRECTION-O.
070500     WRITE RPT-REC FROM WS-PATH-DETAIL-REC
070600         AFTER ADVANCING 1.
070700 510-EXIT.
070800     EXIT.
070900
071000******************************************************************
071100* 600 - ANCILLARY-INPUT TOTALS.  PTHCALC IS CALLED ONCE PER      *
071200* ELEMENT; THE DIRECT-LINE INPUT ADVANCES TO THAT ELEMENT'S      *
071300* OWN OUTPUT BEFORE THE NEXT CALL.                               *
071400******************************************************************
071500 600-WRITE-INPUTS.
071600     MOVE "600-WRITE-INPUTS" TO PARA-NAME.
071700     SET Q-IDX TO WS-ACCEPTED-SUB.
071800     MOVE ZERO TO WS-ANCIL-COUNT.
071900     MOVE WS-SOURCE-COMPOUND TO WS-DIRECT-INPUT-HOLD.
072000     PERFORM 610-ACCUM-ONE-ELEMENT THRU 610-EXIT
072100         VARYING QEL-IDX FROM 1 BY 1
072200         UNTIL QEL-IDX > QE-LENGTH (Q-IDX).
072300     PERFORM 620-SORT-ANCIL-LIST THRU 620-EXIT.
072400     WRITE RPT-REC FROM WS-BLANK-LINE
072500         AFTER ADVANCING 1.
072600     WRITE RPT-REC FROM WS-INPUT-COLM-HDR-REC
072700         AFTER ADVANCING 1.
072800     PERFORM 650-WRITE-ONE-INPUT-LINE THRU 650-EXIT
072900         VARYING ANC-IDX FROM 1 BY 1
073000         UNTIL ANC-IDX > WS-ANCIL-COUNT.
073100 600-EXIT.
073200     EXIT.
073300
073400 610-ACCUM-ONE-ELEMENT.
073500     MOVE QE-RXN-ID (Q-IDX, QEL-IDX) TO WS-HOLD-RXN-ID.
073600     SET RXN-IDX TO 1.
073700     SEARCH ALL RXN-TABLE
073800         WHEN RXN-ID (RXN-IDX) = WS-HOLD-RXN-ID
073900             CONTINUE
074000     END-SEARCH.
074100     SET WS-RXN-IDX-PARM TO RXN-IDX.
074200     CALL "PTHCALC" USING WS-MODEL-TABLES, WS-MODEL-TOTALS,
074300                           WS-ANCIL-TABLE, WS-RXN-IDX-PARM,
074400                           WS-DIRECT-INPUT-HOLD, WS-PTH-RETURN-CD.
074500     MOVE QE-OUTPUT (Q-IDX, QEL-IDX) TO WS-DIRECT-INPUT-HOLD.
074600 610-EXIT.
074700     EXIT.
074800
074900 620-SORT-ANCIL-LIST.
075000     PERFORM 625-ONE-FULL-PASS THRU 625-EXIT
075100         VARYING WS-PASS FROM 1 BY 1
075200         UNTIL WS-PASS >= WS-ANCIL-COUNT.
075300 620-EXIT.
075400     EXIT.
075500
075600 625-ONE-FULL-PASS.
075700     PERFORM 630-ONE-BUBBLE-PASS THRU 630-EXIT
075800         VARYING ANC-IDX FROM 1 BY 1
075900         UNTIL ANC-IDX >= WS-ANCIL-COUNT.
076000 625-EXIT.
076100     EXIT.
076200
076300 630-ONE-BUBBLE-PASS.
076400     SET ANC-IDX2 TO ANC-IDX.
076500     SET ANC-IDX2 UP BY 1.
076600     IF ANC-TOTAL (ANC-IDX) < ANC-TOTAL (ANC-IDX2)
076700         MOVE ANC-COMPOUND (ANC-IDX)  TO WS-HOLD-COMPOUND-NAME
076800         MOVE ANC-TOTAL (ANC-IDX)     TO WS-HOLD-ANC-TOTAL
076900         MOVE ANC-COMPOUND (ANC-IDX2) TO ANC-COMPOUND (ANC-IDX)
077000         MOVE ANC-TOTAL (ANC-IDX2)    TO ANC-TOTAL (ANC-IDX)
077100         MOVE WS-HOLD-COMPOUND-NAME   TO ANC-COMPOUND (ANC-IDX2)
077200         MOVE WS-HOLD-ANC-TOTAL       TO ANC-TOTAL (ANC-IDX2)
077300     END-IF.
077400 630-EXIT.
077500     EXIT.
077600
077700 650-WRITE-ONE-INPUT-LINE.
077800     MOVE ANC-COMPOUND (ANC-IDX) TO ID-COMPOUND-O.
077900     MOVE ANC-TOTAL (ANC-IDX)    TO ID-NEEDED-O.
078000     WRITE RPT-REC FROM WS-INPUT-DETAIL-REC
078100         AFTER ADVANCING 1.
078200 650-EXIT.
078300     EXIT.
078400
078500******************************************************************
078600* 700 - TRIGGERING GENES - UNION, SORTED, DE-DUPLICATED, OF      *
078700* EVERY GENE ALIAS WHOSE FEATURE TRIGGERS A REACTION ON THE      *
078800* WINNING PATH.                                                  *
078900******************************************************************
079000 700-WRITE-GENES.
079100     MOVE "700-WRITE-GENES" TO PARA-NAME.
079200     SET Q-IDX TO WS-ACCEPTED-SUB.
079300     MOVE ZERO TO WS-TRIG-GENE-COUNT.
079400     PERFORM 710-COLLECT-GENES-FOR-ELEMENT THRU 710-EXIT
079500         VARYING QEL-IDX FROM 1 BY 1
079600         UNTIL QEL-IDX > QE-LENGTH (Q-IDX).
079700     PERFORM 750-SORT-GENE-LIST THRU 750-EXIT.
079800     WRITE RPT-REC FROM WS-BLANK-LINE
079900         AFTER ADVANCING 1.
080000     WRITE RPT-REC FROM WS-GENE-COLM-HDR-REC
080100         AFTER ADVANCING 1.
080200     PERFORM 780-WRITE-ONE-GENE-LINE THRU 780-EXIT
080300         VARYING TG-IDX FROM 1 BY 1
080400         UNTIL TG-IDX > WS-TRIG-GENE-COUNT.
080500 700-EXIT.
080600     EXIT.
080700
080800 710-COLLECT-GENES-FOR-ELEMENT.
080900     MOVE QE-RXN-ID (Q-IDX, QEL-IDX) TO WS-HOLD-RXN-ID.
081000     PERFORM 715-CHECK-ONE-ALIAS-FOR-ELEMENT THRU 715-EXIT
081100         VARYING ALI-IDX FROM 1 BY 1
081200         UNTIL ALI-IDX > WS-ALIAS-COUNT.
081300 710-EXIT.
081400     EXIT.
081500
081600 715-CHECK-ONE-ALIAS-FOR-ELEMENT.
081700     MOVE AL-FID (ALI-IDX) TO WS-HOLD-FID.
081800     SET FEATURE-ROW-NOT-FOUND TO TRUE.
081900     SET FT-IDX TO 1.
082000     PERFORM 720-SCAN-FEATURE-BY-FID THRU 720-EXIT
082100         UNTIL FT-IDX > WS-FTRIG-COUNT
082200            OR FEATURE-ROW-FOUND.
082300     IF FEATURE-ROW-FOUND
082400         SET RXN-NOT-MATCH TO TRUE
082500         PERFORM 725-SCAN-FT-RXN-FOR-MATCH THRU 725-EXIT
082600             VARYING FTR-IDX FROM 1 BY 1
082700             UNTIL FTR-IDX > FT-RXN-COUNT (FT-IDX)
082800                OR RXN-MATCHES-ELEMENT
082900         IF RXN-MATCHES-ELEMENT
083000             PERFORM 730-ADD-GENE-IF-NEW THRU 730-EXIT
083100         END-IF
083200     END-IF.
083300 715-EXIT.
083400     EXIT.
083500
083600 720-SCAN-FEATURE-BY-FID.
083700     IF FT-FID (FT-IDX) = WS-HOLD-FID
083800         SET FEATURE-ROW-FOUND TO TRUE
083900     ELSE
084000         SET FT-IDX UP BY 1
084100     END-IF.
084200 720-EXIT.
084300     EXIT.
084400
084500 725-SCAN-FT-RXN-FOR-MATCH.
084600     IF FT-RXN-ID (FT-IDX, FTR-IDX) = WS-HOLD-RXN-ID
084700         SET RXN-MATCHES-ELEMENT TO TRUE
084800     END-IF.
084900 725-EXIT.
085000     EXIT.
085100
085200 730-ADD-GENE-IF-NEW.
085300     SET GENE-NOT-YET-LISTED TO TRUE.
085400     PERFORM 735-SCAN-GENE-LIST THRU 735-EXIT
085500         VARYING TG-IDX FROM 1 BY 1
085600         UNTIL TG-IDX > WS-TRIG-GENE-COUNT
085700            OR GENE-ALREADY-LISTED.
085800     IF GENE-NOT-YET-LISTED
085900         AND WS-TRIG-GENE-COUNT < 200
086000         ADD 1 TO WS-TRIG-GENE-COUNT
086100         SET TG-IDX TO WS-TRIG-GENE-COUNT
086200         MOVE AL-ALIAS (ALI-IDX) TO TG-ALIAS (TG-IDX)
086300     END-IF.
086400 730-EXIT.
086500     EXIT.
086600
086700 735-SCAN-GENE-LIST.
086800     IF TG-ALIAS (TG-IDX) = AL-ALIAS (ALI-IDX)
086900         SET GENE-ALREADY-LISTED TO TRUE
087000     END-IF.
087100 735-EXIT.
087200     EXIT.
087300
087400 750-SORT-GENE-LIST.
087500     PERFORM 755-ONE-FULL-PASS THRU 755-EXIT
087600         VARYING WS-PASS FROM 1 BY 1
087700         UNTIL WS-PASS >= WS-TRIG-GENE-COUNT.
087800 750-EXIT.
087900     EXIT.
088000
088100 755-ONE-FULL-PASS.
088200     PERFORM 760-ONE-BUBBLE-PASS THRU 760-EXIT
088300         VARYING TG-IDX FROM 1 BY 1
088400         UNTIL TG-IDX >= WS-TRIG-GENE-COUNT.
088500 755-EXIT.
088600     EXIT.
088700
088800 760-ONE-BUBBLE-PASS.
088900     SET TG-IDX2 TO TG-IDX.
089000     SET TG-IDX2 UP BY 1.
089100     IF TG-ALIAS (TG-IDX) > TG-ALIAS (TG-IDX2)
089200         MOVE TG-ALIAS (TG-IDX)  TO WS-HOLD-ALIAS-SWAP
089300         MOVE TG-ALIAS (TG-IDX2) TO TG-ALIAS (TG-IDX)
089400         MOVE WS-HOLD-ALIAS-SWAP TO TG-ALIAS (TG-IDX2)
089500     END-IF.
089600 760-EXIT.
089700     EXIT.
089800
089900 780-WRITE-ONE-GENE-LINE.
090000     MOVE TG-ALIAS (TG-IDX) TO GD-ALIAS-O.
090100     WRITE RPT-REC FROM WS-GENE-DETAIL-REC
090200         AFTER ADVANCING 1.
090300 780-EXIT.
090400     EXIT.
090500
090600 150-WRITE-PAGE-HDR.
090700     MOVE "150-WRITE-PAGE-HDR" TO PARA-NAME.
090800     MOVE WS-REPORT-YY TO HDR-YY.
090900     MOVE WS-REPORT-MM TO HDR-MM.
091000     MOVE WS-REPORT-DD TO HDR-DD.
091100     WRITE RPT-REC FROM WS-HDR-REC
091200         AFTER ADVANCING TOP-OF-FORM.
091300     ADD 1 TO WS-PAGES.
091400     MOVE ZERO TO WS-LINES.
091500 150-EXIT.
091600     EXIT.
091700
091800 800-OPEN-FILES.
091900     MOVE "800-OPEN-FILES" TO PARA-NAME.
092000     OPEN INPUT PATH-PARM-FILE.
092100     OPEN OUTPUT PATHSRCH-FILE, SYSOUT.
092200 800-EXIT.
092300     EXIT.
092400
092500 850-CLOSE-FILES.
092600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
092700     CLOSE PATH-PARM-FILE, PATHSRCH-FILE, SYSOUT.
092800 850-EXIT.
092900     EXIT.
093000
093100 999-ABEND-RTN.
093200     MOVE "999-ABEND-RTN" TO PARA-NAME.
093300     MOVE ZERO TO EXPECTED-VAL.
093400     MOVE ZERO TO ACTUAL-VAL.
093500     WRITE SYSOUT-REC FROM ABEND-REC
093600         AFTER ADVANCING 1.
093700     DIVIDE ZERO-VAL INTO ONE-VAL.
093800 999-EXIT.
093900     EXIT.
