000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SUCCSTAT.
000400 AUTHOR. CAROL HARMON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/01/88.
000700 DATE-COMPILED. 03/01/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* SUCCSTAT - SUCCESSOR-FREQUENCY STATISTICS REPORT              *
001100*                                                                *
001200* RANKS EVERY DISTINCT COMPOUND SEEN ON STOICFL BY DESCENDING    *
001300* SUCCESSOR-REACTION COUNT, COMPOUND ID ASCENDING WITHIN TIES.  *
001400* THE TABLE MODLOAD HANDS BACK IS IN STOICFL DISCOVERY ORDER -  *
001500* THIS JOB BUILDS ITS OWN SUBSCRIPT-ORDER ARRAY AND RANKS THAT  *
001600* RATHER THAN DISTURBING THE XREF TABLE ITSELF.  AN OPTIONAL    *
001700* TOPN PARM ON SUCCPARM CUTS THE PRINTED LIST OFF AFTER THE     *
001800* REQUESTED NUMBER OF RANKED ROWS - ZERO OR A MISSING PARM      *
001900* FILE MEANS LIST EVERY COMPOUND.                               *
002000*                                                                *
002100* CHANGE LOG                                                    *
002200* DATE       INIT  TICKET     DESCRIPTION                       *
002300* ---------- ----  ---------  -------------------------------   *
002400* 03/01/88   CLH   MDL-0003   ORIGINAL PROGRAM.                 *
002500* 09/27/90   DWT   MDL-0016   RANKING CHANGED FROM STRAIGHT      *
002600*                             SEQUENTIAL WRITE TO A SORTED       *
002700*                             SUBSCRIPT ARRAY SO TIES BREAK ON   *
002800*                             COMPOUND ID RATHER THAN LOAD ORDER.*
002900* 02/19/99   PAS   MDL-0046   Y2K - REPORT-DATE HEADER NOW       *
003000*                             CENTURY-AWARE.                     *
003100* 06/30/03   KMR   MDL-0056   TOP-N CUTOFF PARM ADDED SO A SITE  *
003200*                             CAN LIMIT THE PRINTED LIST.        *
003300* 08/15/05   KMR   MDL-0064   SET OF LITERALS ONTO               *
003400*                             WS-SWAP-NEEDED-SW REPLACED WITH    *
003500*                             MOVE - SAME FIX AS DISTRPT AND     *
003600*                             TRIGRPT THIS SAME ROUND.           *
003700* 08/15/05   KMR   MDL-0065   REINTRODUCED 77-LEVEL ITEMS FOR    *
003800*                             THE STANDALONE SCRATCH HOLDER AND  *
003900*                             SWAP SWITCH, MATCHING THIS SHOP'S  *
004000*                             OWN LONGSTANDING CONVENTION.       *
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT SUCC-PARM-FILE                                        MDL-0056
005700     ASSIGN TO UT-S-SUCCPARM                                      MDL-0056
005800       ACCESS MODE IS SEQUENTIAL                                  MDL-0056
005900       FILE STATUS IS PPCODE.                                     MDL-0056
006000
006100     SELECT SUCCSTAT-FILE
006200     ASSIGN TO UT-S-SUCCSTAT
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 130 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC                     PIC X(130).
007500
007600 FD  SUCC-PARM-FILE                                               MDL-0056
007700     RECORDING MODE IS F                                          MDL-0056
007800     LABEL RECORDS ARE STANDARD                                   MDL-0056
007900     RECORD CONTAINS 30 CHARACTERS                                MDL-0056
008000     BLOCK CONTAINS 0 RECORDS                                     MDL-0056
008100     DATA RECORD IS SUCC-PARM-REC.                                MDL-0056
008200 01  SUCC-PARM-REC                  PIC X(30).                    MDL-0056
008300
008400 FD  SUCCSTAT-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 80 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS RPT-REC.
009000 01  RPT-REC                        PIC X(80).
009100
009200 WORKING-STORAGE SECTION.
009300     COPY ABENDREC.
009400     COPY MODLTABS.
009500
009600 01  FILE-STATUS-CODES.
009700     05  PPCODE                     PIC X(02).                    MDL-0056
009800         88  NO-MORE-PARM-RECS      VALUE "10".                   MDL-0056
009900     05  OFCODE                     PIC X(2).
010000         88  CODE-WRITE             VALUE SPACES.
010100     05  FILLER                     PIC X(02).
010200
010300 01  WS-ORDER-TABLE.
010400     05  WS-ORDER-ENTRY OCCURS 3000 TIMES
010500                       INDEXED BY ORD-IDX.
010600         10  WS-ORDER-SUB           PIC 9(05) COMP.
010700     05  FILLER                     PIC X(10).
010800
010900 01  WS-REPORT-DATE-YMD             PIC 9(06).
011000 01  WS-REPORT-DATE-GROUP REDEFINES WS-REPORT-DATE-YMD.
011100     05  WS-REPORT-YY               PIC 9(02).
011200     05  WS-REPORT-MM               PIC 9(02).
011300     05  WS-REPORT-DD               PIC 9(02).
011400
011500 77  WS-HOLD-SUB                    PIC 9(05) COMP.               MDL-0065
011600
011700 01  WS-SWAP-FLAG                   PIC X(01).
011800     88  A-SWAP-WAS-MADE            VALUE "Y".
011900     88  NO-SWAP-WAS-MADE           VALUE "N".
012000 77  WS-SWAP-NEEDED-SW               PIC X(01).                   MDL-0065
012100
012200 77  MORE-PARM-SW                    PIC X(01) VALUE "Y".         MDL-0056
012300     88  NO-MORE-PARM               VALUE "N".                    MDL-0056
012400 01  WS-PARM-WORK.                                                MDL-0056
012500     05  WS-PP-TAG                  PIC X(05).                    MDL-0056
012600     05  WS-PP-VALUE                PIC X(20).                    MDL-0056
012700     05  FILLER                     PIC X(05).                    MDL-0056
012800 01  WS-TOPN-LIMIT                  PIC 9(05) COMP VALUE ZERO.    MDL-0056
012900
013000 01  WS-PAGE-NBR-DISPLAY            PIC 9(05).
013100 01  WS-PAGE-NBR-GROUP REDEFINES WS-PAGE-NBR-DISPLAY.
013200     05  WS-PAGE-NBR-HI             PIC 9(02).
013300     05  WS-PAGE-NBR-LO             PIC 9(03).
013400
013500 01  WS-HDR-REC.
013600     05  FILLER                     PIC X(01) VALUE SPACE.
013700     05  FILLER                     PIC X(20)
013800                             VALUE "METABOLIC MODEL -".
013900     05  FILLER                     PIC X(40)
014000                     VALUE "SUCCESSOR-FREQUENCY STATISTICS".
014100     05  HDR-DATE.
014200         10  HDR-CENTURY            PIC 9(02) VALUE 20.
014300         10  HDR-YY                 PIC 9(02).
014400         10  FILLER                 PIC X(01) VALUE "-".
014500         10  HDR-MM                 PIC 9(02).
014600         10  FILLER                 PIC X(01) VALUE "-".
014700         10  HDR-DD                 PIC 9(02).
014800     05  FILLER                     PIC X(08) VALUE SPACES.
014900
015000 01  WS-COLM-HDR-REC.
015100     05  FILLER                     PIC X(22) VALUE "COMPOUND".
015200     05  FILLER                     PIC X(10) VALUE "SUCCESSR".
015300
015400 01  WS-COLM-HDR-ALT REDEFINES WS-COLM-HDR-REC.
015500     05  FILLER                     PIC X(32).
015600
015700 01  WS-DETAIL-REC.
015800     05  DTL-COMPOUND-O             PIC X(20).
015900     05  FILLER                     PIC X(02) VALUE SPACES.
016000     05  DTL-SUCC-O                 PIC ZZZZZ9.
016100     05  FILLER                     PIC X(50) VALUE SPACES.
016200
016300 01  WS-BLANK-LINE                  PIC X(80) VALUE SPACES.
016400
016500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016600     05  WS-LINES                   PIC 9(03) COMP VALUE 60.
016700     05  WS-PAGES                   PIC 9(03) COMP VALUE 0.
016800     05  WS-ROWS-LISTED             PIC 9(07) COMP VALUE ZERO.
016900     05  WS-I                       PIC 9(05) COMP.
017000     05  WS-J                       PIC 9(05) COMP.
017100     05  FILLER                     PIC X(04).
017200
017300 PROCEDURE DIVISION.
017400 000-HOUSEKEEPING.
017500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017600     DISPLAY "******** BEGIN JOB SUCCSTAT ********".
017700     ACCEPT WS-REPORT-DATE-YMD FROM DATE.
017800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017900     MOVE ZERO TO WS-TOPN-LIMIT.                                  MDL-0056
018000     READ SUCC-PARM-FILE                                          MDL-0056
018100         AT END MOVE "N" TO MORE-PARM-SW                          MDL-0056
018200     END-READ.                                                    MDL-0056
018300     PERFORM 160-LOAD-ONE-PARM THRU 160-EXIT                      MDL-0056
018400         UNTIL NO-MORE-PARM.                                      MDL-0056
018500     CALL "MODLOAD" USING WS-MODEL-TABLES, WS-MODEL-TOTALS.
018600     PERFORM 150-BUILD-ORDER-TABLE THRU 150-EXIT
018700             VARYING WS-I FROM 1 BY 1
018800             UNTIL WS-I > WS-COMPOUND-COUNT.
018900     PERFORM 200-RANK-COMPOUNDS THRU 200-EXIT.
019000 000-EXIT.
019100     EXIT.
019200
019300 100-MAINLINE.                                                    MDL-0056
019400     MOVE "100-MAINLINE" TO PARA-NAME.                            MDL-0056
019500     PERFORM 300-WRITE-DETAIL THRU 300-EXIT                       MDL-0056
019600             VARYING WS-I FROM 1 BY 1                             MDL-0056
019700             UNTIL WS-I > WS-COMPOUND-COUNT                       MDL-0056
019800                OR (WS-TOPN-LIMIT NOT = ZERO                      MDL-0056
019900                    AND WS-ROWS-LISTED >= WS-TOPN-LIMIT).         MDL-0056
020000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
020100     DISPLAY "******** END JOB SUCCSTAT ********".
020200     STOP RUN.
020300 100-EXIT.
020400     EXIT.
020500
020600 150-BUILD-ORDER-TABLE.
020700     SET ORD-IDX TO WS-I.
020800     MOVE WS-I TO WS-ORDER-SUB (ORD-IDX).
020900 150-EXIT.
021000     EXIT.
021100******************************************************************MDL-0056
021200* 160 - OPTIONAL SUCCPARM READ.  "TOPN " CAPS THE NUMBER OF     * MDL-0056
021300* RANKED ROWS THE REPORT PRINTS - A SITE RUNNING THIS AGAINST A * MDL-0056
021400* HUGE MODEL MAY ONLY WANT THE TOP FEW HUNDRED COMPOUNDS.       * MDL-0056
021500* ZERO (THE DEFAULT IF SUCCPARM IS EMPTY) MEANS NO CUTOFF.      * MDL-0056
021600******************************************************************MDL-0056
021700 160-LOAD-ONE-PARM.                                               MDL-0056
021800     MOVE SUCC-PARM-REC (1:5)  TO WS-PP-TAG.                      MDL-0056
021900     MOVE SUCC-PARM-REC (6:20) TO WS-PP-VALUE.                    MDL-0056
022000     IF WS-PP-TAG = "TOPN "                                       MDL-0056
022100         MOVE WS-PP-VALUE (1:5) TO WS-TOPN-LIMIT                  MDL-0056
022200     END-IF.                                                      MDL-0056
022300     READ SUCC-PARM-FILE                                          MDL-0056
022400         AT END MOVE "N" TO MORE-PARM-SW                          MDL-0056
022500     END-READ.                                                    MDL-0056
022600 160-EXIT.                                                        MDL-0056
022700     EXIT.                                                        MDL-0056
022800
022900
023000******************************************************************
023100* 200-RANK-COMPOUNDS - PLAIN BUBBLE SORT ON THE SUBSCRIPT ARRAY. *
023200* DESCENDING SUCCESSOR COUNT, ASCENDING COMPOUND ID WITHIN TIES. *
023300* COMPOUND COUNTS ARE SMALL ENOUGH THAT AN O(N SQUARED) SORT IS  *
023400* NOT WORTH A SORT-VERB PASS THROUGH A SCRATCH FILE.             *
023500******************************************************************
023600 200-RANK-COMPOUNDS.
023700     MOVE "Y" TO WS-SWAP-FLAG.
023800     PERFORM 220-ONE-FULL-PASS THRU 220-EXIT
023900         UNTIL NO-SWAP-WAS-MADE.
024000 200-EXIT.
024100     EXIT.
024200
024300 220-ONE-FULL-PASS.
024400     MOVE "N" TO WS-SWAP-FLAG.
024500     PERFORM 250-ONE-BUBBLE-PASS THRU 250-EXIT
024600             VARYING WS-I FROM 1 BY 1
024700             UNTIL WS-I >= WS-COMPOUND-COUNT.
024800 220-EXIT.
024900     EXIT.
025000
025100 250-ONE-BUBBLE-PASS.
025200     SET ORD-IDX TO WS-I.
025300     SET CMP-IDX TO WS-ORDER-SUB (ORD-IDX).
025400     ADD 1 TO WS-I GIVING WS-J.
025500     SET ORD-IDX TO WS-J.
025600     SET CMP-IDX2 TO WS-ORDER-SUB (ORD-IDX).
025700
025800     MOVE "N" TO WS-SWAP-NEEDED-SW.                               MDL-0064
025900     IF CX-SUCC-COUNT (CMP-IDX) < CX-SUCC-COUNT (CMP-IDX2)
026000         MOVE "Y" TO WS-SWAP-NEEDED-SW                            MDL-0064
026100     ELSE
026200         IF CX-SUCC-COUNT (CMP-IDX) = CX-SUCC-COUNT (CMP-IDX2)
026300             AND CX-COMPOUND (CMP-IDX) > CX-COMPOUND (CMP-IDX2)
026400             MOVE "Y" TO WS-SWAP-NEEDED-SW                        MDL-0064
026500         END-IF
026600     END-IF.
026700
026800     IF WS-SWAP-NEEDED-SW = "Y"
026900         SET ORD-IDX TO WS-I
027000         MOVE WS-ORDER-SUB (ORD-IDX) TO WS-HOLD-SUB
027100         SET ORD-IDX TO WS-J
027200         MOVE CMP-IDX TO WS-ORDER-SUB (ORD-IDX)
027300         SET ORD-IDX TO WS-I
027400         MOVE WS-HOLD-SUB TO WS-ORDER-SUB (ORD-IDX)
027500         MOVE "Y" TO WS-SWAP-FLAG
027600     END-IF.
027700 250-EXIT.
027800     EXIT.
027900
028000 300-WRITE-DETAIL.
028100     MOVE "300-WRITE-DETAIL" TO PARA-NAME.
028200     IF WS-LINES > 55
028300         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
028400     END-IF.
028500     SET ORD-IDX TO WS-I.
028600     SET CMP-IDX TO WS-ORDER-SUB (ORD-IDX).
028700     MOVE CX-COMPOUND (CMP-IDX)   TO DTL-COMPOUND-O.
028800     MOVE CX-SUCC-COUNT (CMP-IDX) TO DTL-SUCC-O.
028900     WRITE RPT-REC FROM WS-DETAIL-REC
029000         AFTER ADVANCING 1.
029100     ADD 1 TO WS-LINES.
029200     ADD 1 TO WS-ROWS-LISTED.
029300 300-EXIT.
029400     EXIT.
029500
029600 700-WRITE-PAGE-HDR.
029700     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
029800     MOVE WS-REPORT-YY TO HDR-YY.
029900     MOVE WS-REPORT-MM TO HDR-MM.
030000     MOVE WS-REPORT-DD TO HDR-DD.
030100     WRITE RPT-REC FROM WS-HDR-REC
030200         AFTER ADVANCING TOP-OF-FORM.
030300     WRITE RPT-REC FROM WS-BLANK-LINE
030400         AFTER ADVANCING 1.
030500     WRITE RPT-REC FROM WS-COLM-HDR-REC
030600         AFTER ADVANCING 1.
030700     WRITE RPT-REC FROM WS-BLANK-LINE
030800         AFTER ADVANCING 1.
030900     ADD 1 TO WS-PAGES.
031000     MOVE ZERO TO WS-LINES.
031100 700-EXIT.
031200     EXIT.
031300
031400 800-OPEN-FILES.
031500     MOVE "800-OPEN-FILES" TO PARA-NAME.
031600     OPEN INPUT SUCC-PARM-FILE.                                   MDL-0056
031700     OPEN OUTPUT SUCCSTAT-FILE, SYSOUT.                           MDL-0056
031800 800-EXIT.                                                        MDL-0056
031900     EXIT.                                                        MDL-0056
032000
032100 850-CLOSE-FILES.
032200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
032300     CLOSE SUCCSTAT-FILE, SYSOUT, SUCC-PARM-FILE.                 MDL-0056
032400 850-EXIT.
032500     EXIT.
