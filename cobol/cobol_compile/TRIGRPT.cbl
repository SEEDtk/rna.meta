000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRIGRPT.
000400 AUTHOR. KAREN MILLER-REED.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/09/91.
000700 DATE-COMPILED. 04/09/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* TRIGRPT - TRIGGERED-REACTIONS REPORT                           *
001100*                                                                *
001200* TAKES A LIST OF GENE IDENTIFIERS ON GENEPARM, RESOLVES EACH    *
001300* ONE THROUGH THE ALIAS TABLE TO ITS FEATURE ID(S), AND LISTS    *
001400* EVERY REACTION THE FEATURE-TRIGGER TABLE SAYS THAT FEATURE     *
001500* TURNS ON.  THE RULE/GENES COLUMN SHOWS WHICH OTHER GENES ON    *
001600* THIS SAME RUN ALSO TRIGGER THE REACTION, SO A REVIEWER CAN     *
001700* SEE AT A GLANCE WHETHER A REACTION IS SINGLE-GENE OR BACKED    *
001800* BY SEVERAL OF THE GENES SUBMITTED.                             *
001900*                                                                *
002000* CHANGE LOG                                                    *
002100* DATE       INIT  TICKET     DESCRIPTION                       *
002200* ---------- ----  ---------  -------------------------------   *
002300* 04/09/91   CLH   MDL-0020   ORIGINAL PROGRAM, WRITTEN AGAINST  *
002400*                             THE NEW FEATURE-TRIGGER TABLE.     *
002500* 08/14/92   DWT   MDL-0027   FORMULA COLUMN ADDED - REACTANTS   *
002600*                             AND PRODUCTS BUILT FROM STOICFL.   *
002700* 01/06/94   DWT   MDL-0032   RULE/GENES COLUMN ADDED.           *
002800* 02/17/99   PAS   MDL-0048   Y2K - REPORT-DATE HEADER NOW       *
002900*                             CENTURY-AWARE.                     *
003000* 09/05/01   KMR   MDL-0052   DUPLICATE-ALIAS SCAN NOW MATCHES   *
003100*                             MODLOAD'S BACK-UP-AND-FORWARD LOGIC*
003200*                             SO A GENE WITH SEVERAL FEATURE IDS *
003300*                             PICKS UP ALL OF THEM.              *
003400* 08/15/05   KMR   MDL-0064   SET OF LITERALS ONTO PLAIN         *
003500*                             SWITCHES, AND SET OF ALI-IDX ONTO  *
003600*                             THE NON-INDEX WS-FIRST-ALI-IDX,    *
003700*                             REPLACED WITH MOVE THROUGHOUT.     *
003800* 08/15/05   KMR   MDL-0065   REINTRODUCED A 77-LEVEL ITEM FOR   *
003900*                             MORE-GENE-PARM-SW, MATCHING THIS   *
004000*                             SHOP'S OWN LONGSTANDING CONVENTION *
004100*                             FOR STANDALONE READ SWITCHES.      *
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT GENE-PARM-FILE
005800     ASSIGN TO UT-S-GENEPARM
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS GPCODE.
006100
006200     SELECT TRIGRPT-FILE
006300     ASSIGN TO UT-S-TRIGRPT
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 133 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC                     PIC X(133).
007600
007700 FD  GENE-PARM-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 20 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS GENE-PARM-REC.
008300 01  GENE-PARM-REC                  PIC X(20).
008400
008500 FD  TRIGRPT-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 133 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS RPT-REC.
009100 01  RPT-REC                        PIC X(133).
009200
009300 WORKING-STORAGE SECTION.
009400     COPY ABENDREC.
009500     COPY MODLTABS.
009600
009700 01  FILE-STATUS-CODES.
009800     05  GPCODE                     PIC X(02).
009900         88  NO-MORE-GENE-RECS      VALUE "10".
010000     05  OFCODE                     PIC X(02).
010100         88  CODE-WRITE             VALUE SPACES.
010200     05  FILLER                     PIC X(02).
010300
010400 77  MORE-GENE-PARM-SW              PIC X(01) VALUE "Y".          MDL-0065
010500     88  NO-MORE-GENE-PARM      VALUE "N".                        MDL-0065
010600 01  FLAGS-AND-SWITCHES.
010700     05  WS-RXN-FOUND-SW            PIC X(01).
010800         88  RXN-ROW-FOUND          VALUE "Y".
010900         88  RXN-ROW-NOT-FOUND      VALUE "N".
011000     05  WS-FEATURE-FOUND-SW        PIC X(01).
011100         88  FEATURE-ROW-FOUND      VALUE "Y".
011200         88  FEATURE-ROW-NOT-FOUND  VALUE "N".
011300     05  WS-GENE-RXN-FOUND-SW       PIC X(01).
011400         88  GENE-ALREADY-HAS-RXN   VALUE "Y".
011500         88  GENE-NEEDS-RXN         VALUE "N".
011600     05  FILLER                     PIC X(02).
011700
011800******************************************************************
011900* WS-GENE-PARM-TABLE - ONE ROW PER GENE ON GENEPARM, CARRYING    *
012000* THE DEDUPED LIST OF REACTION IDS THAT GENE TRIGGERS ONCE 150   *
012100* HAS RESOLVED IT THROUGH THE ALIAS AND FEATURE-TRIGGER TABLES.  *
012200******************************************************************
012300 01  WS-GENE-PARM-TABLE.
012400     05  WS-GENE-COUNT              PIC 9(05) COMP.
012500     05  GENE-PARM-ENTRY OCCURS 200 TIMES
012600                   INDEXED BY GEN-IDX GEN-IDX2.
012700         10  GPT-ALIAS              PIC X(20).
012800         10  GPT-RXN-COUNT          PIC 9(05) COMP.
012900         10  GPT-RXN-LIST OCCURS 100 TIMES
013000                       INDEXED BY GPR-IDX GPR-IDX2.
013100             15  GPT-RXN-ID         PIC 9(05) COMP.
013200     05  FILLER                     PIC X(10).
013300
013400 01  WS-REPORT-DATE-YMD             PIC 9(06).
013500 01  WS-REPORT-DATE-GROUP REDEFINES WS-REPORT-DATE-YMD.
013600     05  WS-REPORT-YY               PIC 9(02).
013700     05  WS-REPORT-MM               PIC 9(02).
013800     05  WS-REPORT-DD               PIC 9(02).
013900
014000 77  HOLD-GENE-ALIAS                PIC X(20).                    MDL-0065
014100 01  WS-FIRST-ALI-IDX               PIC 9(05) COMP.
014200 77  WS-HOLD-RXN-ID                 PIC 9(05) COMP.               MDL-0065
014300 77  WS-HOLD-FID                    PIC X(30).                    MDL-0065
014400
014500 01  WS-FORMULA-WORK.
014600     05  WS-FORMULA                 PIC X(80).
014700     05  WS-FPOS                    PIC S9(04) COMP.
014800     05  WS-FORMULA-SUB             PIC 9(05) COMP.
014900     05  WS-FORMULA-SCAN            PIC 9(05) COMP.
015000     05  WS-TOKEN                   PIC X(24).
015100     05  WS-TOKEN-LEN               PIC S9(04) COMP.
015200     05  WS-COEFF-DISPLAY           PIC ZZ9.
015300     05  WS-COEFF-START             PIC 9(01) COMP.
015400     05  WS-COEFF-LTH               PIC 9(01) COMP.
015500     05  WS-ABS-COEFF               PIC S9(03).
015600     05  WS-STRLEN-TEXT             PIC X(255).
015700     05  WS-STRLEN-RET              PIC S9(04) COMP.
015800     05  WS-SIDE-HAS-A-TOKEN-SW     PIC X(01).
015900         88  SIDE-HAS-A-TOKEN       VALUE "Y".
016000     05  FILLER                     PIC X(04).
016100
016200 01  WS-RULE-GENES-WORK.
016300     05  WS-RULE-GENES              PIC X(40).
016400     05  WS-RPOS                    PIC S9(04) COMP.
016500     05  WS-RULE-HAS-A-GENE-SW      PIC X(01).
016600         88  RULE-HAS-A-GENE        VALUE "Y".
016700     05  FILLER                     PIC X(04).
016800
016900 01  WS-HDR-REC.
017000     05  FILLER                     PIC X(01) VALUE SPACE.
017100     05  FILLER                     PIC X(20)
017200                             VALUE "METABOLIC MODEL -".
017300     05  FILLER                     PIC X(40)
017400                     VALUE "TRIGGERED-REACTIONS REPORT".
017500     05  HDR-DATE.
017600         10  HDR-CENTURY            PIC 9(02) VALUE 20.
017700         10  HDR-YY                 PIC 9(02).
017800         10  FILLER                 PIC X(01) VALUE "-".
017900         10  HDR-MM                 PIC 9(02).
018000         10  FILLER                 PIC X(01) VALUE "-".
018100         10  HDR-DD                 PIC 9(02).
018200     05  FILLER                     PIC X(61) VALUE SPACES.
018300
018400 01  WS-COLM-HDR-REC.
018500     05  FILLER                     PIC X(12) VALUE "GENE".
018600     05  FILLER                     PIC X(10) VALUE "REACTION".
018700     05  FILLER                     PIC X(32) VALUE "NAME".
018800     05  FILLER                     PIC X(42) VALUE "RULE/GENES".
018900     05  FILLER                     PIC X(37) VALUE "FORMULA".
019000
019100 01  WS-COLM-HDR-ALT REDEFINES WS-COLM-HDR-REC.
019200     05  FILLER                     PIC X(133).
019300
019400 01  WS-DETAIL-REC.
019500     05  DTL-GENE-O                 PIC X(20).
019600     05  FILLER                     PIC X(02) VALUE SPACES.
019700     05  DTL-REACTION-O             PIC X(20).
019800     05  FILLER                     PIC X(02) VALUE SPACES.
019900     05  DTL-NAME-O                 PIC X(30).
020000     05  FILLER                     PIC X(02) VALUE SPACES.
020100     05  DTL-RULE-GENES-O           PIC X(40).
020200     05  FILLER                     PIC X(02) VALUE SPACES.
020300     05  DTL-FORMULA-O              PIC X(80).
020400
020500 01  WS-TRAILER-REC.
020600     05  FILLER                     PIC X(01) VALUE SPACE.
020700     05  FILLER                     PIC X(22)
020800                             VALUE "GENES PROCESSED.".
020900     05  TRL-GENES-O                PIC ZZZZ9.
021000     05  FILLER                     PIC X(04) VALUE SPACES.
021100     05  FILLER                     PIC X(22)
021200                             VALUE "REACTIONS LISTED.".
021300     05  TRL-REACTIONS-O            PIC ZZZZZ9.
021400     05  FILLER                     PIC X(72) VALUE SPACES.
021500
021600 01  WS-TRAILER-ALT REDEFINES WS-TRAILER-REC.
021700     05  FILLER                     PIC X(133).
021800
021900 01  WS-BLANK-LINE                  PIC X(133) VALUE SPACES.
022000
022100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022200     05  WS-LINES                   PIC 9(03) COMP VALUE 60.
022300     05  WS-PAGES                   PIC 9(03) COMP VALUE 0.
022400     05  WS-GENES-PROCESSED         PIC 9(05) COMP VALUE ZERO.
022500     05  WS-REACTIONS-LISTED        PIC 9(07) COMP VALUE ZERO.
022600     05  FILLER                     PIC X(04).
022700
022800 PROCEDURE DIVISION.
022900 000-HOUSEKEEPING.
023000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023100     DISPLAY "******** BEGIN JOB TRIGRPT ********".
023200     ACCEPT WS-REPORT-DATE-YMD FROM DATE.
023300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023400     CALL "MODLOAD" USING WS-MODEL-TABLES, WS-MODEL-TOTALS.
023500     MOVE ZERO TO WS-GENE-COUNT.
023600     READ GENE-PARM-FILE
023700         AT END MOVE "N" TO MORE-GENE-PARM-SW
023800     END-READ.
023900     PERFORM 050-LOAD-ONE-GENE-PARM THRU 050-EXIT
024000         UNTIL NO-MORE-GENE-PARM
024100            OR WS-GENE-COUNT = 200.
024200     IF WS-GENE-COUNT = ZERO
024300         MOVE "000-HOUSEKEEPING" TO PARA-NAME
024400         MOVE "** EMPTY GENE PARM FILE" TO ABEND-REASON
024500         GO TO 999-ABEND-RTN
024600     END-IF.
024700 000-EXIT.
024800     EXIT.
024900
025000 050-LOAD-ONE-GENE-PARM.
025100     ADD 1 TO WS-GENE-COUNT.
025200     SET GEN-IDX TO WS-GENE-COUNT.
025300     MOVE GENE-PARM-REC       TO GPT-ALIAS (GEN-IDX).
025400     MOVE ZERO                TO GPT-RXN-COUNT (GEN-IDX).
025500     READ GENE-PARM-FILE
025600         AT END MOVE "N" TO MORE-GENE-PARM-SW
025700     END-READ.
025800 050-EXIT.
025900     EXIT.
026000
026100 100-MAINLINE.
026200     MOVE "100-MAINLINE" TO PARA-NAME.
026300     PERFORM 150-RESOLVE-ONE-GENE THRU 150-EXIT
026400         VARYING GEN-IDX FROM 1 BY 1
026500         UNTIL GEN-IDX > WS-GENE-COUNT.
026600     PERFORM 200-WRITE-ONE-GENE-ROW THRU 200-EXIT
026700         VARYING GEN-IDX FROM 1 BY 1
026800         UNTIL GEN-IDX > WS-GENE-COUNT.
026900     MOVE WS-GENE-COUNT TO WS-GENES-PROCESSED.
027000     PERFORM 450-WRITE-TRAILER THRU 450-EXIT.
027100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027200     DISPLAY "******** END JOB TRIGRPT ********".
027300     STOP RUN.
027400 100-EXIT.
027500     EXIT.
027600
027700******************************************************************
027800* 150 - RESOLVES ONE GENE ALIAS AGAINST THE SORTED ALIAS TABLE,  *
027900* THEN WALKS EVERY MATCHING ROW (AN ALIAS CAN REPEAT ACROSS      *
028000* SEVERAL FEATURE IDS) AND ROLLS THE FEATURE'S TRIGGERED         *
028100* REACTIONS INTO THIS GENE'S OWN LIST.                           *
028200******************************************************************
028300 150-RESOLVE-ONE-GENE.                                            MDL-0052
028400     MOVE GPT-ALIAS (GEN-IDX) TO HOLD-GENE-ALIAS.                 MDL-0052
028500     MOVE SPACE TO WS-RXN-FOUND-SW.                               MDL-0064
028600     SET ALI-IDX TO 1.                                            MDL-0052
028700     MOVE ZERO TO WS-FIRST-ALI-IDX.                               MDL-0064
028800     SEARCH ALL ALIAS-TABLE                                       MDL-0052
028900         WHEN AL-ALIAS (ALI-IDX) = HOLD-GENE-ALIAS                MDL-0052
029000             MOVE ALI-IDX TO WS-FIRST-ALI-IDX                     MDL-0064
029100     END-SEARCH.                                                  MDL-0052
029200     IF WS-FIRST-ALI-IDX NOT = ZERO                               MDL-0052
029300         SET ALI-IDX TO WS-FIRST-ALI-IDX                          MDL-0052
029400         PERFORM 155-BACK-UP-TO-FIRST-DUP THRU 155-EXIT           MDL-0052
029500             UNTIL ALI-IDX < 1                                    MDL-0052
029600                OR AL-ALIAS (ALI-IDX) NOT = HOLD-GENE-ALIAS       MDL-0052
029700         ADD 1 TO ALI-IDX                                         MDL-0052
029800         PERFORM 160-PROCESS-ONE-ALIAS-ROW THRU 160-EXIT          MDL-0052
029900             UNTIL ALI-IDX > WS-ALIAS-COUNT                       MDL-0052
030000                OR AL-ALIAS (ALI-IDX) NOT = HOLD-GENE-ALIAS       MDL-0052
030100     END-IF.                                                      MDL-0052
030200 150-EXIT.                                                        MDL-0052
030300     EXIT.                                                        MDL-0052
030400                                                                  MDL-0052
030500 155-BACK-UP-TO-FIRST-DUP.                                        MDL-0052
030600     SET ALI-IDX DOWN BY 1.                                       MDL-0052
030700 155-EXIT.                                                        MDL-0052
030800     EXIT.                                                        MDL-0052
030900
031000 160-PROCESS-ONE-ALIAS-ROW.
031100     MOVE AL-FID (ALI-IDX) TO WS-HOLD-FID.
031200     SET FEATURE-ROW-NOT-FOUND TO TRUE.
031300     SET FT-IDX TO 1.
031400     PERFORM 165-SCAN-FEATURE-TABLE THRU 165-EXIT
031500         UNTIL FT-IDX > WS-FTRIG-COUNT
031600            OR FEATURE-ROW-FOUND.
031700     IF FEATURE-ROW-FOUND
031800         PERFORM 170-ADD-ONE-FEATURE-RXN THRU 170-EXIT
031900             VARYING FTR-IDX FROM 1 BY 1
032000             UNTIL FTR-IDX > FT-RXN-COUNT (FT-IDX)
032100     END-IF.
032200     SET ALI-IDX UP BY 1.
032300 160-EXIT.
032400     EXIT.
032500
032600 165-SCAN-FEATURE-TABLE.
032700     IF FT-FID (FT-IDX) = WS-HOLD-FID
032800         SET FEATURE-ROW-FOUND TO TRUE
032900     ELSE
033000         SET FT-IDX UP BY 1
033100     END-IF.
033200 165-EXIT.
033300     EXIT.
033400
033500 170-ADD-ONE-FEATURE-RXN.
033600     MOVE FT-RXN-ID (FT-IDX, FTR-IDX) TO WS-HOLD-RXN-ID.
033700     SET GENE-NEEDS-RXN TO TRUE.
033800     SET GPR-IDX TO 1.
033900     PERFORM 175-SCAN-GENE-RXN-LIST THRU 175-EXIT
034000         UNTIL GPR-IDX > GPT-RXN-COUNT (GEN-IDX)
034100            OR GENE-ALREADY-HAS-RXN.
034200     IF GENE-NEEDS-RXN
034300         ADD 1 TO GPT-RXN-COUNT (GEN-IDX)
034400         SET GPR-IDX TO GPT-RXN-COUNT (GEN-IDX)
034500         MOVE WS-HOLD-RXN-ID TO GPT-RXN-ID (GEN-IDX, GPR-IDX)
034600     END-IF.
034700 170-EXIT.
034800     EXIT.
034900
035000 175-SCAN-GENE-RXN-LIST.
035100     IF GPT-RXN-ID (GEN-IDX, GPR-IDX) = WS-HOLD-RXN-ID
035200         SET GENE-ALREADY-HAS-RXN TO TRUE
035300     ELSE
035400         SET GPR-IDX UP BY 1
035500     END-IF.
035600 175-EXIT.
035700     EXIT.
035800
035900******************************************************************
036000* 200 - ONE DETAIL LINE PER REACTION ON THIS GENE'S OWN LIST.    *
036100******************************************************************
036200 200-WRITE-ONE-GENE-ROW.
036300     IF GPT-RXN-COUNT (GEN-IDX) > ZERO
036400         PERFORM 250-WRITE-ONE-DETAIL-LINE THRU 250-EXIT
036500             VARYING GPR-IDX FROM 1 BY 1
036600             UNTIL GPR-IDX > GPT-RXN-COUNT (GEN-IDX)
036700     END-IF.
036800 200-EXIT.
036900     EXIT.
037000
037100 250-WRITE-ONE-DETAIL-LINE.
037200     IF WS-LINES > 50
037300         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
037400     END-IF.
037500     MOVE GPT-RXN-ID (GEN-IDX, GPR-IDX) TO WS-HOLD-RXN-ID.
037600     SET RXN-ROW-NOT-FOUND TO TRUE.
037700     SEARCH ALL RXN-TABLE
037800         WHEN RXN-ID (RXN-IDX) = WS-HOLD-RXN-ID
037900             SET RXN-ROW-FOUND TO TRUE
038000     END-SEARCH.
038100     IF RXN-ROW-FOUND
038200         MOVE RXN-BIGG-ID (RXN-IDX) TO DTL-REACTION-O
038300         MOVE RXN-NAME    (RXN-IDX) TO DTL-NAME-O
038400         PERFORM 300-BUILD-RULE-GENES THRU 300-EXIT
038500         PERFORM 320-BUILD-FORMULA THRU 320-EXIT
038600         MOVE WS-RULE-GENES TO DTL-RULE-GENES-O
038700         MOVE WS-FORMULA    TO DTL-FORMULA-O
038800     ELSE
038900         MOVE SPACES TO DTL-REACTION-O, DTL-NAME-O,
039000                         DTL-RULE-GENES-O, DTL-FORMULA-O
039100     END-IF.
039200     MOVE GPT-ALIAS (GEN-IDX) TO DTL-GENE-O.
039300     WRITE RPT-REC FROM WS-DETAIL-REC
039400         AFTER ADVANCING 1.
039500     ADD 1 TO WS-LINES.
039600     ADD 1 TO WS-REACTIONS-LISTED.
039700 250-EXIT.
039800     EXIT.
039900
040000******************************************************************
040100* 300 - RULE/GENES - EVERY GENE ON THIS RUN (INCLUDING THE       *
040200* CURRENT ONE) WHOSE OWN RESOLVED LIST ALSO CONTAINS THIS        *
040300* REACTION, JOINED WITH "+".                                     *
040400******************************************************************
040500 300-BUILD-RULE-GENES.
040600     MOVE SPACES TO WS-RULE-GENES.
040700     SET WS-RPOS TO 1.
040800     MOVE "N" TO WS-RULE-HAS-A-GENE-SW.                           MDL-0064
040900     SET GEN-IDX2 TO 1.
041000     PERFORM 310-CHECK-ONE-GENE-FOR-RXN THRU 310-EXIT
041100         UNTIL GEN-IDX2 > WS-GENE-COUNT.
041200 300-EXIT.
041300     EXIT.
041400
041500 310-CHECK-ONE-GENE-FOR-RXN.
041600     SET GENE-NEEDS-RXN TO TRUE.
041700     SET GPR-IDX2 TO 1.
041800     PERFORM 315-SCAN-OTHER-GENE-RXN THRU 315-EXIT
041900         UNTIL GPR-IDX2 > GPT-RXN-COUNT (GEN-IDX2)
042000            OR GENE-ALREADY-HAS-RXN.
042100     IF GENE-ALREADY-HAS-RXN
042200         IF SIDE-HAS-A-TOKEN
042300             MOVE "+" TO WS-RULE-GENES (WS-RPOS:1)
042400             ADD 1 TO WS-RPOS
042500         END-IF
042600         MOVE SPACES TO WS-STRLEN-TEXT
042700         MOVE GPT-ALIAS (GEN-IDX2) TO WS-STRLEN-TEXT
042800         CALL "STRLEN" USING WS-STRLEN-TEXT, WS-STRLEN-RET
042900         MOVE GPT-ALIAS (GEN-IDX2) (1:WS-STRLEN-RET)
043000              TO WS-RULE-GENES (WS-RPOS:WS-STRLEN-RET)
043100         ADD WS-STRLEN-RET TO WS-RPOS
043200         SET RULE-HAS-A-GENE TO TRUE
043300     END-IF.
043400     SET GEN-IDX2 UP BY 1.
043500 310-EXIT.
043600     EXIT.
043700
043800 315-SCAN-OTHER-GENE-RXN.
043900     IF GPT-RXN-ID (GEN-IDX2, GPR-IDX2) = WS-HOLD-RXN-ID
044000         SET GENE-ALREADY-HAS-RXN TO TRUE
044100     ELSE
044200         SET GPR-IDX2 UP BY 1
044300     END-IF.
044400 315-EXIT.
044500     EXIT.
044600
044700******************************************************************
044800* 320 - FORMULA - REACTANTS (NEGATIVE COEFFICIENT ROWS) THEN AN  *
044900* ARROW THEN PRODUCTS (POSITIVE ROWS).  A REVERSIBLE REACTION    *
045000* GETS A TWO-HEADED ARROW.  EACH SIDE'S TOKENS ARE JOINED BY     *
045100* " + "; A TOKEN IS THE BARE COMPOUND WHEN |COEFF| = 1, ELSE     *
045200* N*COMPOUND.                                                    *
045300******************************************************************
045400 320-BUILD-FORMULA.
045500     MOVE SPACES TO WS-FORMULA.
045600     SET WS-FPOS TO 1.
045700     MOVE "N" TO WS-SIDE-HAS-A-TOKEN-SW.                          MDL-0064
045800     SET STO-IDX TO RXN-STOCH-START (RXN-IDX).
045900     SET WS-FORMULA-SUB TO RXN-STOCH-COUNT (RXN-IDX).
046000     PERFORM 330-ADD-ONE-REACTANT-TOKEN THRU 330-EXIT
046100         VARYING WS-FORMULA-SCAN FROM 1 BY 1
046200         UNTIL WS-FORMULA-SCAN > WS-FORMULA-SUB.
046300
046400     IF RXN-IS-REVERSIBLE (RXN-IDX)
046500         MOVE " <-> " TO WS-FORMULA (WS-FPOS:5)
046600         ADD 5 TO WS-FPOS
046700     ELSE
046800         MOVE " -> " TO WS-FORMULA (WS-FPOS:4)
046900         ADD 4 TO WS-FPOS
047000     END-IF.
047100
047200     MOVE "N" TO WS-SIDE-HAS-A-TOKEN-SW.                          MDL-0064
047300     SET STO-IDX TO RXN-STOCH-START (RXN-IDX).
047400     PERFORM 340-ADD-ONE-PRODUCT-TOKEN THRU 340-EXIT
047500         VARYING WS-FORMULA-SCAN FROM 1 BY 1
047600         UNTIL WS-FORMULA-SCAN > WS-FORMULA-SUB.
047700 320-EXIT.
047800     EXIT.
047900
048000 330-ADD-ONE-REACTANT-TOKEN.
048100     IF STO-COEFF (STO-IDX) < ZERO
048200         PERFORM 350-APPEND-TOKEN THRU 350-EXIT
048300     END-IF.
048400     SET STO-IDX UP BY 1.
048500 330-EXIT.
048600     EXIT.
048700
048800 340-ADD-ONE-PRODUCT-TOKEN.
048900     IF STO-COEFF (STO-IDX) > ZERO
049000         OR RXN-IS-REVERSIBLE (RXN-IDX)
049100         PERFORM 350-APPEND-TOKEN THRU 350-EXIT
049200     END-IF.
049300     SET STO-IDX UP BY 1.
049400 340-EXIT.
049500     EXIT.
049600
049700 350-APPEND-TOKEN.
049800     IF SIDE-HAS-A-TOKEN
049900         MOVE " + " TO WS-FORMULA (WS-FPOS:3)
050000         ADD 3 TO WS-FPOS
050100     END-IF.
050200     MOVE STO-COEFF (STO-IDX) TO WS-ABS-COEFF.
050300     IF WS-ABS-COEFF < ZERO
050400         MULTIPLY -1 BY WS-ABS-COEFF
050500     END-IF.
050600     MOVE SPACES TO WS-STRLEN-TEXT.
050700     MOVE STO-COMPOUND (STO-IDX) TO WS-STRLEN-TEXT.
050800     CALL "STRLEN" USING WS-STRLEN-TEXT, WS-STRLEN-RET.
050900     IF WS-ABS-COEFF = 1
051000         MOVE STO-COMPOUND (STO-IDX) (1:WS-STRLEN-RET)
051100              TO WS-FORMULA (WS-FPOS:WS-STRLEN-RET)
051200         ADD WS-STRLEN-RET TO WS-FPOS
051300     ELSE
051400         MOVE WS-ABS-COEFF TO WS-COEFF-DISPLAY
051500         PERFORM 360-FIND-COEFF-START THRU 360-EXIT
051600         MOVE WS-COEFF-DISPLAY (WS-COEFF-START:WS-COEFF-LTH)
051700              TO WS-FORMULA (WS-FPOS:WS-COEFF-LTH)
051800         ADD WS-COEFF-LTH TO WS-FPOS
051900         MOVE "*" TO WS-FORMULA (WS-FPOS:1)
052000         ADD 1 TO WS-FPOS
052100         MOVE STO-COMPOUND (STO-IDX) (1:WS-STRLEN-RET)
052200              TO WS-FORMULA (WS-FPOS:WS-STRLEN-RET)
052300         ADD WS-STRLEN-RET TO WS-FPOS
052400     END-IF.
052500     SET SIDE-HAS-A-TOKEN TO TRUE.
052600 350-EXIT.
052700     EXIT.
052800
052900******************************************************************
053000* 360 - LEFT-TRIMS THE ZERO-SUPPRESSED COEFFICIENT (AT MOST 3    *
053100* DIGITS) SO THE COEFF*COMPOUND TOKEN HAS NO EMBEDDED SPACES.    *
053200******************************************************************
053300 360-FIND-COEFF-START.
053400     SET WS-COEFF-START TO 1.
053500     PERFORM 365-SKIP-ONE-LEADING-SPACE THRU 365-EXIT
053600         UNTIL WS-COEFF-START > 3
053700            OR WS-COEFF-DISPLAY (WS-COEFF-START:1) NOT = SPACE.
053800     COMPUTE WS-COEFF-LTH = 4 - WS-COEFF-START.
053900 360-EXIT.
054000     EXIT.
054100
054200 365-SKIP-ONE-LEADING-SPACE.
054300     SET WS-COEFF-START UP BY 1.
054400 365-EXIT.
054500     EXIT.
054600
054700 700-WRITE-PAGE-HDR.
054800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
054900     MOVE WS-REPORT-YY TO HDR-YY.
055000     MOVE WS-REPORT-MM TO HDR-MM.
055100     MOVE WS-REPORT-DD TO HDR-DD.
055200     WRITE RPT-REC FROM WS-HDR-REC
055300         AFTER ADVANCING TOP-OF-FORM.
055400     WRITE RPT-REC FROM WS-BLANK-LINE
055500         AFTER ADVANCING 1.
055600     WRITE RPT-REC FROM WS-COLM-HDR-REC
055700         AFTER ADVANCING 1.
055800     WRITE RPT-REC FROM WS-BLANK-LINE
055900         AFTER ADVANCING 1.
056000     ADD 1 TO WS-PAGES.
056100     MOVE ZERO TO WS-LINES.
056200 700-EXIT.
056300     EXIT.
056400
056500 450-WRITE-TRAILER.
056600     MOVE "450-WRITE-TRAILER" TO PARA-NAME.
056700     MOVE WS-GENES-PROCESSED    TO TRL-GENES-O.
056800     MOVE WS-REACTIONS-LISTED   TO TRL-REACTIONS-O.
056900     WRITE RPT-REC FROM WS-BLANK-LINE
057000         AFTER ADVANCING 2.
057100     WRITE RPT-REC FROM WS-TRAILER-REC
057200         AFTER ADVANCING 1.
057300 450-EXIT.
057400     EXIT.
057500
057600 800-OPEN-FILES.
057700     MOVE "800-OPEN-FILES" TO PARA-NAME.
057800     OPEN INPUT GENE-PARM-FILE.
057900     OPEN OUTPUT TRIGRPT-FILE, SYSOUT.
058000 800-EXIT.
058100     EXIT.
058200
058300 850-CLOSE-FILES.
058400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
058500     CLOSE GENE-PARM-FILE, TRIGRPT-FILE, SYSOUT.
058600 850-EXIT.
058700     EXIT.
058800
058900 999-ABEND-RTN.
059000     MOVE "999-ABEND-RTN" TO PARA-NAME.
059100     MOVE ZERO TO EXPECTED-VAL.
059200     MOVE ZERO TO ACTUAL-VAL.
059300     WRITE SYSOUT-REC FROM ABEND-REC
059400         AFTER ADVANCING 1.
059500     DIVIDE ZERO-VAL INTO ONE-VAL.
059600 999-EXIT.
059700     EXIT.
