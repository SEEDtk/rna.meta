000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CMPDRPT.
000400 AUTHOR. R W JACKSON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/15/88.
000700 DATE-COMPILED. 02/15/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CMPDRPT - COMPOUNDS REPORT                                    *
001100*                                                                *
001200* LISTS EVERY COMPOUND ON THE COMPOUND-NAME MASTER (COMPFL) IN  *
001300* NAME SEQUENCE, WITH ITS SUCCESSOR COUNT, PRODUCER COUNT AND A *
001400* "COMMON" FLAG PULLED FROM THE MODEL TABLES MODLOAD BUILDS.    *
001500* A COMPOUND ON COMPFL THAT NEVER APPEARS ON STOICFL PRINTS     *
001600* ZERO/ZERO - IT HAS A NAME BUT NO REACTIONS REFERENCE IT YET.  *
001700*                                                                *
001800* CHANGE LOG                                                    *
001900* DATE       INIT  TICKET     DESCRIPTION                       *
002000* ---------- ----  ---------  -------------------------------   *
002100* 02/15/88   RWJ   MDL-0002   ORIGINAL PROGRAM.                 *
002200* 07/19/89   CLH   MDL-0009   COMMON FLAG COLUMN ADDED.         *
002300* 05/03/93   DWT   MDL-0028   PAGE-BREAK THRESHOLD RAISED TO    *
002400*                             FIT THE LARGER PRINTER FORMS.     *
002500* 02/18/99   PAS   MDL-0045   Y2K - REPORT-DATE HEADER NOW      *
002600*                             CENTURY-AWARE.                    *
002700* 11/11/02   KMR   MDL-0053   TRAILER NOW SHOWS COMMON-COMPOUND *
002800*                             COUNT AS WELL AS COMPOUNDS LISTED.*
002900* 08/15/05   KMR   MDL-0065   REINTRODUCED 77-LEVEL ITEMS FOR   *
003000*                             MORE-COMP-SW, MATCHING THIS       *
003100*                             SHOP'S OWN LONGSTANDING           *
003200*                             CONVENTION FOR STANDALONE READ    *
003300*                             SWITCHES.                         *
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT
004600     ASSIGN TO UT-S-SYSOUT
004700       ORGANIZATION IS SEQUENTIAL.
004800
004900     SELECT COMP-FILE
005000     ASSIGN TO UT-S-COMPFL
005100       ACCESS MODE IS SEQUENTIAL
005200       FILE STATUS IS CFCODE.
005300
005400     SELECT CMPDRPT-FILE
005500     ASSIGN TO UT-S-CMPDRPT
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS OFCODE.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  SYSOUT
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 130 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS SYSOUT-REC.
006700 01  SYSOUT-REC                     PIC X(130).
006800
006900 FD  COMP-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 60 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS COMPOUND-NAME-REC.
007500     COPY CMPDNREC.
007600
007700 FD  CMPDRPT-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 80 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS RPT-REC.
008300 01  RPT-REC                        PIC X(80).
008400
008500 WORKING-STORAGE SECTION.
008600     COPY ABENDREC.
008700     COPY MODLTABS.
008800
008900 01  FILE-STATUS-CODES.
009000     05  CFCODE                     PIC X(2).
009100         88  NO-MORE-COMPOUND-RECS  VALUE "10".
009200     05  OFCODE                     PIC X(2).
009300         88  CODE-WRITE             VALUE SPACES.
009400     05  FILLER                     PIC X(02).
009500
009600 77  MORE-COMP-SW               PIC X(01) VALUE "Y".              MDL-0065
009700     88  NO-MORE-COMP           VALUE "N".                        MDL-0065
009800 01  FLAGS-AND-SWITCHES.
009900     05  COMPOUND-FOUND-SW          PIC X(01).
010000         88  XREF-ROW-FOUND         VALUE "Y".
010100         88  XREF-ROW-NOT-FOUND     VALUE "N".
010200     05  FILLER                     PIC X(02).
010300
010400 01  WS-REPORT-DATE-YMD             PIC 9(06).
010500 01  WS-REPORT-DATE-GROUP REDEFINES WS-REPORT-DATE-YMD.
010600     05  WS-REPORT-YY               PIC 9(02).
010700     05  WS-REPORT-MM               PIC 9(02).
010800     05  WS-REPORT-DD               PIC 9(02).
010900
011000 01  WS-PRINT-COUNTS                PIC X(10).
011100 01  WS-PRINT-COUNTS-SPLIT REDEFINES WS-PRINT-COUNTS.
011200     05  WS-LISTED-HALF             PIC X(05).
011300     05  WS-COMMON-HALF             PIC X(05).
011400
011500 01  WS-SUCC-COUNT-ALPHA            PIC X(06).
011600 01  WS-SUCC-COUNT-NUM REDEFINES WS-SUCC-COUNT-ALPHA
011700                                    PIC 9(06).
011800
011900 01  WS-HDR-REC.
012000     05  FILLER                     PIC X(01) VALUE SPACE.
012100     05  FILLER                     PIC X(20)
012200                             VALUE "METABOLIC MODEL -".
012300     05  FILLER                     PIC X(40)
012400                     VALUE "COMPOUND CONNECTIVITY LISTING".
012500     05  HDR-DATE.
012600         10  HDR-CENTURY            PIC 9(02) VALUE 20.
012700         10  HDR-YY                 PIC 9(02).
012800         10  FILLER                 PIC X(01) VALUE "-".
012900         10  HDR-MM                 PIC 9(02).
013000         10  FILLER                 PIC X(01) VALUE "-".
013100         10  HDR-DD                 PIC 9(02).
013200     05  FILLER                     PIC X(08) VALUE SPACES.
013300
013400 01  WS-COLM-HDR-REC.
013500     05  FILLER                     PIC X(22) VALUE "BIGG-ID".
013600     05  FILLER                     PIC X(32) VALUE "NAME".
013700     05  FILLER                     PIC X(10) VALUE "SUCCESSR".
013800     05  FILLER                     PIC X(10) VALUE "PRODUCER".
013900     05  FILLER                     PIC X(06) VALUE "FLAG".
014000
014100 01  WS-DETAIL-REC.
014200     05  DTL-BIGG-ID-O              PIC X(20).
014300     05  FILLER                     PIC X(02) VALUE SPACES.
014400     05  DTL-NAME-O                 PIC X(30).
014500     05  FILLER                     PIC X(02) VALUE SPACES.
014600     05  DTL-SUCC-O                 PIC ZZZZZ9.
014700     05  FILLER                     PIC X(02) VALUE SPACES.
014800     05  DTL-PROD-O                 PIC ZZZZZ9.
014900     05  FILLER                     PIC X(02) VALUE SPACES.
015000     05  DTL-COMMON-O               PIC X(06).
015100
015200 01  WS-TRAILER-REC.
015300     05  FILLER                     PIC X(01) VALUE SPACE.
015400     05  FILLER                     PIC X(22)
015500                             VALUE "COMPOUNDS LISTED....".
015600     05  TRL-LISTED-O               PIC ZZZZZ9.
015700     05  FILLER                     PIC X(04) VALUE SPACES.
015800     05  FILLER                     PIC X(22)
015900                             VALUE "COMMON COMPOUNDS.....".
016000     05  TRL-COMMON-O               PIC ZZZZZ9.
016100
016200 01  WS-BLANK-LINE                  PIC X(80) VALUE SPACES.
016300
016400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016500     05  WS-LINES                   PIC 9(03) COMP VALUE 60.
016600     05  WS-PAGES                   PIC 9(03) COMP VALUE 0.
016700     05  WS-COMPOUNDS-LISTED        PIC 9(07) COMP VALUE ZERO.
016800     05  WS-COMMON-LISTED           PIC 9(07) COMP VALUE ZERO.
016900
017000 PROCEDURE DIVISION.
017100 000-HOUSEKEEPING.
017200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017300     DISPLAY "******** BEGIN JOB CMPDRPT ********".
017400     ACCEPT WS-REPORT-DATE-YMD FROM DATE.
017500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017600     CALL "MODLOAD" USING WS-MODEL-TABLES, WS-MODEL-TOTALS.
017700     READ COMP-FILE
017800         AT END MOVE "N" TO MORE-COMP-SW
017900     END-READ.
018000     IF NO-MORE-COMP
018100         MOVE "000-HOUSEKEEPING" TO PARA-NAME
018200         MOVE "** EMPTY COMPOUND NAME FILE" TO ABEND-REASON
018300         GO TO 999-ABEND-RTN
018400     END-IF.
018500 000-EXIT.
018600     EXIT.
018700
018800 100-MAINLINE.
018900     MOVE "100-MAINLINE" TO PARA-NAME.
019000     PERFORM 150-PROCESS-ONE-COMPOUND THRU 150-EXIT
019100         UNTIL NO-MORE-COMP.
019200     PERFORM 300-WRITE-TRAILER THRU 300-EXIT.
019300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
019400     DISPLAY "******** END JOB CMPDRPT ********".
019500     STOP RUN.
019600 100-EXIT.
019700     EXIT.
019800
019900 150-PROCESS-ONE-COMPOUND.
020000     PERFORM 200-WRITE-DETAIL THRU 200-EXIT.
020100     READ COMP-FILE
020200         AT END MOVE "N" TO MORE-COMP-SW
020300     END-READ.
020400 150-EXIT.
020500     EXIT.
020600
020700******************************************************************
020800* 200-WRITE-DETAIL - LOOKS THE CURRENT COMPFL ROW UP ON THE      *
020900* XREF TABLE MODLOAD BUILT FROM STOICFL.  NOT FOUND MEANS THE    *
021000* COMPOUND NEVER APPEARS IN ANY REACTION'S STOICHIOMETRY.        *
021100******************************************************************
021200 200-WRITE-DETAIL.
021300     MOVE "200-WRITE-DETAIL" TO PARA-NAME.
021400     IF WS-LINES > 55
021500         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
021600     END-IF.
021700
021800     SET XREF-ROW-NOT-FOUND TO TRUE.
021900     SET CMP-IDX TO 1.
022000     PERFORM 250-SCAN-XREF-TABLE THRU 250-EXIT
022100         UNTIL CMP-IDX > WS-COMPOUND-COUNT
022200            OR XREF-ROW-FOUND.
022300
022400     MOVE CMP-ID   TO DTL-BIGG-ID-O.
022500     MOVE CMP-NAME TO DTL-NAME-O.
022600     MOVE SPACES   TO DTL-COMMON-O.
022700     IF XREF-ROW-FOUND
022800         MOVE CX-SUCC-COUNT (CMP-IDX) TO DTL-SUCC-O
022900         MOVE CX-PROD-COUNT (CMP-IDX) TO DTL-PROD-O
023000         IF CX-IS-COMMON (CMP-IDX)
023100             MOVE "COMMON" TO DTL-COMMON-O
023200             ADD 1 TO WS-COMMON-LISTED
023300         END-IF
023400     ELSE
023500         MOVE ZERO TO DTL-SUCC-O
023600         MOVE ZERO TO DTL-PROD-O
023700     END-IF.
023800
023900     WRITE RPT-REC FROM WS-DETAIL-REC
024000         AFTER ADVANCING 1.
024100     ADD 1 TO WS-LINES.
024200     ADD 1 TO WS-COMPOUNDS-LISTED.
024300 200-EXIT.
024400     EXIT.
024500
024600 250-SCAN-XREF-TABLE.
024700     IF CX-COMPOUND (CMP-IDX) = CMP-ID
024800         SET XREF-ROW-FOUND TO TRUE
024900     ELSE
025000         SET CMP-IDX UP BY 1
025100     END-IF.
025200 250-EXIT.
025300     EXIT.
025400
025500 300-WRITE-TRAILER.                                               MDL-0053
025600     MOVE "300-WRITE-TRAILER" TO PARA-NAME.                       MDL-0053
025700     MOVE WS-COMPOUNDS-LISTED TO TRL-LISTED-O.                    MDL-0053
025800     MOVE WS-COMMON-LISTED    TO TRL-COMMON-O.                    MDL-0053
025900     WRITE RPT-REC FROM WS-BLANK-LINE                             MDL-0053
026000         AFTER ADVANCING 2.                                       MDL-0053
026100     WRITE RPT-REC FROM WS-TRAILER-REC                            MDL-0053
026200         AFTER ADVANCING 1.                                       MDL-0053
026300 300-EXIT.                                                        MDL-0053
026400     EXIT.
026500
026600 700-WRITE-PAGE-HDR.
026700     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
026800     MOVE WS-REPORT-YY TO HDR-YY.
026900     MOVE WS-REPORT-MM TO HDR-MM.
027000     MOVE WS-REPORT-DD TO HDR-DD.
027100     WRITE RPT-REC FROM WS-HDR-REC
027200         AFTER ADVANCING TOP-OF-FORM.
027300     WRITE RPT-REC FROM WS-BLANK-LINE
027400         AFTER ADVANCING 1.
027500     WRITE RPT-REC FROM WS-COLM-HDR-REC
027600         AFTER ADVANCING 1.
027700     WRITE RPT-REC FROM WS-BLANK-LINE
027800         AFTER ADVANCING 1.
027900     ADD 1 TO WS-PAGES.
028000     MOVE ZERO TO WS-LINES.
028100 700-EXIT.
028200     EXIT.
028300
028400 800-OPEN-FILES.
028500     MOVE "800-OPEN-FILES" TO PARA-NAME.
028600     OPEN INPUT COMP-FILE.
028700     OPEN OUTPUT CMPDRPT-FILE, SYSOUT.
028800 800-EXIT.
028900     EXIT.
029000
029100 850-CLOSE-FILES.
029200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
029300     CLOSE COMP-FILE, CMPDRPT-FILE, SYSOUT.
029400 850-EXIT.
029500     EXIT.
029600
029700 999-ABEND-RTN.
029800     MOVE "999-ABEND-RTN" TO PARA-NAME.
029900     MOVE ZERO TO EXPECTED-VAL.
030000     MOVE ZERO TO ACTUAL-VAL.
030100     WRITE SYSOUT-REC FROM ABEND-REC
030200         AFTER ADVANCING 1.
030300     DIVIDE ZERO-VAL INTO ONE-VAL.
030400 999-EXIT.
030500     EXIT.
