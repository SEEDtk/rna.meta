000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RNACLASS.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/88.
000700 DATE-COMPILED. 01/01/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* RNACLASS - RNA FEATURE-PANEL CLASSIFICATION EXTRACT            *
001100*                                                                *
001200* SCREENS EVERY SAMPLE ON SAMPFL AGAINST THE QUALITY AND         *
001300* FEATURE-COUNT FLOORS ON RNAPARM, THEN TRIAGES THE FEATURE      *
001400* PANEL ON FEATFL - A FEATURE IS KEPT AS A COLUMN ONLY IF ENOUGH *
001500* ACCEPTED SAMPLES READ ON IT AND IT SHOWED REAL VARIATION       *
001600* AROUND ITS BASELINE.  WRITES THE SURVIVING SAMPLE/FEATURE      *
001700* MATRIX TO DATA.TBL PLUS THE LABELS/DECIDER/TRAINING COMPANION  *
001800* FILES THE DOWNSTREAM CLASSIFIER JOB EXPECTS, AND A PRINTED     *
001900* SUMMARY OF WHAT WAS KEPT, DROPPED, AND HOW SAMPLES CAME OUT.   *
002000*                                                                *
002100* CHANGE LOG                                                    *
002200* DATE       INIT  TICKET     DESCRIPTION                       *
002300* ---------- ----  ---------  -------------------------------   *
002400* 01/01/88   JLS   MDL-0001   ORIGINAL PROGRAM - NIGHTLY MASTER  *
002500*                             BALANCE/UPDATE JOB.                *
002600* 04/22/89   RWJ   MDL-0007   ADD/CHANGE/DELETE TRANSACTION      *
002700*                             TYPES BROKEN OUT TO SEPARATE       *
002800*                             PARAGRAPHS FOR THE AUDIT TRAIL.    *
002900* 08/30/91   CLH   MDL-0019   REJECT REPORT ADDED - PRIOR RUNS   *
003000*                             SILENTLY DROPPED BAD TRANSACTIONS. *
003100* 06/14/94   DWT   MDL-0031   TRAILER RECORD BALANCING ADDED     *
003200*                             AFTER THE JULY AUDIT FINDING.      *
003300* 02/23/99   PAS   MDL-0050   Y2K - REPORT-DATE HEADER NOW       *
003400*                             CENTURY-AWARE.                     *
003500* 09/09/02   KMR   MDL-0060   PROGRAM REWRITTEN END TO END AS    *
003600*                             THE RNA-CLASS EXTRACT - THE OLD    *
003700*                             MASTER-UPDATE LOGIC IS GONE.  THE  *
003800*                             ACCEPT/REJECT SHAPE OF THE OLD JOB *
003900*                             IS KEPT: SAMPLES SCREEN AS BEFORE, *
004000*                             FEATURES NOW TRIAGE THE SAME WAY.  *
004100* 03/17/03   KMR   MDL-0061   SUBSYSTEMS-ONLY COLUMN FILTER      *
004200*                             ADDED PER THE MODELING GROUP'S     *
004300*                             REQUEST - DROPS FEATURES WITH NO   *
004400*                             SUBSYSTEM HITS WHEN SUBS=Y.        *
004500* 11/05/04   KMR   MDL-0062   ZERO-ACCEPTED-SAMPLES NOW ABENDS   *
004600*                             INSTEAD OF WRITING AN EMPTY        *
004700*                             DATA.TBL - CAUGHT BY QA ON A BAD   *
004800*                             PARM FILE.                         *
004900* 06/02/05   KMR   MDL-0063   QA AUDIT OF DATA.TBL AGAINST THE   *
005000*                             MODELING SPEC FOUND MINF WAS A     *
005100*                             BARE SAMPLE COUNT INSTEAD OF A     *
005200*                             FEATURE-COUNT RATIO, THE PEG.*     *
005300*                             COLUMN SORT NEVER FIRED BECAUSE IT *
005400*                             TESTED THE RAW FEATURE ID INSTEAD  *
005500*                             OF GENE-NAME-OR-PEG PLUS THE FINAL *
005600*                             ID SEGMENT, AND THE X-MATRIX WAS   *
005700*                             WRITING RAW READINGS INSTEAD OF    *
005800*                             THE LOW/MED/HIGH BUCKET.  MING,    *
005900*                             MINF AND MINQ NOW DEFAULT TO THE   *
006000*                             MODELING GROUP'S STANDARD 80% TOO. *
006100* 08/15/05   KMR   MDL-0065   REINTRODUCED 77-LEVEL ITEMS FOR    *
006200*                             MORE-PARM-SW, MORE-FEAT-SW AND     *
006300*                             MORE-SAMP-SW, MATCHING THIS SHOP'S *
006400*                             OWN LONGSTANDING CONVENTION FOR    *
006500*                             STANDALONE READ SWITCHES.          *
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800     ASSIGN TO UT-S-SYSOUT
007900       ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT RNA-PARM-FILE
008200     ASSIGN TO UT-S-RNAPARM
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS PPCODE.
008500
008600     SELECT FEATURE-FILE
008700     ASSIGN TO UT-S-FEATFL
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS FFCODE.
009000
009100     SELECT SAMPLE-FILE
009200     ASSIGN TO UT-S-SAMPFL
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS SFCODE.
009500
009600     SELECT RNACLS-FILE
009700     ASSIGN TO UT-S-RNACLS
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS OFCODE.
010000
010100     SELECT XMAT-FILE
010200     ASSIGN TO UT-S-XMATOUT
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS XFCODE.
010500
010600     SELECT LABL-FILE
010700     ASSIGN TO UT-S-LABLOUT
010800       ACCESS MODE IS SEQUENTIAL
010900       FILE STATUS IS LFCODE.
011000
011100     SELECT DECI-FILE
011200     ASSIGN TO UT-S-DECIOUT
011300       ACCESS MODE IS SEQUENTIAL
011400       FILE STATUS IS DFCODE.
011500
011600     SELECT TRNH-FILE
011700     ASSIGN TO UT-S-TRNHOUT
011800       ACCESS MODE IS SEQUENTIAL
011900       FILE STATUS IS TFCODE.
012000
012100 DATA DIVISION.
012200 FILE SECTION.
012300 FD  SYSOUT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 133 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS SYSOUT-REC.
012900 01  SYSOUT-REC                     PIC X(133).
013000
013100 FD  RNA-PARM-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 30 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS RNA-PARM-REC.
013700 01  RNA-PARM-REC                   PIC X(30).
013800
013900 FD  FEATURE-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 75 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS FEATURE-REC.
014500     COPY FEATVREC.
014600
014700 FD  SAMPLE-FILE
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 22039 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS SAMPLE-REC.
015300     COPY SAMPLREC.
015400
015500 FD  RNACLS-FILE
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 133 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS RPT-REC.
016100 01  RPT-REC                        PIC X(133).
016200
016300******************************************************************
016400* THE EXTRACT FILES BELOW CARRY TAB-DELIMITED TEXT BUILT WITH    *
016500* STRING RATHER THAN A FIXED PRINT-LINE LAYOUT - THE COLUMN      *
016600* COUNT VARIES RUN TO RUN WITH HOW MANY FEATURES SURVIVE TRIAGE. *
016700******************************************************************
016800 FD  XMAT-FILE
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     RECORD CONTAINS 8000 CHARACTERS
017200     BLOCK CONTAINS 0 RECORDS
017300     DATA RECORD IS XMAT-REC.
017400 01  XMAT-REC                       PIC X(8000).
017500
017600 FD  LABL-FILE
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 10 CHARACTERS
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS LABL-REC.
018200 01  LABL-REC                       PIC X(10).
018300
018400 FD  DECI-FILE
018500     RECORDING MODE IS F
018600     LABEL RECORDS ARE STANDARD
018700     RECORD CONTAINS 20 CHARACTERS
018800     BLOCK CONTAINS 0 RECORDS
018900     DATA RECORD IS DECI-REC.
019000 01  DECI-REC                       PIC X(20).
019100
019200 FD  TRNH-FILE
019300     RECORDING MODE IS F
019400     LABEL RECORDS ARE STANDARD
019500     RECORD CONTAINS 8000 CHARACTERS
019600     BLOCK CONTAINS 0 RECORDS
019700     DATA RECORD IS TRNH-REC.
019800 01  TRNH-REC                       PIC X(8000).
019900
020000 WORKING-STORAGE SECTION.
020100     COPY ABENDREC.
020200
020300 01  FILE-STATUS-CODES.
020400     05  PPCODE                     PIC X(02).
020500         88  NO-MORE-PARM-RECS      VALUE "10".
020600     05  FFCODE                     PIC X(02).
020700         88  NO-MORE-FEAT-RECS      VALUE "10".
020800     05  SFCODE                     PIC X(02).
020900         88  NO-MORE-SAMP-RECS      VALUE "10".
021000     05  OFCODE                     PIC X(02).
021100         88  CODE-WRITE             VALUE SPACES.
021200     05  XFCODE                     PIC X(02).
021300         88  CODE-WRITE-XMAT        VALUE SPACES.
021400     05  LFCODE                     PIC X(02).
021500         88  CODE-WRITE-LABL        VALUE SPACES.
021600     05  DFCODE                     PIC X(02).
021700         88  CODE-WRITE-DECI        VALUE SPACES.
021800     05  TFCODE                     PIC X(02).
021900         88  CODE-WRITE-TRNH        VALUE SPACES.
022000     05  FILLER                     PIC X(06).
022100
022200 77  MORE-PARM-SW                   PIC X(01) VALUE "Y".          MDL-0065
022300     88  NO-MORE-PARM           VALUE "N".                        MDL-0065
022400 77  MORE-FEAT-SW                   PIC X(01) VALUE "Y".          MDL-0065
022500     88  NO-MORE-FEAT           VALUE "N".                        MDL-0065
022600 77  MORE-SAMP-SW                   PIC X(01) VALUE "Y".          MDL-0065
022700     88  NO-MORE-SAMP           VALUE "N".                        MDL-0065
022800 01  FLAGS-AND-SWITCHES.
022900     05  WS-SAMPLE-ACCEPT-SW        PIC X(01).
023000         88  SAMPLE-ACCEPTED        VALUE "Y".
023100         88  SAMPLE-REJECTED        VALUE "N".
023200     05  WS-SUBSYS-ONLY-SW          PIC X(01) VALUE "N".
023300         88  SUBSYSTEMS-ONLY        VALUE "Y".
023400         88  ALL-FEATURES-ELIGIBLE  VALUE "N".
023500     05  WS-IS-PEG-SW               PIC X(01).
023600         88  COLUMN-IS-PEG-ID       VALUE "Y".
023700         88  COLUMN-IS-NAMED-ID     VALUE "N".
023800     05  WS-DOT-FOUND-SW            PIC X(01).                    MDL-0063
023900         88  WS-DOT-WAS-FOUND       VALUE "Y".                    MDL-0063
024000         88  WS-NO-DOT-FOUND        VALUE "N".                    MDL-0063
024100     05  FILLER                     PIC X(03).
024200
024300 01  WS-PARM-WORK.
024400     05  WS-PP-TAG                  PIC X(05).
024500     05  WS-PP-VALUE                PIC X(20).
024600     05  FILLER                     PIC X(05).
024700
024800******************************************************************
024900* PARM SCALARS OFF RNAPARM.  CUTF/MING/MINF/MINQ ARRIVE AS PLAIN *
025000* ZERO-FILLED DIGIT STRINGS WITH THE DECIMAL PLACES IMPLIED, THE *
025100* SAME CONVENTION THE PARAMETER CARDS HAVE ALWAYS USED ON THIS   *
025200* MODEL - THERE IS NO DECIMAL POINT CHARACTER IN THE TEXT.  THE  *
025300* FLOORS CARRY THE MODELING GROUP'S STANDING DEFAULTS BELOW SO A *
025400* RUN WITH NO MING/MINF/MINQ CARD STILL SCREENS CORRECTLY - ONLY *
025500* CUTF HAS NO DEFAULT AND MUST ALWAYS BE ON THE PARM FILE.       *
025600******************************************************************
025700 01  WS-CUTOFF                      PIC 9(04)V9(04) COMP-3.
025800 01  WS-MIN-GOOD-FRACT              PIC 9(01)V9(04) COMP-3        MDL-0063
025900                                     VALUE 0.8000.
026000 01  WS-MIN-FEAT-FRACT              PIC 9(01)V9(04) COMP-3        MDL-0063
026100                                     VALUE 0.8000.
026200 01  WS-MIN-QUALITY                 PIC 9(03)V9(02) COMP-3        MDL-0063
026300                                     VALUE 80.00.
026400
026500 01  WS-FEATURE-TOTAL               PIC 9(04) COMP.
026600 01  WS-ACCEPTED-COUNT              PIC 9(06) COMP.
026700 01  WS-REJECTED-COUNT              PIC 9(06) COMP.
026800 01  WS-RETAINED-COUNT              PIC 9(04) COMP.
026900 01  WS-DROPPED-COUNT               PIC 9(04) COMP.
027000 01  WS-NONE-COUNT                  PIC 9(06) COMP.
027100 01  WS-LOW-COUNT                   PIC 9(06) COMP.
027200 01  WS-HIGH-COUNT                  PIC 9(06) COMP.
027300 01  WS-BUCKET-SUM                  PIC 9(01) COMP.
027400 01  WS-GOOD-FRACTION               PIC 9(01)V9(04) COMP-3.
027500 01  WS-FEAT-FRACTION               PIC 9(01)V9(04) COMP-3.       MDL-0063
027600 01  WS-LEVEL-BUCKET                PIC S9(01) COMP.              MDL-0063
027700 01  WS-PASS                        PIC 9(04) COMP.
027800 77  WS-HOLD-COL-SUB                PIC 9(04) COMP.               MDL-0065
027900 77  WS-HOLD-COL-KEY                PIC X(42).                    MDL-0063
028000 01  WS-ROW-LEN                     PIC 9(04) COMP.
028100 01  WS-TAB-CHAR                    PIC X(01) VALUE X"09".
028200 01  WS-FID-SUB                     PIC 9(02) COMP.               MDL-0063
028300 01  WS-FID-LAST-DOT                PIC 9(02) COMP.               MDL-0063
028400
028500 01  WS-EDIT-LEVEL                  PIC -(5)9.9999.
028600 01  WS-EDIT-PRODUCTION             PIC -(5)9.9999.
028700 01  WS-EDIT-SEQ                    PIC 9(04).
028800
028900 01  WS-PROD-LEVEL-O                PIC X(04).
029000
029100******************************************************************
029200* WS-FEATURE-TABLE - ONE ROW PER RECORD ON FEATFL, LOADED IN     *
029300* FILE ORDER.  FEATFL IS SORTED ASCENDING BY FEA-SEQ-NO STARTING *
029400* AT 1 WITH NO GAPS, SO THE LOAD POSITION (FEA-IDX) DOUBLES AS   *
029500* THE SUBSCRIPT INTO EVERY SAMPLE'S SAM-LEVELS LIST - NO SEARCH  *
029600* IS EVER NEEDED TO FIND A FEATURE'S COLUMN IN SAM-LEVELS.       *
029700******************************************************************
029800 01  WS-FEATURE-TABLE.
029900     05  FEAT-ENTRY OCCURS 2000 TIMES
030000                   INDEXED BY FEA-IDX FEA-IDX2.
030100         10  FT-FID                 PIC X(30).
030200         10  FT-GENE-NAME           PIC X(10).
030300         10  FT-COLUMN-ID           PIC X(41).                    MDL-0063
030400         10  FT-BASELINE            PIC S9(05)V9(04) COMP-3.
030500         10  FT-NUM-SUBS            PIC 9(03) COMP.
030600         10  FT-IN-MODEL-SW         PIC X(01).
030700             88  FT-TRIGGERED       VALUE "Y".
030800             88  FT-NOT-TRIGGERED   VALUE "N".
030900         10  FT-RETAINED-SW         PIC X(01) VALUE "N".
031000             88  FT-IS-RETAINED     VALUE "Y".
031100             88  FT-IS-DROPPED      VALUE "N".
031200         10  FT-MAX-LOW             PIC S9(05)V9(04) COMP-3.
031300         10  FT-MIN-HIGH            PIC S9(05)V9(04) COMP-3.
031400         10  FT-GOOD-COUNT          PIC 9(06) COMP.
031500         10  FT-LOW-SEEN-SW         PIC X(01) VALUE "N".
031600             88  FT-LOW-WAS-SEEN    VALUE "Y".
031700         10  FT-MED-SEEN-SW         PIC X(01) VALUE "N".
031800             88  FT-MED-WAS-SEEN    VALUE "Y".
031900         10  FT-HIGH-SEEN-SW        PIC X(01) VALUE "N".
032000             88  FT-HIGH-WAS-SEEN   VALUE "Y".
032100         10  FT-DROP-REASON         PIC X(20) VALUE SPACES.
032200
032300******************************************************************
032400* WS-COLUMN-ORDER-TABLE - ONE ROW PER RETAINED FEATURE, SORTED   *
032500* SO EVERY NAMED COLUMN PRECEDES EVERY PEG.* COLUMN AND EACH     *
032600* GROUP RUNS ASCENDING BY COLUMN ID (FT-COLUMN-ID, NOT THE RAW   *
032700* FEATURE ID - SEE 120-BUILD-COLUMN-ID).  COL-SORT-KEY CARRIES A *
032800* LEADING "0" FOR A NAMED ID OR "1" FOR A PEG.* ID SO A PLAIN    *
032900* ASCENDING SORT ON THE KEY PRODUCES THAT ORDER DIRECTLY.        *
033000******************************************************************
033100 01  WS-COLUMN-ORDER-TABLE.
033200     05  WS-COLUMN-COUNT            PIC 9(04) COMP.
033300     05  COL-ENTRY OCCURS 2000 TIMES
033400                   INDEXED BY COL-IDX COL-IDX2.
033500         10  COL-FEA-SUB            PIC 9(04) COMP.
033600         10  COL-SORT-KEY           PIC X(42).                    MDL-0063
033700
033800 01  WS-REPORT-DATE-YMD             PIC 9(06).
033900 01  WS-REPORT-DATE-GROUP REDEFINES WS-REPORT-DATE-YMD.
034000     05  WS-REPORT-YY               PIC 9(02).
034100     05  WS-REPORT-MM               PIC 9(02).
034200     05  WS-REPORT-DD               PIC 9(02).
034300
034400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
034500     05  WS-LINES                   PIC 9(03) COMP.
034600     05  WS-PAGES                   PIC 9(03) COMP.
034700
034800 01  WS-HDR-REC.
034900     05  FILLER                     PIC X(01) VALUE SPACE.
035000     05  FILLER                     PIC X(20)
035100                             VALUE "METABOLIC MODEL -".
035200     05  FILLER                     PIC X(40)
035300                     VALUE "RNA-CLASS EXTRACT SUMMARY".
035400     05  HDR-DATE.
035500         10  HDR-CENTURY            PIC 9(02) VALUE 20.
035600         10  HDR-YY                 PIC 9(02).
035700         10  FILLER                 PIC X(01) VALUE "-".
035800         10  HDR-MM                 PIC 9(02).
035900         10  FILLER                 PIC X(01) VALUE "-".
036000         10  HDR-DD                 PIC 9(02).
036100     05  FILLER                     PIC X(62) VALUE SPACES.
036200
036300 01  WS-SUMM-COLM-HDR-REC.
036400     05  FILLER               PIC X(22) VALUE "SAMPLE SCREENING".
036500     05  FILLER                     PIC X(111) VALUE SPACES.
036600
036700 01  WS-SUMM-COLM-ALT REDEFINES WS-SUMM-COLM-HDR-REC.
036800     05  FILLER                     PIC X(133).
036900
037000 01  WS-SAMP-SUMM-REC.
037100     05  FILLER                     PIC X(02) VALUE SPACES.
037200     05  FILLER              PIC X(18) VALUE "SAMPLES ACCEPTED -".
037300     05  SS-ACCEPT-O                PIC ZZZZZ9.
037400     05  FILLER                     PIC X(04) VALUE SPACES.
037500     05  FILLER              PIC X(18) VALUE "SAMPLES REJECTED -".
037600     05  SS-REJECT-O                PIC ZZZZZ9.
037700     05  FILLER                     PIC X(79) VALUE SPACES.
037800
037900 01  WS-CLASS-SUMM-REC.
038000     05  FILLER                     PIC X(02) VALUE SPACES.
038100     05  FILLER                     PIC X(07) VALUE "NONE -".
038200     05  CS-NONE-O                  PIC ZZZZZ9.
038300     05  FILLER                     PIC X(03) VALUE SPACES.
038400     05  FILLER                     PIC X(06) VALUE "LOW -".
038500     05  CS-LOW-O                   PIC ZZZZZ9.
038600     05  FILLER                     PIC X(03) VALUE SPACES.
038700     05  FILLER                     PIC X(07) VALUE "HIGH -".
038800     05  CS-HIGH-O                  PIC ZZZZZ9.
038900     05  FILLER                     PIC X(87) VALUE SPACES.
039000
039100 01  WS-TRIAGE-COLM-HDR-REC.
039200     05  FILLER                     PIC X(10) VALUE "FEATURE ID".
039300     05  FILLER                     PIC X(32) VALUE "GENE".
039400     05  FILLER                     PIC X(91) VALUE "DISPOSITION".
039500
039600 01  WS-TRIAGE-COLM-ALT REDEFINES WS-TRIAGE-COLM-HDR-REC.
039700     05  FILLER                     PIC X(133).
039800
039900 01  WS-TRIAGE-DETAIL-REC.
040000     05  TD-FID-O                   PIC X(30).
040100     05  FILLER                     PIC X(02) VALUE SPACES.
040200     05  TD-GENE-O                  PIC X(10).
040300     05  FILLER                     PIC X(02) VALUE SPACES.
040400     05  TD-DISP-O                  PIC X(20).
040500     05  FILLER                     PIC X(69) VALUE SPACES.
040600
040700 01  WS-FEAT-SUMM-REC.
040800     05  FILLER                     PIC X(02) VALUE SPACES.
040900     05  FILLER              PIC X(18) VALUE "COLUMNS RETAINED -".
041000     05  FS-RETAIN-O                PIC ZZZ9.
041100     05  FILLER                     PIC X(04) VALUE SPACES.
041200     05  FILLER               PIC X(17) VALUE "COLUMNS DROPPED -".
041300     05  FS-DROP-O                  PIC ZZZ9.
041400     05  FILLER                     PIC X(84) VALUE SPACES.
041500
041600 01  WS-BLANK-LINE                  PIC X(133) VALUE SPACES.
041700
041800 PROCEDURE DIVISION.
041900 000-HOUSEKEEPING.
042000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
042100     DISPLAY "******** BEGIN JOB RNACLASS ********".
042200     ACCEPT WS-REPORT-DATE-YMD FROM DATE.
042300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
042400     MOVE ZERO TO WS-CUTOFF.                                      MDL-0063
042500     READ RNA-PARM-FILE
042600         AT END MOVE "N" TO MORE-PARM-SW
042700     END-READ.
042800     PERFORM 050-LOAD-ONE-PARM THRU 050-EXIT
042900         UNTIL NO-MORE-PARM.
043000     IF WS-CUTOFF NOT > ZERO
043100         MOVE "000-HOUSEKEEPING" TO PARA-NAME
043200         MOVE "** MISSING OR INVALID CUTOFF PARM" TO ABEND-REASON
043300         GO TO 999-ABEND-RTN
043400     END-IF.
043500     PERFORM 100-LOAD-FEATURES THRU 100-EXIT.
043600     PERFORM 200-SCREEN-SAMPLES THRU 200-EXIT.
043700     IF WS-ACCEPTED-COUNT = ZERO                                  MDL-0062
043800         MOVE "000-HOUSEKEEPING" TO PARA-NAME                     MDL-0062
043900         MOVE "** NO SAMPLES PASSED SCREENING" TO ABEND-REASON    MDL-0062
044000         GO TO 999-ABEND-RTN                                      MDL-0062
044100     END-IF.                                                      MDL-0062
044200     PERFORM 300-TRIAGE-FEATURES THRU 300-EXIT.
044300     PERFORM 400-RANK-COLUMNS THRU 400-EXIT.
044400     PERFORM 500-WRITE-XMATRIX THRU 500-EXIT.
044500     PERFORM 600-WRITE-COMPANIONS THRU 600-EXIT.
044600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044700     DISPLAY "******** END JOB RNACLASS ********".
044800     STOP RUN.
044900 000-EXIT.
045000     EXIT.
045100
045200 050-LOAD-ONE-PARM.
045300     MOVE RNA-PARM-REC (1:5)  TO WS-PP-TAG.
045400     MOVE RNA-PARM-REC (6:20) TO WS-PP-VALUE.
045500     EVALUATE WS-PP-TAG
045600         WHEN "CUTF "
045700             MOVE WS-PP-VALUE (1:8) TO WS-CUTOFF
045800         WHEN "MING "
045900             MOVE WS-PP-VALUE (1:5) TO WS-MIN-GOOD-FRACT          MDL-0063
046000         WHEN "MINF "
046100             MOVE WS-PP-VALUE (1:5) TO WS-MIN-FEAT-FRACT          MDL-0063
046200         WHEN "MINQ "
046300             MOVE WS-PP-VALUE (1:5) TO WS-MIN-QUALITY             MDL-0063
046400         WHEN "SUBS "
046500             MOVE WS-PP-VALUE (1:1) TO WS-SUBSYS-ONLY-SW
046600         WHEN OTHER
046700             CONTINUE
046800     END-EVALUATE.
046900     READ RNA-PARM-FILE
047000         AT END MOVE "N" TO MORE-PARM-SW
047100     END-READ.
047200 050-EXIT.
047300     EXIT.
047400
047500******************************************************************
047600* 100 - LOADS THE FEATURE PANEL AND, FOR EVERY FEATURE THE MODEL *
047700* ACTUALLY TRIGGERS, COMPUTES ITS MAX-LOW/MIN-HIGH TRIAGE        *
047800* BOUNDARIES ONCE SO 200-SCREEN-SAMPLES NEVER RECOMPUTES THEM.   *
047900******************************************************************
048000 100-LOAD-FEATURES.
048100     MOVE "100-LOAD-FEATURES" TO PARA-NAME.
048200     MOVE ZERO TO WS-FEATURE-TOTAL.
048300     READ FEATURE-FILE
048400         AT END MOVE "N" TO MORE-FEAT-SW
048500     END-READ.
048600     PERFORM 110-LOAD-ONE-FEATURE THRU 110-EXIT
048700         UNTIL NO-MORE-FEAT.
048800 100-EXIT.
048900     EXIT.
049000
049100 110-LOAD-ONE-FEATURE.
049200     ADD 1 TO WS-FEATURE-TOTAL.
049300     SET FEA-IDX TO WS-FEATURE-TOTAL.
049400     MOVE FEA-FID        TO FT-FID (FEA-IDX).
049500     MOVE FEA-GENE-NAME  TO FT-GENE-NAME (FEA-IDX).
049600     MOVE FEA-BASELINE   TO FT-BASELINE (FEA-IDX).
049700     MOVE FEA-NUM-SUBS   TO FT-NUM-SUBS (FEA-IDX).
049800     MOVE FEA-IN-MODEL   TO FT-IN-MODEL-SW (FEA-IDX).
049900     MOVE ZERO TO FT-GOOD-COUNT (FEA-IDX).
050000     PERFORM 120-BUILD-COLUMN-ID THRU 120-EXIT.                   MDL-0063
050100     IF FT-TRIGGERED (FEA-IDX)
050200         DIVIDE FT-BASELINE (FEA-IDX) BY 2
050300             GIVING FT-MAX-LOW (FEA-IDX)
050400         MULTIPLY FT-BASELINE (FEA-IDX) BY 2
050500             GIVING FT-MIN-HIGH (FEA-IDX)
050600     END-IF.
050700     READ FEATURE-FILE
050800         AT END MOVE "N" TO MORE-FEAT-SW
050900     END-READ.
051000 110-EXIT.
051100     EXIT.
051200
051300******************************************************************
051400* 120 - DERIVES THE MATRIX COLUMN ID FOR ONE FEATURE: THE GENE   *
051500* NAME WHEN FEATFL CARRIED ONE, OTHERWISE THE LITERAL "peg", A   *
051600* DOT, AND THE LAST DOT-DELIMITED SEGMENT OF THE FEATURE ID      *
051700* (E.G. "12" OUT OF "fig|83333.1.peg.12").  125-FIND-LAST-DOT     *
051800* SCANS FT-FID RIGHT TO LEFT FOR THE LAST PERIOD SO THE SAME     *
051900* LOGIC WORKS WHETHER THE ID CARRIES ONE DOT OR A DOZEN.         *
052000******************************************************************
052100 120-BUILD-COLUMN-ID.                                             MDL-0063
052200     MOVE ZERO TO WS-FID-LAST-DOT.                                MDL-0063
052300     SET WS-NO-DOT-FOUND TO TRUE.                                 MDL-0063
052400     PERFORM 125-FIND-LAST-DOT THRU 125-EXIT                      MDL-0063
052500         VARYING WS-FID-SUB FROM 30 BY -1                         MDL-0063
052600         UNTIL WS-FID-SUB < 1                                     MDL-0063
052700         OR WS-DOT-WAS-FOUND.                                     MDL-0063
052800     MOVE SPACES TO FT-COLUMN-ID (FEA-IDX).                       MDL-0063
052900     IF FT-GENE-NAME (FEA-IDX) = SPACES                           MDL-0063
053000         STRING "peg" DELIMITED BY SIZE                           MDL-0063
053100                "."   DELIMITED BY SIZE                           MDL-0063
053200                FT-FID (FEA-IDX) (WS-FID-LAST-DOT + 1:)           MDL-0063
053300                      DELIMITED BY SPACE                          MDL-0063
053400             INTO FT-COLUMN-ID (FEA-IDX)                          MDL-0063
053500         END-STRING                                               MDL-0063
053600     ELSE                                                         MDL-0063
053700         STRING FT-GENE-NAME (FEA-IDX) DELIMITED BY SPACE         MDL-0063
053800                "."                    DELIMITED BY SIZE          MDL-0063
053900                FT-FID (FEA-IDX) (WS-FID-LAST-DOT + 1:)           MDL-0063
054000                      DELIMITED BY SPACE                          MDL-0063
054100             INTO FT-COLUMN-ID (FEA-IDX)                          MDL-0063
054200         END-STRING                                               MDL-0063
054300     END-IF.
054400 120-EXIT.
054500     EXIT.
054600
054700 125-FIND-LAST-DOT.                                               MDL-0063
054800     IF FT-FID (FEA-IDX) (WS-FID-SUB:1) = "."                     MDL-0063
054900         MOVE WS-FID-SUB TO WS-FID-LAST-DOT                       MDL-0063
055000         SET WS-DOT-WAS-FOUND TO TRUE                             MDL-0063
055100     END-IF.
055200 125-EXIT.
055300     EXIT.
055400
055500******************************************************************
055600* 200 - ONE PASS OVER SAMPFL.  A SAMPLE IS ACCEPTED WHEN ITS     *
055700* QUALITY AND FEATURE COUNT BOTH MEET THE PARM FLOORS.  EVERY    *
055800* ACCEPTED SAMPLE'S VALID LEVELS ARE BUCKETED HERE SO 300-       *
055900* TRIAGE-FEATURES CAN DECIDE RETAIN/DROP WITHOUT RE-READING      *
056000* SAMPFL A THIRD TIME.                                           *
056100******************************************************************
056200 200-SCREEN-SAMPLES.
056300     MOVE "200-SCREEN-SAMPLES" TO PARA-NAME.
056400     MOVE ZERO TO WS-ACCEPTED-COUNT, WS-REJECTED-COUNT.
056500     READ SAMPLE-FILE
056600         AT END MOVE "N" TO MORE-SAMP-SW
056700     END-READ.
056800     PERFORM 210-SCREEN-ONE-SAMPLE THRU 210-EXIT
056900         UNTIL NO-MORE-SAMP.
057000     CLOSE SAMPLE-FILE.
057100     OPEN INPUT SAMPLE-FILE.
057200 200-EXIT.
057300     EXIT.
057400
057500 210-SCREEN-ONE-SAMPLE.
057600     DIVIDE SAM-FEAT-COUNT BY WS-FEATURE-TOTAL
057700         GIVING WS-FEAT-FRACTION ROUNDED.                         MDL-0063
057800     IF SAM-QUALITY >= WS-MIN-QUALITY                             MDL-0063
057900         AND WS-FEAT-FRACTION >= WS-MIN-FEAT-FRACT                MDL-0063
058000         SET SAMPLE-ACCEPTED TO TRUE
058100         ADD 1 TO WS-ACCEPTED-COUNT
058200         PERFORM 220-BUCKET-ONE-SAMPLE THRU 220-EXIT
058300             VARYING FEA-IDX FROM 1 BY 1
058400             UNTIL FEA-IDX > WS-FEATURE-TOTAL
058500     ELSE
058600         SET SAMPLE-REJECTED TO TRUE
058700         ADD 1 TO WS-REJECTED-COUNT
058800     END-IF.
058900     READ SAMPLE-FILE
059000         AT END MOVE "N" TO MORE-SAMP-SW
059100     END-READ.
059200 210-EXIT.
059300     EXIT.
059400
059500 220-BUCKET-ONE-SAMPLE.
059600     IF FT-TRIGGERED (FEA-IDX)
059700         AND SAM-LEVEL-IS-VALID (FEA-IDX)
059800         ADD 1 TO FT-GOOD-COUNT (FEA-IDX)
059900         IF SAM-LEVEL-VALUE (FEA-IDX) <= FT-MAX-LOW (FEA-IDX)
060000             SET FT-LOW-WAS-SEEN (FEA-IDX) TO TRUE
060100         ELSE
060200             IF SAM-LEVEL-VALUE (FEA-IDX) >= FT-MIN-HIGH (FEA-IDX)
060300                 SET FT-HIGH-WAS-SEEN (FEA-IDX) TO TRUE
060400             ELSE
060500                 SET FT-MED-WAS-SEEN (FEA-IDX) TO TRUE
060600             END-IF
060700         END-IF
060800     END-IF.
060900 220-EXIT.
061000     EXIT.
061100
061200******************************************************************
061300* 300 - A TRIGGERED FEATURE DROPS FOR INSUFFICIENT DATA WHEN TOO *
061400* FEW ACCEPTED SAMPLES CARRIED A VALID READING, OR FOR NO        *
061500* VARIATION WHEN FEWER THAN TWO OF THE THREE BUCKETS EVER FIRED. *
061600* THE OPTIONAL SUBSYSTEMS-ONLY FILTER RUNS LAST.                 *
061700******************************************************************
061800 300-TRIAGE-FEATURES.
061900     MOVE "300-TRIAGE-FEATURES" TO PARA-NAME.
062000     MOVE ZERO TO WS-RETAINED-COUNT, WS-DROPPED-COUNT.
062100     PERFORM 310-TRIAGE-ONE-FEATURE THRU 310-EXIT
062200         VARYING FEA-IDX FROM 1 BY 1
062300         UNTIL FEA-IDX > WS-FEATURE-TOTAL.
062400 300-EXIT.
062500     EXIT.
062600
062700 310-TRIAGE-ONE-FEATURE.
062800     IF FT-TRIGGERED (FEA-IDX)
062900         DIVIDE FT-GOOD-COUNT (FEA-IDX) BY WS-ACCEPTED-COUNT
063000             GIVING WS-GOOD-FRACTION ROUNDED
063100         MOVE ZERO TO WS-BUCKET-SUM
063200         IF FT-LOW-WAS-SEEN (FEA-IDX)
063300             ADD 1 TO WS-BUCKET-SUM
063400         END-IF
063500         IF FT-MED-WAS-SEEN (FEA-IDX)
063600             ADD 1 TO WS-BUCKET-SUM
063700         END-IF
063800         IF FT-HIGH-WAS-SEEN (FEA-IDX)
063900             ADD 1 TO WS-BUCKET-SUM
064000         END-IF
064100         IF WS-GOOD-FRACTION < WS-MIN-GOOD-FRACT
064200             MOVE "INSUFFICIENT DATA" TO FT-DROP-REASON (FEA-IDX)
064300         ELSE
064400             IF WS-BUCKET-SUM < 2
064500                 MOVE "NO VARIATION" TO FT-DROP-REASON (FEA-IDX)
064600             ELSE
064700                 IF SUBSYSTEMS-ONLY
064800                     AND FT-NUM-SUBS (FEA-IDX) = ZERO
064900                     MOVE "NO SUBSYSTEM HITS" TO
065000                             FT-DROP-REASON (FEA-IDX)
065100                 ELSE
065200                     SET FT-IS-RETAINED (FEA-IDX) TO TRUE
065300                 END-IF
065400             END-IF
065500         END-IF
065600         IF FT-IS-RETAINED (FEA-IDX)
065700             ADD 1 TO WS-RETAINED-COUNT
065800         ELSE
065900             ADD 1 TO WS-DROPPED-COUNT
066000         END-IF
066100     END-IF.
066200 310-EXIT.
066300     EXIT.
066400
066500******************************************************************
066600* 400 - BUILDS THE OUTPUT COLUMN ORDER.  EVERY RETAINED FEATURE  *
066700* GETS A SORT KEY OF "0"||FT-COLUMN-ID FOR A NAMED ID OR         *
066800* "1"||FT-COLUMN-ID FOR A PEG.* ID, SO AN ASCENDING BUBBLE SORT  *
066900* ON THE KEY PUTS ALL NAMED COLUMNS AHEAD OF ALL PEG.* COLUMNS,  *
067000* EACH GROUP IN COLUMN-ID ORDER, WITHOUT ANY SPECIAL-CASE        *
067100* COMPARE LOGIC IN THE SORT.                                     *
067200******************************************************************
067300 400-RANK-COLUMNS.
067400     MOVE "400-RANK-COLUMNS" TO PARA-NAME.
067500     MOVE ZERO TO WS-COLUMN-COUNT.
067600     PERFORM 410-ADD-ONE-COLUMN THRU 410-EXIT
067700         VARYING FEA-IDX FROM 1 BY 1
067800         UNTIL FEA-IDX > WS-FEATURE-TOTAL.
067900     IF WS-COLUMN-COUNT > 1
068000         PERFORM 420-SORT-COLUMNS THRU 420-EXIT
068100     END-IF.
068200 400-EXIT.
068300     EXIT.
068400
068500 410-ADD-ONE-COLUMN.
068600     IF FT-IS-RETAINED (FEA-IDX)
068700         ADD 1 TO WS-COLUMN-COUNT
068800         SET COL-IDX TO WS-COLUMN-COUNT
068900         MOVE FEA-IDX TO COL-FEA-SUB (COL-IDX)
069000         IF FT-COLUMN-ID (FEA-IDX) (1:4) = "peg."                 MDL-0063
069100             SET COLUMN-IS-PEG-ID TO TRUE
069200         ELSE
069300             SET COLUMN-IS-NAMED-ID TO TRUE
069400         END-IF
069500         MOVE FT-COLUMN-ID (FEA-IDX) TO COL-SORT-KEY (COL-IDX) (2:41)
069600         IF COLUMN-IS-PEG-ID
069700             MOVE "1" TO COL-SORT-KEY (COL-IDX) (1:1)             MDL-0063
069800         ELSE
069900             MOVE "0" TO COL-SORT-KEY (COL-IDX) (1:1)             MDL-0063
070000         END-IF
070100     END-IF.
070200 410-EXIT.
070300     EXIT.
070400
070500 420-SORT-COLUMNS.
070600     PERFORM 430-ONE-FULL-PASS THRU 430-EXIT
070700         VARYING WS-PASS FROM 1 BY 1
070800         UNTIL WS-PASS >= WS-COLUMN-COUNT.
070900 420-EXIT.
071000     EXIT.
071100
071200 430-ONE-FULL-PASS.
071300     PERFORM 440-ONE-BUBBLE-PASS THRU 440-EXIT
071400         VARYING COL-IDX FROM 1 BY 1
071500         UNTIL COL-IDX >= WS-COLUMN-COUNT.
071600 430-EXIT.
071700     EXIT.
071800
071900 440-ONE-BUBBLE-PASS.
072000     SET COL-IDX2 TO COL-IDX.
072100     SET COL-IDX2 UP BY 1.
072200     IF COL-SORT-KEY (COL-IDX) > COL-SORT-KEY (COL-IDX2)          MDL-0063
072300         MOVE COL-FEA-SUB (COL-IDX)  TO WS-HOLD-COL-SUB
072400         MOVE COL-SORT-KEY (COL-IDX) TO WS-HOLD-COL-KEY           MDL-0063
072500         MOVE COL-FEA-SUB (COL-IDX2)  TO COL-FEA-SUB (COL-IDX)
072600         MOVE COL-SORT-KEY (COL-IDX2) TO COL-SORT-KEY (COL-IDX)   MDL-0063
072700         MOVE WS-HOLD-COL-SUB TO COL-FEA-SUB (COL-IDX2)
072800         MOVE WS-HOLD-COL-KEY TO COL-SORT-KEY (COL-IDX2)          MDL-0063
072900     END-IF.
073000 440-EXIT.
073100     EXIT.
073200
073300******************************************************************
073400* 500 - WRITES THE HEADER LINE ONCE, THEN RE-READS SAMPFL AND    *
073500* RE-APPLIES THE SAME ACCEPT TEST AS 210 SO EVERY ROW OF DATA.   *
073600* TBL LINES UP WITH THE SCREENING COUNTS FROM 200 - NO SAMPLE    *
073700* DATA IS HELD IN STORAGE BETWEEN THE TWO PASSES.                *
073800******************************************************************
073900 500-WRITE-XMATRIX.
074000     MOVE "500-WRITE-XMATRIX" TO PARA-NAME.
074100     MOVE ZERO TO WS-NONE-COUNT, WS-LOW-COUNT, WS-HIGH-COUNT.
074200     MOVE SPACES TO XMAT-REC.
074300     MOVE 1 TO WS-ROW-LEN.
074400     STRING "sample_id" DELIMITED BY SIZE
074500         INTO XMAT-REC
074600         WITH POINTER WS-ROW-LEN
074700     END-STRING.
074800     PERFORM 510-ADD-ONE-HEADER-ID THRU 510-EXIT
074900         VARYING COL-IDX FROM 1 BY 1
075000         UNTIL COL-IDX > WS-COLUMN-COUNT.
075100     STRING WS-TAB-CHAR DELIMITED BY SIZE
075200            "production" DELIMITED BY SIZE
075300            WS-TAB-CHAR DELIMITED BY SIZE
075400            "prod_level" DELIMITED BY SIZE
075500         INTO XMAT-REC
075600         WITH POINTER WS-ROW-LEN
075700     END-STRING.
075800     WRITE XMAT-REC.
075900     MOVE XMAT-REC TO TRNH-REC.
076000     WRITE TRNH-REC.
076100     READ SAMPLE-FILE
076200         AT END MOVE "N" TO MORE-SAMP-SW
076300     END-READ.
076400     PERFORM 520-WRITE-ONE-SAMPLE-ROW THRU 520-EXIT
076500         UNTIL NO-MORE-SAMP.
076600 500-EXIT.
076700     EXIT.
076800
076900 510-ADD-ONE-HEADER-ID.
077000     SET FEA-IDX TO COL-FEA-SUB (COL-IDX).
077100     STRING WS-TAB-CHAR DELIMITED BY SIZE
077200            FT-COLUMN-ID (FEA-IDX) DELIMITED BY SPACE             MDL-0063
077300         INTO XMAT-REC
077400         WITH POINTER WS-ROW-LEN
077500     END-STRING.
077600 510-EXIT.
077700     EXIT.
077800
077900 520-WRITE-ONE-SAMPLE-ROW.
078000     DIVIDE SAM-FEAT-COUNT BY WS-FEATURE-TOTAL
078100         GIVING WS-FEAT-FRACTION ROUNDED.                         MDL-0063
078200     IF SAM-QUALITY >= WS-MIN-QUALITY                             MDL-0063
078300         AND WS-FEAT-FRACTION >= WS-MIN-FEAT-FRACT                MDL-0063
078400         MOVE SPACES TO XMAT-REC
078500         MOVE 1 TO WS-ROW-LEN
078600         STRING SAM-ID DELIMITED BY SPACE
078700             INTO XMAT-REC
078800             WITH POINTER WS-ROW-LEN
078900         END-STRING
079000         PERFORM 530-ADD-ONE-LEVEL THRU 530-EXIT
079100             VARYING COL-IDX FROM 1 BY 1
079200             UNTIL COL-IDX > WS-COLUMN-COUNT
079300         PERFORM 540-CLASSIFY-ONE-SAMPLE THRU 540-EXIT
079400         MOVE SAM-MEASUREMENT TO WS-EDIT-PRODUCTION
079500         STRING WS-TAB-CHAR DELIMITED BY SIZE
079600                WS-EDIT-PRODUCTION DELIMITED BY SIZE
079700                WS-TAB-CHAR DELIMITED BY SIZE
079800                WS-PROD-LEVEL-O DELIMITED BY SPACE
079900             INTO XMAT-REC
080000             WITH POINTER WS-ROW-LEN
080100         END-STRING
080200         WRITE XMAT-REC
080300     END-IF.
080400     READ SAMPLE-FILE
080500         AT END MOVE "N" TO MORE-SAMP-SW
080600     END-READ.
080700 520-EXIT.
080800     EXIT.
080900
081000******************************************************************
081100* 530 - WRITES ONE KEPT FEATURE'S COLUMN VALUE AS THE SAME -1/0/1 *
081200* LOW/MED/HIGH BUCKET 220-BUCKET-ONE-SAMPLE USED TO DECIDE WHICH  *
081300* BUCKETS FIRED FOR THAT FEATURE, NOT THE RAW READING - A MISSING *
081400* LEVEL ALWAYS PRINTS AS 0.0 RATHER THAN BEING LEFT OUT.          *
081500******************************************************************
081600 530-ADD-ONE-LEVEL.                                               MDL-0063
081700     SET FEA-IDX TO COL-FEA-SUB (COL-IDX).                        MDL-0063
081800     IF SAM-LEVEL-IS-MISSING (FEA-IDX)                            MDL-0063
081900         MOVE ZERO TO WS-LEVEL-BUCKET                             MDL-0063
082000     ELSE                                                         MDL-0063
082100         IF SAM-LEVEL-VALUE (FEA-IDX) <= FT-MAX-LOW (FEA-IDX)     MDL-0063
082200             MOVE -1 TO WS-LEVEL-BUCKET                           MDL-0063
082300         ELSE                                                     MDL-0063
082400             IF SAM-LEVEL-VALUE (FEA-IDX) >= FT-MIN-HIGH (FEA-IDX)MDL-0063
082500                 MOVE 1 TO WS-LEVEL-BUCKET                        MDL-0063
082600             ELSE                                                 MDL-0063
082700                 MOVE ZERO TO WS-LEVEL-BUCKET                     MDL-0063
082800             END-IF                                               MDL-0063
082900         END-IF                                                   MDL-0063
083000     END-IF.                                                      MDL-0063
083100     MOVE WS-LEVEL-BUCKET TO WS-EDIT-LEVEL.                       MDL-0063
083200     STRING WS-TAB-CHAR DELIMITED BY SIZE                         MDL-0063
083300            WS-EDIT-LEVEL DELIMITED BY SIZE                       MDL-0063
083400         INTO XMAT-REC                                            MDL-0063
083500         WITH POINTER WS-ROW-LEN                                  MDL-0063
083600     END-STRING.                                                  MDL-0063
083700 530-EXIT.
083800     EXIT.
083900
084000 540-CLASSIFY-ONE-SAMPLE.
084100     IF SAM-MEASUREMENT = ZERO
084200         MOVE "None" TO WS-PROD-LEVEL-O
084300         ADD 1 TO WS-NONE-COUNT
084400     ELSE
084500         IF SAM-MEASUREMENT >= WS-CUTOFF
084600             MOVE "High" TO WS-PROD-LEVEL-O
084700             ADD 1 TO WS-HIGH-COUNT
084800         ELSE
084900             MOVE "Low"  TO WS-PROD-LEVEL-O
085000             ADD 1 TO WS-LOW-COUNT
085100         END-IF
085200     END-IF.
085300 540-EXIT.
085400     EXIT.
085500
085600******************************************************************
085700* 600 - THE THREE SMALL COMPANION FILES THE DOWNSTREAM CLASSIFY  *
085800* JOB EXPECTS BESIDE DATA.TBL, PLUS THE PRINTED SUMMARY REPORT.  *
085900******************************************************************
086000 600-WRITE-COMPANIONS.
086100     MOVE "600-WRITE-COMPANIONS" TO PARA-NAME.
086200     MOVE "None" TO LABL-REC.
086300     WRITE LABL-REC.
086400     MOVE "Low"  TO LABL-REC.
086500     WRITE LABL-REC.
086600     MOVE "High" TO LABL-REC.
086700     WRITE LABL-REC.
086800     MOVE "RandomForest" TO DECI-REC.
086900     WRITE DECI-REC.
087000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
087100     MOVE WS-ACCEPTED-COUNT TO SS-ACCEPT-O.
087200     MOVE WS-REJECTED-COUNT TO SS-REJECT-O.
087300     WRITE RPT-REC FROM WS-SAMP-SUMM-REC
087400         AFTER ADVANCING 2.
087500     MOVE WS-NONE-COUNT TO CS-NONE-O.
087600     MOVE WS-LOW-COUNT  TO CS-LOW-O.
087700     MOVE WS-HIGH-COUNT TO CS-HIGH-O.
087800     WRITE RPT-REC FROM WS-CLASS-SUMM-REC
087900         AFTER ADVANCING 1.
088000     WRITE RPT-REC FROM WS-BLANK-LINE
088100         AFTER ADVANCING 1.
088200     WRITE RPT-REC FROM WS-TRIAGE-COLM-HDR-REC
088300         AFTER ADVANCING 1.
088400     PERFORM 610-WRITE-ONE-TRIAGE-LINE THRU 610-EXIT
088500         VARYING FEA-IDX FROM 1 BY 1
088600         UNTIL FEA-IDX > WS-FEATURE-TOTAL.
088700     MOVE WS-RETAINED-COUNT TO FS-RETAIN-O.
088800     MOVE WS-DROPPED-COUNT  TO FS-DROP-O.
088900     WRITE RPT-REC FROM WS-FEAT-SUMM-REC
089000         AFTER ADVANCING 2.
089100 600-EXIT.
089200     EXIT.
089300
089400 610-WRITE-ONE-TRIAGE-LINE.
089500     IF FT-TRIGGERED (FEA-IDX)
089600         MOVE FT-FID (FEA-IDX) TO TD-FID-O
089700         MOVE FT-GENE-NAME (FEA-IDX) TO TD-GENE-O
089800         IF FT-IS-RETAINED (FEA-IDX)
089900             MOVE "RETAINED" TO TD-DISP-O
090000         ELSE
090100             MOVE FT-DROP-REASON (FEA-IDX) TO TD-DISP-O
090200         END-IF
090300         WRITE RPT-REC FROM WS-TRIAGE-DETAIL-REC
090400             AFTER ADVANCING 1
090500     END-IF.
090600 610-EXIT.
090700     EXIT.
090800
090900 700-WRITE-PAGE-HDR.
091000     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
091100     MOVE WS-REPORT-YY TO HDR-YY.
091200     MOVE WS-REPORT-MM TO HDR-MM.
091300     MOVE WS-REPORT-DD TO HDR-DD.
091400     WRITE RPT-REC FROM WS-HDR-REC
091500         AFTER ADVANCING TOP-OF-FORM.
091600     WRITE RPT-REC FROM WS-SUMM-COLM-HDR-REC
091700         AFTER ADVANCING 1.
091800     ADD 1 TO WS-PAGES.
091900     MOVE ZERO TO WS-LINES.
092000 700-EXIT.
092100     EXIT.
092200
092300 800-OPEN-FILES.
092400     MOVE "800-OPEN-FILES" TO PARA-NAME.
092500     OPEN INPUT RNA-PARM-FILE, FEATURE-FILE, SAMPLE-FILE.
092600     OPEN OUTPUT RNACLS-FILE, XMAT-FILE, LABL-FILE, DECI-FILE,
092700                 TRNH-FILE, SYSOUT.
092800 800-EXIT.
092900     EXIT.
093000
093100 850-CLOSE-FILES.
093200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
093300     CLOSE RNA-PARM-FILE, FEATURE-FILE, SAMPLE-FILE, RNACLS-FILE,
093400           XMAT-FILE, LABL-FILE, DECI-FILE, TRNH-FILE, SYSOUT.
093500 850-EXIT.
093600     EXIT.
093700
093800 999-ABEND-RTN.
093900     MOVE "999-ABEND-RTN" TO PARA-NAME.
094000     MOVE ZERO TO EXPECTED-VAL.
094100     MOVE ZERO TO ACTUAL-VAL.
094200     WRITE SYSOUT-REC FROM ABEND-REC
094300         AFTER ADVANCING 1.
094400     DIVIDE ZERO-VAL INTO ONE-VAL.
094500 999-EXIT.
094600     EXIT.
